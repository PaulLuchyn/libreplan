000100******************************************************************
000200* ORDWS     - IN-MEMORY ORDER WORKAREA FOR ORD3000
000300* HOLDS ONE ORDER AT A TIME WHILE IT IS BUILT FROM ORDERS-IN AND
000400* CARRIED THROUGH VALIDATION, HOURS-GROUP RECALCULATION,
000500* CRITERION VALIDATION, SCHEDULE CONVERSION AND THE REGISTER
000600* REPORT.  THE ORDER IS DISCARDED AND THE WORKAREA RE-INITIALIZED
000700* AT THE NEXT ORDER-ID BREAK (SEE ORD3000 350-ORDER-BREAK).
000800*    WRITTEN  -  11/06/93  D.PASCO    ORIGINAL LAYOUT - HEADER AND
000900*                         ELEMENT TABLE ONLY (100 ELEMENTS)
001000*    CHANGED  -  04/19/95  D.PASCO    ADDED HOURS-GROUP TABLE FOR
001100*                         THE RECALCULATION PROJECT (TICKET
001200*                         PS-341); ELEMENT TABLE GROWN TO 200
001300*    CHANGED  -  08/02/96  D.PASCO    ADDED SCHEDULE ROLLUP/TASK-
001400*                         ID WORK FIELDS FOR CONVERT-TO-SCHEDULE
001500*                         (TICKET PS-402)
001600*    CHANGED  -  01/11/99  M.ORTEGA   Y2K - INIT-DATE/END-DATE
001700*                         CENTURY WINDOW ADDED, SEE W-CENTURY
001800*                         (TICKET PS-477)
001900*    CHANGED  -  06/03/02  M.ORTEGA   DROPPED COMP-3 FROM THE
002000*                         HOURS/PERCENT/AMOUNT FIELDS - THIS SHOP
002100*                         KEEPS MONEY AND HOURS IN DISPLAY, NOT
002200*                         PACKED (TICKET PS-548); ALSO REMOVED
002300*                         WO-ELEM-MULTI-GROUP-SW, WO-RC-WORK-
002400*                         AMOUNT AND WO-TR-CHILD-SUM - CARRIED
002500*                         OVER FROM THE ORIGINAL DRAFT LAYOUT BUT
002600*                         NEVER SET OR TESTED BY ANY PARAGRAPH
002700******************************************************************
002800 01  WO-ORDER-WORKAREA.
002900*--------------------------------------------------------------*
003000*    CURRENT ORDER HEADER, AS READ FROM THE 'H' RECORD          *
003100*--------------------------------------------------------------*
003200     05  WO-HEADER.
003300         10  WO-ORDER-ID               PIC 9(06).
003400         10  WO-ORDER-NAME             PIC X(20).
003500         10  WO-CUSTOMER               PIC X(20).
003600         10  WO-RESPONSIBLE            PIC X(15).
003700         10  WO-DESCRIPTION            PIC X(30).
003800         10  WO-INIT-DATE              PIC 9(08).
003900         10  WO-INIT-DATE-R REDEFINES WO-INIT-DATE.
004000             15  WO-INIT-CC            PIC 9(02).
004100             15  WO-INIT-YY             PIC 9(02).
004200             15  WO-INIT-MM             PIC 9(02).
004300             15  WO-INIT-DD             PIC 9(02).
004400         10  WO-END-DATE               PIC 9(08).
004500         10  WO-END-DATE-R REDEFINES WO-END-DATE.
004600             15  WO-END-CC             PIC 9(02).
004700             15  WO-END-YY              PIC 9(02).
004800             15  WO-END-MM              PIC 9(02).
004900             15  WO-END-DD              PIC 9(02).
005000         10  WO-HEADER-SEEN-SW         PIC X(01) VALUE "N".
005100             88  WO-HEADER-SEEN             VALUE "Y".
005200         10  FILLER                    PIC X(10).
005300*--------------------------------------------------------------*
005400*    ELEMENT TABLE - ONE ENTRY PER 'E' RECORD OF THE ORDER, IN   *
005500*    THE ORDER THE RECORDS WERE READ (PARENT ALWAYS AT A LOWER  *
005600*    INDEX THAN ITS CHILDREN ONCE THE ORDER VALIDATES - VEPR).  *
005700*--------------------------------------------------------------*
005800     05  WO-ELEM-COUNT                 PIC 9(04) COMP VALUE ZERO.
005900     05  WO-ELEM-TABLE OCCURS 200 TIMES
006000                       INDEXED BY WO-ELEM-IX, WO-ELEM-SCAN-IX.
006100         10  WO-ELEM-ID                PIC 9(06).
006200         10  WO-ELEM-PARENT-ID         PIC 9(06).
006300         10  WO-ELEM-PARENT-IX         PIC 9(04) COMP.
006400         10  WO-ELEM-KIND              PIC X(01).
006500             88  WO-ELEM-IS-GROUP           VALUE "G".
006600             88  WO-ELEM-IS-LINE            VALUE "L".
006700         10  WO-ELEM-NAME              PIC X(20).
006800         10  WO-ELEM-CODE              PIC X(09).
006900         10  WO-ELEM-WORK-HOURS        PIC 9(06).
007000         10  WO-ELEM-HG-COUNT          PIC 9(04) COMP VALUE ZERO.
007100         10  WO-ELEM-NODE-HOURS        PIC 9(07) VALUE ZERO.
007200         10  WO-ELEM-TASK-ID           PIC 9(06) VALUE ZERO.
007300         10  WO-ELEM-DEPTH             PIC 9(02) COMP VALUE ZERO.
007400         10  FILLER                    PIC X(09).
007500*--------------------------------------------------------------*
007600*    HOURS-GROUP TABLE - ONE ENTRY PER 'G' RECORD OF THE ORDER  *
007700*--------------------------------------------------------------*
007800     05  WO-HG-COUNT                   PIC 9(04) COMP VALUE ZERO.
007900     05  WO-HG-TABLE OCCURS 400 TIMES
008000                     INDEXED BY WO-HG-IX, WO-HG-SCAN-IX.
008100         10  WO-HG-ELEMENT-ID          PIC 9(06).
008200         10  WO-HG-ELEMENT-IX          PIC 9(04) COMP.
008300         10  WO-HG-ID                  PIC 9(06).
008400         10  WO-HG-RESOURCE-TYPE       PIC X(01).
008500             88  WO-HG-IS-WORKER            VALUE "W".
008600             88  WO-HG-IS-MACHINE           VALUE "M".
008700         10  WO-HG-POLICY              PIC X(01).
008800             88  WO-HG-IS-FIXED-PERCENT     VALUE "P".
008900             88  WO-HG-IS-FREE-HOURS        VALUE "H".
009000         10  WO-HG-INPUT-HOURS         PIC 9(06).
009100         10  WO-HG-INPUT-PERCENT       PIC 9(03)V99.
009200         10  WO-HG-WORKING-HOURS       PIC 9(06).
009300         10  WO-HG-PERCENTAGE          PIC 9(03)V99.
009400         10  WO-HG-PERCENT-EDIT REDEFINES WO-HG-PERCENTAGE
009500                               PIC ZZ9.99.
009600         10  WO-HG-CRITERION-1         PIC X(15).
009700         10  WO-HG-CRIT1-R REDEFINES WO-HG-CRITERION-1.
009800             15  WO-HG-CRIT1-PREFIX    PIC X(02).
009900             15  FILLER                PIC X(13).
010000         10  WO-HG-CRITERION-2         PIC X(15).
010100         10  WO-HG-CRIT2-R REDEFINES WO-HG-CRITERION-2.
010200             15  WO-HG-CRIT2-PREFIX    PIC X(02).
010300             15  FILLER                PIC X(13).
010400         10  WO-HG-TASK-ID             PIC 9(06) VALUE ZERO.
010500         10  FILLER                    PIC X(05).
010600*--------------------------------------------------------------*
010700*    PER-ORDER COUNTERS AND SWITCHES                            *
010800*--------------------------------------------------------------*
010900     05  WO-ORDER-VALID-SW             PIC X(01) VALUE "Y".
011000         88  WO-ORDER-IS-VALID              VALUE "Y".
011100     05  WO-VHDR-VIOLATION-SW          PIC X(01) VALUE "N".
011200         88  WO-VHDR-VIOLATION             VALUE "Y".
011300     05  WO-ORDER-ERROR-COUNT          PIC 9(04) COMP VALUE ZERO.
011400     05  WO-ORDER-TOTAL-HOURS          PIC 9(07) VALUE ZERO.
011500     05  WO-ORDER-TASK-COUNT           PIC 9(04) COMP VALUE ZERO.
011600     05  FILLER                        PIC X(07).
011700*--------------------------------------------------------------*
011800*    WORK FIELDS FOR HOURS RECALCULATION - ONE LINE AT A TIME   *
011900*--------------------------------------------------------------*
012000 01  WO-RECALC-WORKAREA.
012100     05  WO-RC-TOTAL-HOURS             PIC S9(07).
012200     05  WO-RC-FIXED-SUM-HOURS         PIC S9(07).
012300     05  WO-RC-FIXED-SUM-PCT           PIC S9(05)V99.
012400     05  WO-RC-FREE-REMAINDER          PIC S9(07).
012500     05  WO-RC-FREE-STATED-SUM         PIC S9(07).
012600     05  WO-RC-FREE-COUNT              PIC 9(04) COMP.
012700     05  WO-RC-FREE-ASSIGNED-SUM       PIC S9(07).
012800     05  WO-RC-LAST-FREE-IX            PIC 9(04) COMP.
012900     05  FILLER                        PIC X(09).
013000*--------------------------------------------------------------*
013100*    WORK FIELDS FOR TREE LOOKUP, ROLLUP AND SCHEDULE BUILD     *
013200*    SEARCH-ALL AND REVERSE/FORWARD SCAN CURSORS                *
013300*--------------------------------------------------------------*
013400 01  WO-TREE-WORKAREA.
013500     05  WO-TR-SEARCH-ID               PIC 9(06).
013600     05  WO-TR-FOUND-SW                PIC X(01).
013700         88  WO-TR-FOUND                    VALUE "Y".
013800     05  WO-TR-FOUND-IX                PIC 9(04) COMP.
013900     05  WO-TR-GROUP-TASK-ID           PIC 9(06).
014000     05  FILLER                        PIC X(09).
014100*--------------------------------------------------------------*
014200*    RUN-WIDE COUNTERS AND ACCUMULATORS, INCLUDING GRAND TOTALS *
014300*--------------------------------------------------------------*
014400 01  WO-RUN-TOTALS.
014500     05  WO-NEXT-TASK-ID               PIC 9(06) COMP VALUE ZERO.
014600     05  WO-ORDERS-ACCEPTED            PIC 9(06) COMP VALUE ZERO.
014700     05  WO-ORDERS-REJECTED            PIC 9(06) COMP VALUE ZERO.
014800     05  WO-GRAND-TOTAL-HOURS          PIC 9(09) VALUE ZERO.
014900     05  WO-GRAND-TASK-COUNT           PIC 9(07) COMP VALUE ZERO.
015000     05  WO-GRAND-ERROR-COUNT          PIC 9(07) COMP VALUE ZERO.
015100     05  WO-PAGE-NUMBER                PIC 9(04) COMP VALUE ZERO.
015200     05  WO-LINES-ON-PAGE              PIC 9(04) COMP VALUE ZERO.
015300     05  FILLER                        PIC X(05).
