000100******************************************************************
000200* MCTREC    - MATERIAL-CATEGORY RECORD LAYOUT
000300* USED BY   - MCT1000 (CATEGORY-IN / CATEGORY-OUT)
000400* ONE CATEGORY PER RECORD.  CATEGORIES FORM A PARENT/CHILD TREE;
000500* PARENT-ID OF 000000 MEANS THE CATEGORY IS A TOP-LEVEL (ROOT)
000600* CATEGORY.  FILE IS HELD IN ASCENDING CATEGORY-ID SEQUENCE SO A
000700* PARENT ALWAYS PRECEDES ITS CHILDREN.
000800*    WRITTEN  -  03/11/87  R.HUFF     ORIGINAL LAYOUT
000900*    CHANGED  -  09/02/91  R.HUFF     CATEGORY-NAME WIDENED 20->30
001000******************************************************************
001100 01  MCT-CATEGORY-RECORD.
001200     05  MCT-CATEGORY-ID             PIC 9(06).
001300     05  MCT-PARENT-ID               PIC 9(06).
001400     05  MCT-CATEGORY-NAME           PIC X(30).
001500     05  FILLER                      PIC X(05).
