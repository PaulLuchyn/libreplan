000100******************************************************************
000200* ORDHRG    - HOURS-GROUP RECORD LAYOUT (REC-TYPE 'G')
000300* USED BY   - ORD3000 (ORDERS-IN)
000400* ONE RECORD PER BUDGETED-HOURS BLOCK OWNED BY AN ORDER LINE
000500* (ELEMENT-ID MUST NAME AN 'L' ELEMENT OF THE SAME ORDER - RULE
000600* VHGL).  POLICY 'P' GROUPS CARRY A FIXED PERCENTAGE OF THE
000700* LINE'S WORK-HOURS; POLICY 'H' GROUPS TAKE WHAT IS LEFT OVER.
000800* PERCENTAGE IS STORED AS 9(03)V99, 5 DIGITS, IMPLIED DECIMAL.
000900*    WRITTEN  -  11/06/93  D.PASCO    ORIGINAL LAYOUT
001000*    CHANGED  -  04/19/95  D.PASCO    ADDED CRITERION-2 (2ND
001100*                         CRITERION PER HOURS GROUP, TICKET
001200*                         PS-341)
001300******************************************************************
001400 01  OHG-HOURS-GROUP-RECORD.
001500     05  OHG-REC-TYPE                  PIC X(01).
001600     05  OHG-ORDER-ID                  PIC 9(06).
001700     05  OHG-ELEMENT-ID                PIC 9(06).
001800     05  OHG-HG-ID                     PIC 9(06).
001900     05  OHG-RESOURCE-TYPE             PIC X(01).
002000         88  OHG-IS-WORKER              VALUE "W".
002100         88  OHG-IS-MACHINE              VALUE "M".
002200     05  OHG-POLICY                    PIC X(01).
002300         88  OHG-IS-FIXED-PERCENT        VALUE "P".
002400         88  OHG-IS-FREE-HOURS           VALUE "H".
002500     05  OHG-WORKING-HOURS             PIC 9(06).
002600     05  OHG-PERCENTAGE                PIC 9(03)V99.
002700     05  OHG-CRITERION-1               PIC X(15).
002800     05  OHG-CRITERION-2               PIC X(15).
002900     05  FILLER                        PIC X(05).
