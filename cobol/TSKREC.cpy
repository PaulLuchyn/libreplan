000100******************************************************************
000200* TSKREC    - SCHEDULE TASK RECORD LAYOUT (OUTPUT)
000300* USED BY   - ORD3000 (TASKS-OUT)
000400* ONE RECORD PER NODE OF THE GENERATED SCHEDULE.  TASK-KIND 'G'
000500* IS A TASK GROUP (ROLLED-UP HOURS); TASK-KIND 'T' IS A LEAF TASK
000600* CARRYING ONE HOURS GROUP'S HOURS.  WRITTEN PARENT-BEFORE-CHILD,
000700* TASK-ID ASSIGNED SEQUENTIALLY ACROSS THE WHOLE RUN.
000800*    WRITTEN  -  11/06/93  D.PASCO    ORIGINAL LAYOUT
000900******************************************************************
001000 01  TSK-TASK-RECORD.
001100     05  TSK-TASK-ID                   PIC 9(06).
001200     05  TSK-ORDER-ID                  PIC 9(06).
001300     05  TSK-ELEMENT-ID                PIC 9(06).
001400     05  TSK-TASK-KIND                 PIC X(01).
001500         88  TSK-IS-TASK-GROUP          VALUE "G".
001600         88  TSK-IS-TASK                VALUE "T".
001700     05  TSK-PARENT-TASK-ID            PIC 9(06).
001800     05  TSK-HG-ID                     PIC 9(06).
001900     05  TSK-WORK-HOURS                PIC 9(06).
002000     05  FILLER                        PIC X(05).
