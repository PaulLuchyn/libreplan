000100******************************************************************
000200* ORDHDR    - ORDER HEADER RECORD LAYOUT (REC-TYPE 'H')
000300* USED BY   - ORD3000 (ORDERS-IN)
000400* ONE HEADER RECORD STARTS EACH ORDER; MUST PRECEDE ALL 'E' AND
000500* 'G' DETAIL RECORDS FOR THE SAME ORDER-ID (RULE VHDR).
000600*    WRITTEN  -  11/06/93  D.PASCO    ORIGINAL LAYOUT
000700******************************************************************
000800 01  OHD-HEADER-RECORD.
000900     05  OHD-REC-TYPE                 PIC X(01).
001000     05  OHD-ORDER-ID                 PIC 9(06).
001100     05  OHD-ORDER-NAME               PIC X(20).
001200     05  OHD-CUSTOMER                 PIC X(20).
001300     05  OHD-RESPONSIBLE              PIC X(15).
001400     05  OHD-DESCRIPTION               PIC X(30).
001500     05  OHD-INIT-DATE                PIC 9(08).
001600     05  OHD-END-DATE                 PIC 9(08).
001700     05  FILLER                       PIC X(05).
