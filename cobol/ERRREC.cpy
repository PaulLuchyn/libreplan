000100******************************************************************
000200* ERRREC    - ERROR / REJECT RECORD LAYOUT
000300* USED BY   - MCT1000 AND ORD3000 (ERRORS-OUT)
000400* ONE RECORD PER VALIDATION FAILURE.  ORDER-ID AND ELEMENT-ID ARE
000500* ZERO WHEN THE FAILURE IS NOT TIED TO A PARTICULAR ORDER/ELEMENT
000600* (E.G. A CATEGORY-FILE REJECT, OR AN ORDER HEADER-LEVEL REJECT).
000700*    WRITTEN  -  03/11/87  R.HUFF     ORIGINAL LAYOUT (CATEGORY
000800*                         REJECTS ONLY)
000900*    CHANGED  -  02/14/89  R.HUFF     ADDED ERROR-CODE 88-LEVELS
001000*                         FOR ORDER/ELEMENT EDITS (TICKET PS-214)
001100******************************************************************
001200 01  ERR-ERROR-RECORD.
001300     05  ERR-ORDER-ID                PIC 9(06).
001400     05  ERR-ELEMENT-ID               PIC 9(06).
001500     05  ERR-ERROR-CODE               PIC X(04).
001600         88  ERR-VNAM                  VALUE "VNAM".
001700         88  ERR-VPAR                  VALUE "VPAR".
001800         88  ERR-VHDR                  VALUE "VHDR".
001900         88  ERR-VONM                  VALUE "VONM".
002000         88  ERR-VIDT                  VALUE "VIDT".
002100         88  ERR-VEDT                  VALUE "VEDT".
002200         88  ERR-VELN                  VALUE "VELN".
002300         88  ERR-VEPR                  VALUE "VEPR".
002400         88  ERR-VHG1                  VALUE "VHG1".
002500         88  ERR-VHGL                  VALUE "VHGL".
002600         88  ERR-VCRN                  VALUE "VCRN".
002700         88  ERR-VRES                  VALUE "VRES".
002800         88  ERR-VPCT                  VALUE "VPCT".
002900     05  ERR-ERROR-TEXT               PIC X(40).
003000     05  FILLER                       PIC X(05).
