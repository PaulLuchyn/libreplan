000100******************************************************************
000200* TITLE..........: MCT1000 - MATERIAL CATEGORY MAINTENANCE
000300* PROGRAMMER.....: R. HUFF
000400* PROGRAM DESC...: VALIDATES THE INCOMING MATERIAL-CATEGORY FILE
000500*                  AGAINST THE ACCEPTED PARENT/CHILD HIERARCHY
000600*                  AND COPIES GOOD RECORDS TO THE VALIDATED
000700*                  CATEGORY FILE.  REJECTS GO TO THE COMMON
000800*                  ERROR FILE ALSO USED BY ORD3000.
000900* FILE DESC......: CATEGORY-IN/CATEGORY-OUT - SEE MCTREC COPYBOOK
001000*                  ERRORS-OUT             - SEE ERRREC COPYBOOK
001100******************************************************************
001200 IDENTIFICATION DIVISION.
001300
001400 PROGRAM-ID.  MCT1000.
001500 AUTHOR.      R. HUFF.
001600 INSTALLATION. GULF COAST SHIPWORKS - DATA PROCESSING.
001700 DATE-WRITTEN. 03/11/87.
001800 DATE-COMPILED. 03/11/87.
001900 SECURITY.    NONE.
002000
002100******************************************************************
002200*                        C H A N G E   L O G                     *
002300* DATE      BY       TICKET   DESCRIPTION                        *
002400* --------  -------  -------  -------------------------------    *
002500* 03/11/87  RHUFF    PS-101   ORIGINAL PROGRAM - VALIDATE AND     *
002600*                             COPY THE MATERIAL CATEGORY FILE.    *
002700* 07/19/88  RHUFF    PS-119   ADDED VPAR PARENT-ID LOOKUP TABLE;  *
002800*                             PARENT MUST PRECEDE CHILD ON FILE.  *
002900* 02/14/89  RHUFF    PS-214   ROUTED REJECTS TO THE SHARED        *
003000*                             ERRORS-OUT FILE INSTEAD OF A        *
003100*                             CATEGORY-ONLY REJECT FILE.          *
003200* 09/02/91  RHUFF    PS-266   CATEGORY-NAME WIDTH 20 -> 30.       *
003300* 05/06/93  DPASCO   PS-298   RAISED CATEGORY TABLE SIZE 500 ->   *
003400*                             2000 ENTRIES (MATERIAL MASTER       *
003500*                             GREW PAST 500 CATEGORIES).          *
003600* 01/11/99  MORTEGA  PS-477   Y2K - NO DATE FIELDS ON THIS FILE,  *
003700*                             REVIEWED AND CONFIRMED NO CHANGE    *
003800*                             NEEDED FOR THIS PROGRAM.            *
003900* 03/14/01  MORTEGA  PS-512   ACCEPTED/REJECTED COUNTS MOVED TO   *
004000*                             COMP FOR SPEED ON LARGER FILES.     *
004100******************************************************************
004200
004300 ENVIRONMENT DIVISION.
004400
004500 CONFIGURATION SECTION.
004600
004700*    VALID-KIND-CODE IS DOCUMENTATION ONLY - NOTHING IN THIS
004800*    PROGRAM TESTS MCT-CATEGORY-ID AGAINST THE CLASS CONDITION.
004900*    UPSI-0 LETS THE OPERATOR FLAG A RERUN FROM THE JCL WITHOUT
005000*    A CODE CHANGE; THIS PROGRAM DOES NOT NEED TO ACT ON IT
005100*    DIFFERENTLY, SO THE SWITCH IS CARRIED BUT NOT TESTED BELOW.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM
005400     CLASS VALID-KIND-CODE IS "G" "L"
005500     UPSI-0 ON STATUS IS WS-RERUN-SWITCH.
005600
005700 INPUT-OUTPUT SECTION.
005800
005900 FILE-CONTROL.
006000
006100*    CATEGORY-IN HAS NO FILE STATUS CLAUSE - AN UNEXPECTED READ
006200*    FAILURE ON A SEQUENTIAL INPUT FILE FALLS OUT THROUGH THE
006300*    NORMAL AT-END PATH AND IS NOT THIS SHOP'S CONCERN TO TRAP.
006400     SELECT CATEGORY-IN  ASSIGN TO CATEGORY-IN.
006500     SELECT CATEGORY-OUT ASSIGN TO CATEGORY-OUT
006600                     FILE STATUS IS CATOUT-FILE-STATUS.
006700     SELECT ERRORS-OUT   ASSIGN TO ERRORS-OUT
006800                     FILE STATUS IS ERRTRAN-FILE-STATUS.
006900
007000 DATA DIVISION.
007100
007200 FILE SECTION.
007300
007400*    ONE CATEGORY PER RECORD - SEE MCTREC COPYBOOK FOR FIELD
007500*    BREAKOUT.  THE FD HERE IS JUST THE RAW 42-BYTE AREA.
007600 FD  CATEGORY-IN.
007700 01  CATEGORY-IN-RECORD          PIC X(42).
007800
007900*    SAME 42-BYTE SHAPE AS CATEGORY-IN - ACCEPTED RECORDS ARE
008000*    COPIED THROUGH UNCHANGED, NEVER REBUILT FIELD BY FIELD.
008100 FD  CATEGORY-OUT.
008200 01  CATEGORY-OUT-RECORD         PIC X(42).
008300
008400*    SHARED WITH ORD3000 - SEE ERRREC COPYBOOK.
008500 FD  ERRORS-OUT.
008600 01  ERROR-OUT-RECORD            PIC X(56).
008700
008800 WORKING-STORAGE SECTION.
008900
009000*    STANDALONE ITEMS - NOT PART OF ANY RECORD, CARRIED AS 77S
009100*    THE WAY THIS SHOP HAS ALWAYS CARRIED A LONE CONSTANT OR
009200*    COUNTER THAT DOES NOT BELONG IN ANY GROUP.
009300 77  WS-PGM-ID                   PIC X(07) VALUE "MCT1000".
009400 77  WS-TABLE-SCAN-CTR           PIC 9(04) COMP VALUE ZERO.
009500
009600*    RECORD LAYOUT FOR THE FILE THIS PROGRAM MAINTAINS.
009700     COPY MCTREC.
009800
009900*    COMMON ERROR/REJECT RECORD LAYOUT, SHARED WITH ORD3000.
010000     COPY ERRREC.
010100
010200 01  WS-SWITCHES.
010300     05  ALL-RECORDS-PROCESSED-SWITCH    PIC X   VALUE "N".
010400         88  ALL-RECORDS-PROCESSED               VALUE "Y".
010500     05  WS-RERUN-SWITCH                 PIC X   VALUE "N".
010600         88  WS-IS-RERUN                         VALUE "Y".
010700     05  FILLER                          PIC X(05).
010800
010900*    ONE "00" CHECK PER OUTPUT FILE - CATEGORY-IN IS READ ONLY
011000*    AND IS NOT CHECKED HERE (SEE THE FILE-CONTROL NOTE ABOVE).
011100 01  WS-FILE-STATUS-FIELDS.
011200     05  CATOUT-FILE-STATUS      PIC XX.
011300         88  CATOUT-SUCCESSFUL           VALUE "00".
011400     05  ERRTRAN-FILE-STATUS     PIC XX.
011500         88  ERRTRAN-SUCCESSFUL          VALUE "00".
011600     05  FILLER                  PIC X(06).
011700
011800*    RUN TOTALS ONLY - DISPLAYED AT 000 ON STOP RUN, NOT WRITTEN
011900*    TO ANY FILE (THIS SHOP HAS NO SEPARATE CATEGORY CONTROL RPT).
012000 01  WS-RUN-COUNTERS.
012100     05  WS-ACCEPTED-COUNT        PIC 9(06) COMP VALUE ZERO.
012200     05  WS-REJECTED-COUNT        PIC 9(06) COMP VALUE ZERO.
012300     05  FILLER                   PIC X(08).
012400
012500*--------------------------------------------------------------*
012600*    ACCEPTED-CATEGORY LOOKUP TABLE - APPENDED IN ASCENDING     *
012700*    CATEGORY-ID ORDER AS THE FILE IS READ (FILE IS ALREADY IN  *
012800*    THAT ORDER), SEARCHED TO SATISFY RULE VPAR.                *
012900*--------------------------------------------------------------*
013000 01  WS-CATEGORY-TABLE-AREA.
013100*    2000 ENTRIES MATCHES WS-CAT-SEEN-COUNT'S PIC 9(04) - SEE
013200*    THE 05/06/93 CHANGE-LOG ENTRY FOR WHY THIS WAS RAISED FROM
013300*    THE ORIGINAL 500 (PS-298)
013400     05  WS-CAT-SEEN-COUNT        PIC 9(04) COMP VALUE ZERO.
013500     05  WS-CAT-SEEN-TABLE OCCURS 2000 TIMES
013600             ASCENDING KEY IS WS-CAT-SEEN-ID
013700             INDEXED BY WS-CAT-IX.
013800         10  WS-CAT-SEEN-ID           PIC 9(06).
013900     05  FILLER                   PIC X(04).
014000
014100*    WS-CAT-NAME-TABLE IS KEPT FOR A POSSIBLE FUTURE CHARACTER-
014200*    LEVEL EDIT ON CATEGORY-NAME (EMBEDDED SPECIAL CHARACTERS,
014300*    ETC.) - NOT YET NEEDED, SO NO PARAGRAPH REFERENCES IT TODAY
014400 01  WS-EDIT-WORKAREA.
014500     05  WS-CAT-NAME-WORK         PIC X(30).
014600     05  WS-CAT-NAME-TABLE REDEFINES WS-CAT-NAME-WORK.
014700         10  WS-CAT-NAME-CHAR     PIC X OCCURS 30 TIMES.
014800     05  WS-CAT-ID-WORK           PIC 9(06).
014900     05  WS-CAT-ID-EDIT REDEFINES WS-CAT-ID-WORK
015000                                  PIC ZZZZZ9.
015100     05  WS-PARENT-ID-WORK        PIC 9(06).
015200     05  WS-PARENT-ID-EDIT REDEFINES WS-PARENT-ID-WORK
015300                                  PIC ZZZZZ9.
015400     05  WS-NAME-NONBLANK-SWITCH  PIC X(01).
015500         88  WS-NAME-IS-BLANK             VALUE "N".
015600     05  WS-PARENT-FOUND-SWITCH   PIC X(01).
015700         88  WS-PARENT-FOUND              VALUE "Y".
015800*    HOLDS MCT-PARENT-ID ACROSS THE CALL TO 900 SO 900 DOES NOT
015900*    HAVE TO REFERENCE THE INPUT RECORD DIRECTLY
016000     05  WS-TR-SEARCH-ID-SAVE     PIC 9(06).
016100     05  FILLER                   PIC X(06).
016200
016300*    BUILT BY 320, CONSUMED BY 340 - CODE AND TEXT ARE SET FRESH
016400*    FOR EACH RULE VIOLATION, SO A RECORD BAD TWO WAYS WRITES
016500*    TWO DISTINCT ERROR RECORDS, NOT ONE COMBINED ONE
016600 01  WS-ERROR-WORKAREA.
016700     05  WS-ERR-CODE              PIC X(04).
016800     05  WS-ERR-TEXT              PIC X(40).
016900     05  WS-REJECTED-THIS-RECORD-SW  PIC X(01) VALUE "N".
017000         88  WS-REJECTED-THIS-RECORD     VALUE "Y".
017100     05  FILLER                   PIC X(05).
017200
017300 PROCEDURE DIVISION.
017400
017500******************************************************************
017600*    MAIN LINE.  OPENS THE THREE FILES, VALIDATES AND COPIES ONE *
017700*    CATEGORY RECORD PER PASS UNTIL CATEGORY-IN IS EXHAUSTED,    *
017800*    THEN CLOSES UP AND STOPS.                                   *
017900******************************************************************
018000 000-MAINTAIN-CATEGORY-FILE.
018100
018200     OPEN INPUT  CATEGORY-IN
018300          OUTPUT CATEGORY-OUT
018400                 ERRORS-OUT.
018500*    ONE PASS OF 300 HANDLES ONE RECORD AND SETS THE END-OF-RUN
018600*    SWITCH ITSELF (VIA 310) WHEN CATEGORY-IN RUNS DRY - THERE
018700*    IS NO SEPARATE PRIMING READ BEFORE THIS LOOP.
018800     PERFORM 300-MAINTAIN-CATEGORY-RECORD
018900         UNTIL ALL-RECORDS-PROCESSED.
019000     CLOSE CATEGORY-IN
019100           CATEGORY-OUT
019200           ERRORS-OUT.
019300     DISPLAY WS-PGM-ID " - CATEGORIES ACCEPTED: " WS-ACCEPTED-COUNT.
019400     DISPLAY WS-PGM-ID " - CATEGORIES REJECTED: " WS-REJECTED-COUNT.
019500     DISPLAY WS-PGM-ID " - PARENT LOOKUPS DONE.: " WS-TABLE-SCAN-CTR.
019600     STOP RUN.
019700
019800******************************************************************
019900*    READS ONE CATEGORY RECORD, VALIDATES IT AGAINST RULES VNAM  *
020000*    AND VPAR, AND EITHER COPIES IT TO CATEGORY-OUT (ADDING IT    *
020100*    TO THE LOOKUP TABLE FOR LATER CHILDREN) OR WRITES ONE ERROR  *
020200*    RECORD PER RULE VIOLATED.                                   *
020300******************************************************************
020400 300-MAINTAIN-CATEGORY-RECORD.
020500
020600     PERFORM 310-READ-CATEGORY-RECORD THRU 310-EXIT.
020700     IF NOT ALL-RECORDS-PROCESSED
020800*        EACH SWITCH IS RESET TO ITS "PASSING" STATE HERE BEFORE
020900*        320 RUNS, SO A RECORD THAT FAILS NEITHER RULE FALLS
021000*        THROUGH 320 WITHOUT EVER TOUCHING THESE FIELDS AGAIN
021100         MOVE "Y" TO WS-NAME-NONBLANK-SWITCH
021200         MOVE "N" TO WS-PARENT-FOUND-SWITCH
021300         MOVE "N" TO WS-REJECTED-THIS-RECORD-SW
021400         PERFORM 320-VALIDATE-CATEGORY-RECORD THRU 320-EXIT
021500         IF WS-REJECTED-THIS-RECORD
021600             ADD 1 TO WS-REJECTED-COUNT
021700         ELSE
021800*            A REJECTED RECORD NEVER REACHES THE TABLE - ONLY
021900*            CATEGORY-IDS THAT ACTUALLY MADE IT TO CATEGORY-OUT
022000*            ARE VALID PARENTS FOR A LATER RECORD (RULE VPAR)
022100             PERFORM 330-WRITE-CATEGORY-RECORD
022200             PERFORM 910-ADD-CATEGORY-TO-TABLE
022300             ADD 1 TO WS-ACCEPTED-COUNT.
022400
022500******************************************************************
022600*    READ THE NEXT CATEGORY RECORD.  AT END OF FILE, SET THE      *
022700*    END-OF-RUN SWITCH AND FALL OUT WITHOUT TOUCHING THE COUNTS.  *
022800******************************************************************
022900 310-READ-CATEGORY-RECORD.
023000
023100     READ CATEGORY-IN INTO MCT-CATEGORY-RECORD
023200         AT END
023300             SET ALL-RECORDS-PROCESSED TO TRUE
023400             GO TO 310-EXIT.
023500 310-EXIT.
023600     EXIT.
023700
023800******************************************************************
023900*    VNAM - CATEGORY-NAME MUST NOT BE ALL SPACES.                *
024000*    VPAR - A NON-ZERO PARENT-ID MUST NAME A CATEGORY-ID THAT     *
024100*           APPEARED EARLIER ON THE FILE (THE TABLE BUILT IN      *
024200*           910-ADD-CATEGORY-TO-TABLE AS EACH RECORD IS           *
024300*           ACCEPTED).  BOTH RULES ARE CHECKED INDEPENDENTLY SO   *
024400*           A RECORD BAD BOTH WAYS GETS TWO ERROR RECORDS.        *
024500******************************************************************
024600 320-VALIDATE-CATEGORY-RECORD.
024700
024800     MOVE MCT-CATEGORY-ID   TO WS-CAT-ID-WORK.
024900     MOVE MCT-CATEGORY-NAME TO WS-CAT-NAME-WORK.
025000*    VNAM - WS-CAT-ID-EDIT (THE ZERO-SUPPRESSED REDEFINES OF
025100*    WS-CAT-ID-WORK) GOES INTO THE ERROR TEXT SO THE REJECT
025200*    LISTING READS "CATEGORY 1234 NAME IS BLANK", NOT A STRING
025300*    OF LEADING ZEROES
025400     IF WS-CAT-NAME-WORK = SPACES
025500         MOVE "N" TO WS-NAME-NONBLANK-SWITCH
025600         MOVE "VNAM" TO WS-ERR-CODE
025700         STRING "CATEGORY " WS-CAT-ID-EDIT
025800                " NAME IS BLANK" DELIMITED BY SIZE
025900             INTO WS-ERR-TEXT
026000         PERFORM 340-WRITE-CATEGORY-ERROR.
026100
026200*    VPAR - A PARENT-ID OF ZERO MEANS A TOP-LEVEL CATEGORY AND
026300*    NEEDS NO LOOKUP AT ALL, SO THE SWITCH IS SIMPLY SET AND
026400*    900 IS NEVER CALLED FOR THOSE RECORDS
026500     IF MCT-PARENT-ID NOT = ZERO
026600         MOVE MCT-PARENT-ID TO WS-TR-SEARCH-ID-SAVE
026700                                WS-PARENT-ID-WORK
026800         PERFORM 900-FIND-PARENT-IN-TABLE THRU 900-EXIT
026900         IF NOT WS-PARENT-FOUND
027000             MOVE "VPAR" TO WS-ERR-CODE
027100             STRING "PARENT " WS-PARENT-ID-EDIT
027200                    " NOT FOUND, CAT " WS-CAT-ID-EDIT
027300                    DELIMITED BY SIZE
027400                 INTO WS-ERR-TEXT
027500             PERFORM 340-WRITE-CATEGORY-ERROR
027600         END-IF
027700     ELSE
027800         SET WS-PARENT-FOUND TO TRUE.
027900 320-EXIT.
028000     EXIT.
028100
028200******************************************************************
028300*    COPIES THE VALIDATED CATEGORY RECORD TO CATEGORY-OUT        *
028400*    UNCHANGED.                                                  *
028500******************************************************************
028600 330-WRITE-CATEGORY-RECORD.
028700
028800*    NO FIELD-BY-FIELD MOVE IS NEEDED - AN ACCEPTED CATEGORY
028900*    RECORD GOES OUT EXACTLY AS IT CAME IN.  A BAD WRITE STOPS
029000*    THE RUN RATHER THAN SILENTLY DROPPING A GOOD CATEGORY.
029100     WRITE CATEGORY-OUT-RECORD FROM MCT-CATEGORY-RECORD.
029200     IF NOT CATOUT-SUCCESSFUL
029300         DISPLAY "WRITE ERROR ON CATEGORY-OUT FOR CATEGORY "
029400             MCT-CATEGORY-ID
029500         DISPLAY "FILE STATUS CODE IS " CATOUT-FILE-STATUS
029600         SET ALL-RECORDS-PROCESSED TO TRUE.
029700
029800******************************************************************
029900*    WRITES ONE ERROR RECORD, CARRYING THE ERROR CODE AND TEXT    *
030000*    BUILT BY 320-VALIDATE-CATEGORY-RECORD.  ORDER-ID AND         *
030100*    ELEMENT-ID ARE ALWAYS ZERO FOR A CATEGORY REJECT.            *
030200******************************************************************
030300 340-WRITE-CATEGORY-ERROR.
030400
030500*    ERR-ORDER-ID/ERR-ELEMENT-ID EXIST ON ERRREC FOR ORD3000'S
030600*    SAKE ONLY - A CATEGORY HAS NEITHER, SO BOTH GO OUT ZERO
030700*    EVERY TIME THIS PARAGRAPH IS CALLED.
030800     MOVE ZERO          TO ERR-ORDER-ID
030900     MOVE ZERO          TO ERR-ELEMENT-ID.
031000     MOVE WS-ERR-CODE   TO ERR-ERROR-CODE.
031100     MOVE WS-ERR-TEXT   TO ERR-ERROR-TEXT.
031200     SET WS-REJECTED-THIS-RECORD TO TRUE.
031300     WRITE ERROR-OUT-RECORD FROM ERR-ERROR-RECORD.
031400     IF NOT ERRTRAN-SUCCESSFUL
031500         DISPLAY "WRITE ERROR ON ERRORS-OUT FOR CATEGORY "
031600             MCT-CATEGORY-ID
031700         DISPLAY "FILE STATUS CODE IS " ERRTRAN-FILE-STATUS
031800         SET ALL-RECORDS-PROCESSED TO TRUE.
031900
032000******************************************************************
032100*    SEARCHES THE ACCEPTED-CATEGORY TABLE FOR WS-TR-SEARCH-ID-    *
032200*    SAVE.  THE TABLE IS KEPT IN ASCENDING ORDER BECAUSE RECORDS  *
032300*    ARE APPENDED IN THE SAME ASCENDING SEQUENCE THE FILE ARRIVES *
032400*    IN, SO A BINARY SEARCH-ALL IS SAFE.                          *
032500******************************************************************
032600 900-FIND-PARENT-IN-TABLE.
032700
032800*    AT-END COVERS AN EMPTY TABLE (FIRST RECORD ON THE FILE
032900*    NAMING A PARENT, WHICH IS ITSELF ANOTHER RULE VIOLATION
033000*    SINCE THAT PARENT CANNOT HAVE PRECEDED IT ON THE FILE)
033100*    WS-TABLE-SCAN-CTR TALLIES HOW MANY LOOKUPS THIS RUN DID -
033200*    DISPLAYED AT 000 ON STOP RUN ALONGSIDE THE ACCEPT/REJECT
033300*    COUNTS, NOT WRITTEN TO ANY FILE.
033400     ADD 1 TO WS-TABLE-SCAN-CTR.
033500     MOVE "N" TO WS-PARENT-FOUND-SWITCH.
033600     SEARCH ALL WS-CAT-SEEN-TABLE
033700         AT END
033800             MOVE "N" TO WS-PARENT-FOUND-SWITCH
033900         WHEN WS-CAT-SEEN-ID (WS-CAT-IX) = WS-TR-SEARCH-ID-SAVE
034000             SET WS-PARENT-FOUND TO TRUE.
034100 900-EXIT.
034200     EXIT.
034300
034400******************************************************************
034500*    APPENDS THE JUST-ACCEPTED CATEGORY-ID TO THE LOOKUP TABLE SO *
034600*    LATER RECORDS MAY NAME IT AS A PARENT.                       *
034700******************************************************************
034800 910-ADD-CATEGORY-TO-TABLE.
034900
035000*    CALLED ONLY FROM 300, AFTER 330 HAS ALREADY WRITTEN THE
035100*    RECORD TO CATEGORY-OUT - A REJECTED CATEGORY NEVER REACHES
035200*    THIS PARAGRAPH AND CAN NEVER BE NAMED AS ANYONE'S PARENT
035300     ADD 1 TO WS-CAT-SEEN-COUNT.
035400     SET WS-CAT-IX TO WS-CAT-SEEN-COUNT.
035500     MOVE MCT-CATEGORY-ID TO WS-CAT-SEEN-ID (WS-CAT-IX).
