000100******************************************************************
000200* TITLE..........: ORD3000 - ORDER INTAKE, VALIDATION, HOURS-
000300*                  GROUP RECALCULATION, SCHEDULE CONVERSION AND
000400*                  THE ORDER/SCHEDULE REGISTER
000500* PROGRAMMER.....: D. PASCO
000600* PROGRAM DESC...: READS THE ORDER FILE (HEADER, ELEMENT AND
000700*                  HOURS-GROUP RECORDS), BUILDS EACH ORDER IN
000800*                  WORKING STORAGE, VALIDATES IT AS A WHOLE AT
000900*                  THE ORDER-ID BREAK, RECALCULATES HOURS-GROUP
001000*                  HOURS/PERCENTAGES, CONVERTS THE ELEMENT TREE
001100*                  TO A SCHEDULE OF TASKS, AND PRINTS THE
001200*                  ORDER/SCHEDULE REGISTER.  A BAD ORDER IS
001300*                  REJECTED WHOLE - NO TASKS, NO REGISTER LINES.
001400* FILE DESC......: ORDERS-IN   - SEE ORDHDR/ORDELM/ORDHRG
001500*                  TASKS-OUT   - SEE TSKREC COPYBOOK
001600*                  ERRORS-OUT  - SEE ERRREC COPYBOOK (SHARED
001700*                                WITH MCT1000)
001800*                  REPORT-OUT  - SEE RPTLIN COPYBOOK
001900******************************************************************
002000 IDENTIFICATION DIVISION.
002100
002200 PROGRAM-ID.  ORD3000.
002300 AUTHOR.      D. PASCO.
002400 INSTALLATION. GULF COAST SHIPWORKS - DATA PROCESSING.
002500 DATE-WRITTEN. 11/06/93.
002600 DATE-COMPILED. 11/06/93.
002700 SECURITY.    NONE.
002800
002900******************************************************************
003000*                        C H A N G E   L O G                     *
003100* DATE      BY       TICKET   DESCRIPTION                        *
003200* --------  -------  -------  -------------------------------    *
003300* 11/06/93  DPASCO   PS-330   ORIGINAL PROGRAM - ORDER HEADER/    *
003400*                             ELEMENT INTAKE, VALIDATION AND      *
003500*                             THE ORDER REGISTER.                 *
003600* 04/19/95  DPASCO   PS-341   ADDED HOURS-GROUP RECORD, THE       *
003700*                             HOURS/PERCENTAGE RECALCULATION      *
003800*                             AND THE CRITERION-REQUIREMENT       *
003900*                             EDITS (VCRN, VRES, VHG1, VPCT).     *
004000* 08/02/96  DPASCO   PS-402   ADDED CONVERT-TO-SCHEDULE - EACH     *
004100*                             VALIDATED ORDER NOW DROPS A TASK     *
004200*                             FILE IN ADDITION TO THE REGISTER.    *
004300* 01/11/99  MORTEGA  PS-477   Y2K - INIT-DATE/END-DATE CENTURY     *
004400*                             WINDOW REVIEWED (SEE WO-INIT-CC/     *
004500*                             WO-END-CC IN ORDWS); RUN-DATE ON     *
004600*                             THE HEADING STILL PRINTS A 2-DIGIT   *
004700*                             YEAR, ACCEPTED AS-IS FOR THIS RUN.   *
004800* 03/14/01  MORTEGA  PS-513   ORDER/TASK/ERROR COUNTERS MOVED TO   *
004900*                             COMP FOR SPEED ON LARGER JOBS.       *
005000* 06/03/02  MORTEGA  PS-548   DROPPED COMP-3 FROM ORDWS HOURS/     *
005100*                             PERCENT/AMOUNT FIELDS - SHOP KEEPS   *
005200*                             MONEY AND HOURS IN DISPLAY (SEE      *
005300*                             ORDWS CHANGE LOG); ADDED PARAGRAPH   *
005400*                             BANNERS THROUGH THE RECALC/ROLLUP/   *
005500*                             SCHEDULE SECTIONS SO THE NEXT        *
005600*                             PROGRAMMER DOES NOT HAVE TO RE-      *
005700*                             DERIVE THE ALGORITHM FROM THE CODE.  *
005800******************************************************************
005900
006000 ENVIRONMENT DIVISION.
006100
006200 CONFIGURATION SECTION.
006300
006400*    CLASS VALID-REC-TYPE IS NOT ACTUALLY TESTED ANYWHERE BELOW
006500*    (300-PROCESS-ORDER-RECORD TESTS WI-REC-TYPE AGAINST "H"/
006600*    "E"/"G" DIRECTLY) - IT IS CARRIED HERE AS DOCUMENTATION OF
006700*    THE THREE LEGAL VALUES, THE SAME WAY THIS SHOP HAS ALWAYS
006800*    DECLARED ITS RECORD-TYPE CLASSES ON THIS JOB.
006900 SPECIAL-NAMES.
007000     C01 IS TOP-OF-FORM
007100     CLASS VALID-REC-TYPE IS "H" "E" "G"
007200     UPSI-0 ON STATUS IS WS-RERUN-SWITCH.
007300
007400 INPUT-OUTPUT SECTION.
007500
007600 FILE-CONTROL.
007700
007800*    ORDERS-IN HAS NO FILE STATUS CLAUSE - 310-READ-ORDER-RECORD
007900*    ONLY EVER NEEDS TO DISTINGUISH "RECORD READ" FROM "AT END",
008000*    WHICH THE READ'S OWN AT END PHRASE HANDLES WITHOUT ONE.
008100     SELECT ORDERS-IN  ASSIGN TO ORDERS-IN.
008200     SELECT TASKS-OUT  ASSIGN TO TASKS-OUT
008300                     FILE STATUS IS TASKOUT-FILE-STATUS.
008400     SELECT ERRORS-OUT ASSIGN TO ERRORS-OUT
008500                     FILE STATUS IS ERRTRAN-FILE-STATUS.
008600     SELECT REPORT-OUT ASSIGN TO REPORT-OUT
008700                     FILE STATUS IS RPTOUT-FILE-STATUS.
008800
008900 DATA DIVISION.
009000
009100 FILE SECTION.
009200
009300*    ONE PHYSICAL RECORD SIZE COVERS ALL THREE RECORD TYPES ON
009400*    ORDERS-IN ('H'/'E'/'G') - 300-PROCESS-ORDER-RECORD READS
009500*    INTO WI-RAW-RECORD AND SORTS OUT WHICH COPYBOOK APPLIES.
009600 FD  ORDERS-IN.
009700 01  ORDERS-IN-RECORD             PIC X(108).
009800
009900 FD  TASKS-OUT.
010000 01  TASKS-OUT-RECORD             PIC X(37).
010100
010200*    SHARED WITH MCT1000 - SAME 56-BYTE LAYOUT, SAME ERRREC
010300*    COPYBOOK, SO ONE ERROR-REVIEW PROGRAM CAN READ EITHER JOB'S
010400*    REJECTS.
010500 FD  ERRORS-OUT.
010600 01  ERROR-OUT-RECORD             PIC X(56).
010700
010800 FD  REPORT-OUT.
010900 01  REPORT-OUT-RECORD            PIC X(132).
011000
011100 WORKING-STORAGE SECTION.
011200
011300*    STANDALONE ITEMS - NOT PART OF ANY RECORD, CARRIED AS 77S
011400*    THE WAY THIS SHOP HAS ALWAYS CARRIED A LONE CONSTANT OR
011500*    COUNTER THAT DOES NOT BELONG IN ANY GROUP.
011600 77  WS-PGM-ID                   PIC X(07) VALUE "ORD3000".
011700 77  WS-MAX-LINES-PER-PAGE       PIC 9(02) VALUE 55.
011800
011900*    ORDHDR/ORDELM/ORDHRG - THE THREE RECORD LAYOUTS OFF
012000*    ORDERS-IN, ONE PER REC-TYPE
012100     COPY ORDHDR.
012200
012300     COPY ORDELM.
012400
012500     COPY ORDHRG.
012600
012700*    TSKREC - THE TASKS-OUT LAYOUT BUILT BY 810-820
012800     COPY TSKREC.
012900
013000*    ERRREC - THE ERRORS-OUT LAYOUT, SHARED WITH MCT1000
013100     COPY ERRREC.
013200
013300*    ORDWS - THE WHOLE IN-MEMORY ORDER WORKAREA; SEE ITS OWN
013400*    HEADER COMMENTS FOR THE FULL BREAKDOWN OF WHAT IT HOLDS
013500     COPY ORDWS.
013600
013700*    RPTLIN - EVERY PRINT LINE LAYOUT FOR REPORT-OUT
013800     COPY RPTLIN.
013900
014000*    WS-RERUN-SWITCH IS TESTED BY UPSI-0 (SEE SPECIAL-NAMES) -
014100*    OPERATIONS FLIPS THE UPSI SWITCH ON THE JOB CARD WHEN THIS
014200*    RUN IS A RERUN OF A PRIOR, ABORTED RUN, NOT ANYTHING THIS
014300*    PROGRAM SETS ITSELF.
014400 01  WS-SWITCHES.
014500     05  ALL-RECORDS-PROCESSED-SWITCH    PIC X   VALUE "N".
014600         88  ALL-RECORDS-PROCESSED               VALUE "Y".
014700     05  WS-RERUN-SWITCH                 PIC X   VALUE "N".
014800         88  WS-IS-RERUN                         VALUE "Y".
014900     05  FILLER                          PIC X(05).
015000
015100*    ONE STATUS FIELD PER OUTPUT FILE - ORDERS-IN IS NOT HERE
015200*    BECAUSE 310-READ-ORDER-RECORD HANDLES ITS AT END CONDITION
015300*    DIRECTLY AND NEVER NEEDS TO TEST ANY OTHER STATUS ON IT.
015400 01  WS-FILE-STATUS-FIELDS.
015500     05  TASKOUT-FILE-STATUS     PIC XX.
015600         88  TASKOUT-SUCCESSFUL          VALUE "00".
015700     05  ERRTRAN-FILE-STATUS     PIC XX.
015800         88  ERRTRAN-SUCCESSFUL          VALUE "00".
015900     05  RPTOUT-FILE-STATUS      PIC XX.
016000         88  RPTOUT-SUCCESSFUL           VALUE "00".
016100     05  FILLER                  PIC X(05).
016200
016300*--------------------------------------------------------------*
016400*    RAW INPUT RECORD, REDEFINED JUST FAR ENOUGH TO SEE THE     *
016500*    REC-TYPE BYTE SO 300-PROCESS-ORDER-RECORD CAN SORT OUT     *
016600*    HEADER/ELEMENT/HOURS-GROUP RECORDS BEFORE MOVING THE       *
016700*    WHOLE THING INTO THE RIGHT COPYBOOK.                       *
016800*--------------------------------------------------------------*
016900 01  WI-RAW-RECORD                PIC X(108).
017000 01  WI-RAW-RECORD-R REDEFINES WI-RAW-RECORD.
017100     05  WI-REC-TYPE              PIC X(01).
017200     05  FILLER                   PIC X(107).
017300
017400*--------------------------------------------------------------*
017500*    RUN DATE FOR THE REPORT HEADING.  NO PARM CARD ON THIS     *
017600*    JOB, SO THE RUN DATE COMES FROM THE ACCEPT.                *
017700*--------------------------------------------------------------*
017800 01  WS-RUN-DATE-RAW              PIC 9(06).
017900 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE-RAW.
018000     05  WS-RUN-YY                PIC 9(02).
018100     05  WS-RUN-MM                PIC 9(02).
018200     05  WS-RUN-DD                PIC 9(02).
018300 01  WS-RUN-DATE-EDIT             PIC X(08).
018400
018500*--------------------------------------------------------------*
018600*    CALENDAR TABLE FOR RULE VIDT - DAYS IN EACH MONTH, FEB     *
018700*    BUMPED TO 29 ON A SIMPLE DIVIDE-BY-4 LEAP TEST.            *
018800*--------------------------------------------------------------*
018900 01  WS-DAYS-IN-MONTH-LIT         PIC X(36) VALUE
019000         "031028031030031030031031030031030031".
019100 01  WS-DAYS-IN-MONTH-TABLE REDEFINES WS-DAYS-IN-MONTH-LIT.
019200     05  WS-DAYS-IN-MONTH         PIC 9(03) OCCURS 12 TIMES.
019300 01  WS-CALENDAR-WORKAREA.
019400     05  WS-FULL-YEAR             PIC 9(04) COMP.
019500     05  WS-YEAR-QUOTIENT         PIC 9(04) COMP.
019600     05  WS-YEAR-REMAINDER        PIC 9(02) COMP.
019700     05  WS-MAX-DAY-THIS-MONTH    PIC 9(02).
019800     05  WS-DATE-OK-SWITCH        PIC X(01).
019900         88  WS-DATE-IS-OK                VALUE "Y".
020000     05  FILLER                   PIC X(05).
020100
020200*    STAGING AREA EVERY VALIDATION RULE FILLS IN JUST BEFORE
020300*    CALLING 900-WRITE-ORDER-ERROR - ONE RULE'S CODE/TEXT AT A
020400*    TIME, NEVER A QUEUE OF THEM.
020500 01  WS-ERROR-WORKAREA.
020600     05  WS-ERR-CODE              PIC X(04).
020700     05  WS-ERR-TEXT              PIC X(40).
020800     05  WS-ERR-ELEMENT-ID        PIC 9(06) VALUE ZERO.
020900     05  FILLER                   PIC X(05).
021000
021100*    SMALL SCRATCH FIELDS USED ONLY WHILE BUILDING ONE REGISTER
021200*    LINE - NOT CARRIED BETWEEN LINES OR BETWEEN ORDERS.
021300 01  WS-REPORT-WORKAREA.
021400     05  WS-DATE-EDIT-OUT         PIC X(10).
021500     05  WS-INDENT-POSITION       PIC 9(02) COMP.
021600     05  FILLER                   PIC X(05).
021700
021800 PROCEDURE DIVISION.
021900
022000******************************************************************
022100*               E D I T   C O D E   D I R E C T O R Y             *
022200* --------------------------------------------------------------  *
022300* VHDR - DETAIL RECORD PRECEDED THE ORDER HEADER       (601)       *
022400* VONM - ORDER NAME, CUSTOMER OR RESPONSIBLE IS BLANK  (601)       *
022500* VIDT - INIT-DATE IS ZERO OR NOT A REAL CALENDAR DATE (601/602)   *
022600* VEDT - END-DATE IS EARLIER THAN INIT-DATE            (601)       *
022700* VELN - ELEMENT NAME OR CODE IS BLANK                 (611)       *
022800* VEPR - PARENT ELEMENT MISSING OR NOT A GROUP         (611)       *
022900* VHG1 - LINE ELEMENT OWNS NO HOURS GROUP               (611)       *
023000* VHGL - HOURS-GROUP OWNER MISSING OR NOT A LINE       (621)       *
023100* VPCT - PERCENTAGE OUT OF RANGE, SINGLE OR LINE TOTAL (621/631)   *
023200* VCRN - CRITERION-2 SET WITHOUT CRITERION-1            (621)       *
023300* VRES - CRITERION PREFIX DOES NOT MATCH RESOURCE TYPE (621)       *
023400* ONE ERROR RECORD IS WRITTEN PER VIOLATION FOUND, AND ANY         *
023500* VIOLATION AT ALL SENDS THE WHOLE ORDER TO REJECT - SEE 600.      *
023600******************************************************************
023700
023800******************************************************************
023900*    MAIN LINE.  OPENS THE FOUR FILES, PRINTS THE FIRST PAGE     *
024000*    HEADING, BUILDS AND VALIDATES ONE ORDER PER ORDER-ID BREAK  *
024100*    UNTIL ORDERS-IN IS EXHAUSTED, FLUSHES THE LAST ORDER, PRINTS *
024200*    THE GRAND TOTALS AND CLOSES UP.                             *
024300******************************************************************
024400 000-RUN-ORDER-SCHEDULE.
024500
024600     OPEN INPUT  ORDERS-IN
024700          OUTPUT TASKS-OUT
024800                 ERRORS-OUT
024900                 REPORT-OUT.
025000     ACCEPT WS-RUN-DATE-RAW FROM DATE.
025100     PERFORM 010-EDIT-RUN-DATE THRU 010-EXIT.
025200     PERFORM 895-PRINT-PAGE-HEADING.
025300
025400*    300 DRIVES THE WHOLE READ/STORE/BREAK CYCLE UNTIL ORDERS-IN
025500*    RUNS OUT - A NEW 'H' RECORD IS WHAT ACTUALLY TRIGGERS EACH
025600*    ORDER-ID BREAK (SEE 300'S OWN BANNER), NOT A CHANGE IN KEY
025700*    VALUE LIKE A CLASSIC MATCH-MERGE CONTROL BREAK WOULD BE.
025800     PERFORM 300-PROCESS-ORDER-RECORD
025900         UNTIL ALL-RECORDS-PROCESSED.
026000
026100*    THE VERY LAST ORDER ON THE FILE NEVER SEES A FOLLOWING 'H'
026200*    RECORD TO TRIGGER ITS BREAK, SO IT HAS TO BE FLUSHED HERE
026300*    EXPLICITLY ONCE THE FILE IS EXHAUSTED.
026400     IF WO-HEADER-SEEN OR WO-ELEM-COUNT > 0 OR WO-HG-COUNT > 0
026500         PERFORM 350-ORDER-BREAK THRU 350-EXIT
026600     END-IF.
026700     PERFORM 890-PRINT-GRAND-TOTALS.
026800     CLOSE ORDERS-IN
026900           TASKS-OUT
027000           ERRORS-OUT
027100           REPORT-OUT.
027200     DISPLAY WS-PGM-ID " - ORDERS ACCEPTED: " WO-ORDERS-ACCEPTED.
027300     DISPLAY WS-PGM-ID " - ORDERS REJECTED: " WO-ORDERS-REJECTED.
027400     DISPLAY WS-PGM-ID " - TASKS WRITTEN..: " WO-GRAND-TASK-COUNT.
027500     STOP RUN.
027600
027700******************************************************************
027800*    FORMATS THE ACCEPTED RUN DATE (YYMMDD) INTO MM/DD/YY FOR     *
027900*    THE PAGE HEADING.                                           *
028000******************************************************************
028100 010-EDIT-RUN-DATE.
028200
028300     STRING WS-RUN-MM "/" WS-RUN-DD "/" WS-RUN-YY
028400         DELIMITED BY SIZE INTO WS-RUN-DATE-EDIT.
028500 010-EXIT.
028600     EXIT.
028700
028800******************************************************************
028900*    READS ONE RECORD AND ROUTES IT BY REC-TYPE.  A HEADER FOR    *
029000*    A NEW ORDER FIRST FORCES THE BREAK ON WHATEVER ORDER WAS IN  *
029100*    PROGRESS, THEN STARTS THE NEW ONE.                          *
029200******************************************************************
029300 300-PROCESS-ORDER-RECORD.
029400
029500     PERFORM 310-READ-ORDER-RECORD THRU 310-EXIT.
029600     IF NOT ALL-RECORDS-PROCESSED
029700         IF WI-REC-TYPE = "H"
029800             IF WO-HEADER-SEEN
029900                 PERFORM 350-ORDER-BREAK THRU 350-EXIT
030000             END-IF
030100             PERFORM 360-INIT-ORDER-WORKAREA
030200             PERFORM 320-STORE-HEADER-RECORD
030300         ELSE
030400         IF WI-REC-TYPE = "E"
030500             PERFORM 330-STORE-ELEMENT-RECORD
030600         ELSE
030700         IF WI-REC-TYPE = "G"
030800             PERFORM 340-STORE-HOURS-GROUP-RECORD
030900         ELSE
031000             DISPLAY "ORD3000 - UNKNOWN REC-TYPE " WI-REC-TYPE
031100         END-IF
031200         END-IF
031300         END-IF
031400     END-IF.
031500
031600******************************************************************
031700*    READ THE NEXT ORDER RECORD.  AT END OF FILE, SET THE END-   *
031800*    OF-RUN SWITCH - THE LAST ORDER IS FLUSHED BY 000 ITSELF.    *
031900******************************************************************
032000 310-READ-ORDER-RECORD.
032100
032200     READ ORDERS-IN INTO WI-RAW-RECORD
032300         AT END
032400             SET ALL-RECORDS-PROCESSED TO TRUE
032500             GO TO 310-EXIT.
032600 310-EXIT.
032700     EXIT.
032800
032900******************************************************************
033000*    STARTS A FRESH ORDER FROM AN 'H' RECORD.                    *
033100******************************************************************
033200 320-STORE-HEADER-RECORD.
033300
033400*    FIELD-BY-FIELD, NOT MOVE CORRESPONDING - OHD-HEADER-RECORD
033500*    AND WO-HEADER DO NOT SHARE GROUP NAMES, AND THIS SHOP DOES
033600*    NOT USE CORRESPONDING MOVES ANYWAY.
033700     MOVE WI-RAW-RECORD TO OHD-HEADER-RECORD.
033800     MOVE OHD-ORDER-ID      TO WO-ORDER-ID.
033900     MOVE OHD-ORDER-NAME    TO WO-ORDER-NAME.
034000     MOVE OHD-CUSTOMER      TO WO-CUSTOMER.
034100     MOVE OHD-RESPONSIBLE   TO WO-RESPONSIBLE.
034200     MOVE OHD-DESCRIPTION   TO WO-DESCRIPTION.
034300     MOVE OHD-INIT-DATE     TO WO-INIT-DATE.
034400     MOVE OHD-END-DATE      TO WO-END-DATE.
034500     SET WO-HEADER-SEEN TO TRUE.
034600
034700******************************************************************
034800*    ADDS ONE 'E' RECORD TO THE ELEMENT TABLE.  IF NO HEADER HAS  *
034900*    BEEN SEEN YET FOR A BRAND-NEW ORDER, THE ORDER-ID COMES      *
035000*    FROM THIS RECORD AND RULE VHDR IS FLAGGED (CHECKED LATER BY  *
035100*    601-CHECK-HEADER-RULES).  THE PARENT ELEMENT, IF ANY, MUST   *
035200*    ALREADY BE IN THE TABLE - RULE VEPR IS CHECKED LATER TOO.    *
035300******************************************************************
035400 330-STORE-ELEMENT-RECORD.
035500
035600     MOVE WI-RAW-RECORD TO OEL-ELEMENT-RECORD.
035700
035800*    ONLY THE FIRST DETAIL RECORD OF A HEADERLESS ORDER SETS
035900*    THE VHDR FLAG AND BORROWS THE ORDER-ID - ONCE THE TABLES
036000*    ARE NO LONGER BOTH EMPTY WE ARE PAST THE FIRST RECORD
036100     IF NOT WO-HEADER-SEEN
036200         IF WO-ELEM-COUNT = ZERO AND WO-HG-COUNT = ZERO
036300             MOVE OEL-ORDER-ID TO WO-ORDER-ID
036400             SET WO-VHDR-VIOLATION TO TRUE
036500         END-IF
036600     END-IF.
036700
036800*    200 ENTRIES IS THE OCCURS LIMIT IN ORDWS - A FULL TABLE
036900*    ABORTS THE RUN RATHER THAN SILENTLY TRUNCATE THE ORDER
037000     IF WO-ELEM-COUNT >= 200
037100         DISPLAY "ORD3000 - ELEMENT TABLE FULL, ORDER "
037200             WO-ORDER-ID
037300         SET ALL-RECORDS-PROCESSED TO TRUE
037400     ELSE
037500
037600*        RESOLVE THE PARENT-ID TO A TABLE INDEX NOW, WHILE THE
037700*        RECORD IS FRESH, SO 611/VEPR LATER IS A PLAIN LOOKUP
037800         MOVE "N" TO WO-TR-FOUND-SW
037900         MOVE ZERO TO WO-TR-FOUND-IX
038000         IF OEL-PARENT-ELEM-ID NOT = ZERO
038100             MOVE OEL-PARENT-ELEM-ID TO WO-TR-SEARCH-ID
038200             PERFORM 920-FIND-ELEMENT-BY-ID THRU 920-EXIT
038300         END-IF
038400         ADD 1 TO WO-ELEM-COUNT
038500         SET WO-ELEM-IX TO WO-ELEM-COUNT
038600         MOVE OEL-ELEMENT-ID      TO WO-ELEM-ID (WO-ELEM-IX)
038700         MOVE OEL-PARENT-ELEM-ID  TO WO-ELEM-PARENT-ID
038800                                     (WO-ELEM-IX)
038900         MOVE OEL-ELEM-KIND       TO WO-ELEM-KIND (WO-ELEM-IX)
039000         MOVE OEL-ELEM-NAME       TO WO-ELEM-NAME (WO-ELEM-IX)
039100         MOVE OEL-ELEM-CODE       TO WO-ELEM-CODE (WO-ELEM-IX)
039200         MOVE OEL-WORK-HOURS      TO WO-ELEM-WORK-HOURS
039300                                     (WO-ELEM-IX)
039400         MOVE ZERO TO WO-ELEM-HG-COUNT (WO-ELEM-IX)
039500                      WO-ELEM-NODE-HOURS (WO-ELEM-IX)
039600                      WO-ELEM-TASK-ID (WO-ELEM-IX)
039700         IF OEL-PARENT-ELEM-ID = ZERO
039800             MOVE ZERO TO WO-ELEM-PARENT-IX (WO-ELEM-IX)
039900             MOVE ZERO TO WO-ELEM-DEPTH (WO-ELEM-IX)
040000         ELSE
040100
040200*                DEPTH IS ONE MORE THAN THE PARENT'S - 862 LATER
040300*                USES IT TO INDENT THE REGISTER'S ELEMENT LINES.
040400*                IF THE PARENT ITSELF WAS NOT FOUND, VEPR WILL
040500*                FLAG IT AT 611 AND DEPTH JUST DEFAULTS TO ZERO
040600             MOVE WO-TR-FOUND-IX TO WO-ELEM-PARENT-IX
040700                                    (WO-ELEM-IX)
040800             IF WO-TR-FOUND
040900                 COMPUTE WO-ELEM-DEPTH (WO-ELEM-IX) =
041000                     WO-ELEM-DEPTH (WO-TR-FOUND-IX) + 1
041100             ELSE
041200                 MOVE ZERO TO WO-ELEM-DEPTH (WO-ELEM-IX)
041300             END-IF
041400         END-IF
041500     END-IF.
041600
041700******************************************************************
041800*    ADDS ONE 'G' RECORD TO THE HOURS-GROUP TABLE AND BUMPS THE   *
041900*    OWNING ELEMENT'S HG-COUNT (USED BY RULE VHG1).  RULE VHGL    *
042000*    (OWNER MUST BE AN 'L' ELEMENT) IS CHECKED LATER.             *
042100******************************************************************
042200 340-STORE-HOURS-GROUP-RECORD.
042300
042400     MOVE WI-RAW-RECORD TO OHG-HOURS-GROUP-RECORD.
042500
042600*    SAME HEADERLESS-ORDER CHECK AS 330 ABOVE - A 'G' RECORD CAN
042700*    ALSO BE THE VERY FIRST DETAIL RECORD OF A HEADERLESS ORDER
042800     IF NOT WO-HEADER-SEEN
042900         IF WO-ELEM-COUNT = ZERO AND WO-HG-COUNT = ZERO
043000             MOVE OHG-ORDER-ID TO WO-ORDER-ID
043100             SET WO-VHDR-VIOLATION TO TRUE
043200         END-IF
043300     END-IF.
043400
043500*    400 IS THE OCCURS LIMIT ON WO-HG-TABLE IN ORDWS
043600     IF WO-HG-COUNT >= 400
043700         DISPLAY "ORD3000 - HOURS-GROUP TABLE FULL, ORDER "
043800             WO-ORDER-ID
043900         SET ALL-RECORDS-PROCESSED TO TRUE
044000     ELSE
044100
044200*        RESOLVE THE OWNING ELEMENT-ID TO A TABLE INDEX NOW SO
044300*        611/VHGL AND EVERY RECALC PARAGRAPH CAN TEST
044400*        WO-HG-ELEMENT-IX DIRECTLY INSTEAD OF RE-SEARCHING
044500         MOVE OHG-ELEMENT-ID TO WO-TR-SEARCH-ID
044600         PERFORM 920-FIND-ELEMENT-BY-ID THRU 920-EXIT
044700         ADD 1 TO WO-HG-COUNT
044800         SET WO-HG-IX TO WO-HG-COUNT
044900         MOVE OHG-ELEMENT-ID    TO WO-HG-ELEMENT-ID (WO-HG-IX)
045000         IF WO-TR-FOUND
045100             MOVE WO-TR-FOUND-IX TO WO-HG-ELEMENT-IX (WO-HG-IX)
045200             ADD 1 TO WO-ELEM-HG-COUNT (WO-TR-FOUND-IX)
045300         ELSE
045400             MOVE ZERO TO WO-HG-ELEMENT-IX (WO-HG-IX)
045500         END-IF
045600
045700*        INPUT-HOURS/INPUT-PERCENT KEEP THE RECORD'S ORIGINAL,
045800*        AS-FILED VALUES SEPARATE FROM WORKING-HOURS/PERCENTAGE,
045900*        WHICH 700-730 OVERWRITE DURING RECALCULATION - VPCT AND
046000*        630 VALIDATE AGAINST THE ORIGINAL, NOT THE RECALCULATED
046100         MOVE OHG-HG-ID         TO WO-HG-ID (WO-HG-IX)
046200         MOVE OHG-RESOURCE-TYPE TO WO-HG-RESOURCE-TYPE
046300                                   (WO-HG-IX)
046400         MOVE OHG-POLICY        TO WO-HG-POLICY (WO-HG-IX)
046500         MOVE OHG-WORKING-HOURS TO WO-HG-INPUT-HOURS (WO-HG-IX)
046600         MOVE OHG-WORKING-HOURS TO WO-HG-WORKING-HOURS
046700                                   (WO-HG-IX)
046800         MOVE OHG-PERCENTAGE    TO WO-HG-INPUT-PERCENT
046900                                   (WO-HG-IX)
047000         MOVE OHG-PERCENTAGE    TO WO-HG-PERCENTAGE (WO-HG-IX)
047100         MOVE OHG-CRITERION-1   TO WO-HG-CRITERION-1 (WO-HG-IX)
047200         MOVE OHG-CRITERION-2   TO WO-HG-CRITERION-2 (WO-HG-IX)
047300         MOVE ZERO TO WO-HG-TASK-ID (WO-HG-IX)
047400     END-IF.
047500
047600******************************************************************
047700*    ORDER-ID BREAK.  VALIDATES THE COMPLETED ORDER; IF IT        *
047800*    PASSES, RECALCULATES ITS HOURS GROUPS, CONVERTS IT TO A      *
047900*    SCHEDULE AND PRINTS THE REGISTER LINES; IF NOT, THE WHOLE    *
048000*    ORDER IS SKIPPED (ONLY THE ERROR RECORDS ALREADY WRITTEN     *
048100*    DURING VALIDATION SURVIVE).                                  *
048200******************************************************************
048300 350-ORDER-BREAK.
048400
048500     PERFORM 600-VALIDATE-ORDER THRU 600-EXIT.
048600     IF WO-ORDER-IS-VALID
048700         PERFORM 700-RECALC-ORDER-LINES THRU 700-EXIT
048800         PERFORM 800-ROLLUP-ELEMENT-HOURS THRU 800-EXIT
048900         PERFORM 855-PRINT-ORDER-HEADER-LINE
049000         PERFORM 860-PRINT-ALL-ELEMENT-LINES
049100         PERFORM 810-GENERATE-SCHEDULE-TASKS THRU 810-EXIT
049200         PERFORM 880-PRINT-ORDER-TOTALS
049300         ADD 1 TO WO-ORDERS-ACCEPTED
049400         ADD WO-ORDER-TOTAL-HOURS TO WO-GRAND-TOTAL-HOURS
049500         ADD WO-ORDER-TASK-COUNT  TO WO-GRAND-TASK-COUNT
049600     ELSE
049700         ADD 1 TO WO-ORDERS-REJECTED
049800     END-IF.
049900     ADD WO-ORDER-ERROR-COUNT TO WO-GRAND-ERROR-COUNT.
050000 350-EXIT.
050100     EXIT.
050200
050300******************************************************************
050400*    CLEARS THE WORKAREA FOR THE NEXT ORDER.  THE ELEMENT AND     *
050500*    HOURS-GROUP TABLES THEMSELVES ARE NOT BLANKED - THEIR COUNTS *
050600*    GOING BACK TO ZERO IS ENOUGH TO MAKE THE OLD ENTRIES GO      *
050700*    AWAY.                                                       *
050800******************************************************************
050900*    RESETS EVERY HEADER AND COUNTER FIELD FOR THE NEW ORDER -
051000*    SEE 350'S BANNER ABOVE FOR WHY THE TABLE ENTRIES THEMSELVES
051100*    DO NOT NEED BLANKING, JUST THEIR COUNTS.
051200 360-INIT-ORDER-WORKAREA.
051300
051400     MOVE ZERO   TO WO-ORDER-ID.
051500     MOVE SPACES TO WO-ORDER-NAME WO-CUSTOMER WO-RESPONSIBLE
051600                    WO-DESCRIPTION.
051700     MOVE ZERO   TO WO-INIT-DATE WO-END-DATE.
051800     MOVE "N"    TO WO-HEADER-SEEN-SW.
051900     MOVE "N"    TO WO-VHDR-VIOLATION-SW.
052000     MOVE ZERO   TO WO-ELEM-COUNT WO-HG-COUNT.
052100     MOVE "Y"    TO WO-ORDER-VALID-SW.
052200     MOVE ZERO   TO WO-ORDER-ERROR-COUNT WO-ORDER-TOTAL-HOURS
052300                    WO-ORDER-TASK-COUNT.
052400
052500******************************************************************
052600*    VALIDATES THE WHOLE ORDER - HEADER RULES, THEN EVERY         *
052700*    ELEMENT, THEN EVERY HOURS GROUP, THEN THE PER-LINE PERCENT   *
052800*    TOTALS.  ONE ERROR RECORD IS WRITTEN PER RULE VIOLATED;      *
052900*    900-WRITE-ORDER-ERROR TURNS WO-ORDER-VALID-SW OFF FOR ANY    *
053000*    VIOLATION FOUND.                                            *
053100******************************************************************
053200 600-VALIDATE-ORDER.
053300
053400     MOVE "Y" TO WO-ORDER-VALID-SW.
053500     MOVE ZERO TO WO-ORDER-ERROR-COUNT.
053600     PERFORM 601-CHECK-HEADER-RULES THRU 601-EXIT.
053700     PERFORM 610-VALIDATE-ELEMENTS THRU 610-EXIT.
053800     PERFORM 620-VALIDATE-HOURS-GROUPS THRU 620-EXIT.
053900     PERFORM 630-VALIDATE-LINE-PERCENT-TOTALS THRU 630-EXIT.
054000 600-EXIT.
054100     EXIT.
054200
054300******************************************************************
054400*    VHDR - DETAIL BEFORE HEADER.  VONM - NAME/CUSTOMER/           *
054500*    RESPONSIBLE BLANK.  VIDT - INIT-DATE ZERO OR NOT A REAL       *
054600*    CALENDAR DATE.  VEDT - END-DATE SET BUT EARLIER THAN          *
054700*    INIT-DATE.                                                   *
054800******************************************************************
054900 601-CHECK-HEADER-RULES.
055000
055100*    VHDR - THE FLAG WAS SET BACK AT 330/340 WHEN THE FIRST
055200*    RECORD OF THE ORDER TURNED OUT TO BE A DETAIL RECORD, NOT
055300*    AN 'H' - NOTHING TO RE-DERIVE HERE, JUST REPORT IT
055400     IF WO-VHDR-VIOLATION
055500         MOVE "VHDR" TO WS-ERR-CODE
055600         MOVE "DETAIL RECORD PRECEDED THE ORDER HEADER"
055700             TO WS-ERR-TEXT
055800         PERFORM 900-WRITE-ORDER-ERROR
055900     END-IF.
056000
056100*    VONM - NAME, CUSTOMER AND RESPONSIBLE ARE ALL MANDATORY ON
056200*    THE HEADER RECORD, CHECKED SEPARATELY SO THE ERROR TEXT
056300*    TELLS THE USER WHICH FIELD WAS LEFT BLANK
056400     IF WO-ORDER-NAME = SPACES
056500         MOVE "VONM" TO WS-ERR-CODE
056600         MOVE "ORDER-NAME IS BLANK" TO WS-ERR-TEXT
056700         PERFORM 900-WRITE-ORDER-ERROR
056800     END-IF.
056900     IF WO-CUSTOMER = SPACES
057000         MOVE "VONM" TO WS-ERR-CODE
057100         MOVE "CUSTOMER IS BLANK" TO WS-ERR-TEXT
057200         PERFORM 900-WRITE-ORDER-ERROR
057300     END-IF.
057400     IF WO-RESPONSIBLE = SPACES
057500         MOVE "VONM" TO WS-ERR-CODE
057600         MOVE "RESPONSIBLE IS BLANK" TO WS-ERR-TEXT
057700         PERFORM 900-WRITE-ORDER-ERROR
057800     END-IF.
057900
058000*    VIDT - A ZERO INIT-DATE IS CAUGHT HERE DIRECTLY; A NON-ZERO
058100*    ONE STILL HAS TO PASS THE CALENDAR CHECK IN 602 BELOW
058200     IF WO-INIT-DATE = ZERO
058300         MOVE "VIDT" TO WS-ERR-CODE
058400         MOVE "INIT-DATE IS ZERO" TO WS-ERR-TEXT
058500         PERFORM 900-WRITE-ORDER-ERROR
058600     ELSE
058700         PERFORM 602-VALIDATE-CALENDAR-DATE THRU 602-EXIT
058800         IF NOT WS-DATE-IS-OK
058900             MOVE "VIDT" TO WS-ERR-CODE
059000             MOVE "INIT-DATE IS NOT A VALID CALENDAR DATE"
059100                 TO WS-ERR-TEXT
059200             PERFORM 900-WRITE-ORDER-ERROR
059300         END-IF
059400     END-IF.
059500
059600*    VEDT - AN END-DATE OF ZERO MEANS "NO END DATE STATED" AND
059700*    IS LEGAL; ONLY A STATED END-DATE EARLIER THAN INIT-DATE IS
059800*    A VIOLATION
059900     IF WO-END-DATE NOT = ZERO AND WO-END-DATE < WO-INIT-DATE
060000         MOVE "VEDT" TO WS-ERR-CODE
060100         MOVE "END-DATE IS EARLIER THAN INIT-DATE"
060200             TO WS-ERR-TEXT
060300         PERFORM 900-WRITE-ORDER-ERROR
060400     END-IF.
060500 601-EXIT.
060600     EXIT.
060700
060800******************************************************************
060900*    RULE VIDT - MONTH 01-12, DAY WITHIN THE DAYS-IN-MONTH TABLE, *
061000*    FEBRUARY BUMPED TO 29 DAYS ON A DIVIDE-BY-4 LEAP TEST.       *
061100******************************************************************
061200 602-VALIDATE-CALENDAR-DATE.
061300
061400     MOVE "Y" TO WS-DATE-OK-SWITCH.
061500     IF WO-INIT-MM < 1 OR WO-INIT-MM > 12
061600         MOVE "N" TO WS-DATE-OK-SWITCH
061700     ELSE
061800
061900*        WO-INIT-CC/WO-INIT-YY COME THROUGH THE WO-INIT-DATE-R
062000*        REDEFINES IN ORDWS (Y2K CENTURY WINDOW, TICKET PS-477)
062100         COMPUTE WS-FULL-YEAR = (WO-INIT-CC * 100) + WO-INIT-YY
062200         MOVE WS-DAYS-IN-MONTH (WO-INIT-MM)
062300             TO WS-MAX-DAY-THIS-MONTH
062400
062500*        DIVIDE-BY-4 LEAP TEST ONLY - THIS SHOP HAS NEVER HAD
062600*        AN ORDER DATED A CENTURY YEAR, SO THE 100/400 EXCEPTION
062700*        WAS LEFT OUT ON PURPOSE, SAME AS THE ORIGINAL 1993 EDIT
062800         IF WO-INIT-MM = 2
062900             DIVIDE WS-FULL-YEAR BY 4 GIVING WS-YEAR-QUOTIENT
063000                 REMAINDER WS-YEAR-REMAINDER
063100             IF WS-YEAR-REMAINDER = ZERO
063200                 MOVE 29 TO WS-MAX-DAY-THIS-MONTH
063300             END-IF
063400         END-IF
063500         IF WO-INIT-DD < 1 OR WO-INIT-DD > WS-MAX-DAY-THIS-MONTH
063600             MOVE "N" TO WS-DATE-OK-SWITCH
063700         END-IF
063800     END-IF.
063900 602-EXIT.
064000     EXIT.
064100
064200******************************************************************
064300*    ONE PASS OVER THE ELEMENT TABLE - VELN (NAME/CODE BLANK),    *
064400*    VEPR (PARENT MISSING OR NOT A GROUP), VHG1 (LINE WITH NO     *
064500*    HOURS GROUP).                                                *
064600******************************************************************
064700 610-VALIDATE-ELEMENTS.
064800
064900     IF WO-ELEM-COUNT > 0
065000         PERFORM 611-VALIDATE-ONE-ELEMENT
065100             VARYING WO-ELEM-IX FROM 1 BY 1
065200             UNTIL WO-ELEM-IX > WO-ELEM-COUNT
065300     END-IF.
065400 610-EXIT.
065500     EXIT.
065600
065700******************************************************************
065800*    ONE ELEMENT'S EDITS.  WO-TR-SEARCH-ID/920-FIND-ELEMENT-BY-ID *
065900*    ALREADY RAN AT RECORD-STORE TIME (SEE 330) TO FILL IN        *
066000*    WO-ELEM-PARENT-IX, SO ALL THREE CHECKS HERE ARE STRAIGHT     *
066100*    TABLE LOOKS, NO SEARCHING.                                   *
066200******************************************************************
066300 611-VALIDATE-ONE-ELEMENT.
066400
066500     MOVE WO-ELEM-ID (WO-ELEM-IX) TO WS-ERR-ELEMENT-ID.
066600
066700*    VELN - NAME AND CODE ARE BOTH MANDATORY ON EVERY ELEMENT
066800     IF WO-ELEM-NAME (WO-ELEM-IX) = SPACES
066900         OR WO-ELEM-CODE (WO-ELEM-IX) = SPACES
067000         MOVE "VELN" TO WS-ERR-CODE
067100         MOVE "ELEMENT NAME OR CODE IS BLANK" TO WS-ERR-TEXT
067200         PERFORM 900-WRITE-ORDER-ERROR
067300     END-IF.
067400
067500*    VEPR - A NON-ZERO PARENT-ID MUST RESOLVE TO AN ELEMENT THAT
067600*    WAS ALREADY ON THE TABLE (PARENT AHEAD OF CHILD ON THE FILE)
067700*    AND THAT ELEMENT MUST ITSELF BE A GROUP, NOT A LINE
067800     IF WO-ELEM-PARENT-ID (WO-ELEM-IX) NOT = ZERO
067900         IF WO-ELEM-PARENT-IX (WO-ELEM-IX) = ZERO
068000             MOVE "VEPR" TO WS-ERR-CODE
068100             MOVE "PARENT ELEMENT NOT FOUND AHEAD OF IT"
068200                 TO WS-ERR-TEXT
068300             PERFORM 900-WRITE-ORDER-ERROR
068400         ELSE
068500             IF NOT WO-ELEM-IS-GROUP
068600                     (WO-ELEM-PARENT-IX (WO-ELEM-IX))
068700                 MOVE "VEPR" TO WS-ERR-CODE
068800                 MOVE "PARENT ELEMENT IS NOT A GROUP"
068900                     TO WS-ERR-TEXT
069000                 PERFORM 900-WRITE-ORDER-ERROR
069100             END-IF
069200         END-IF
069300     END-IF.
069400
069500*    VHG1 - A LINE ELEMENT MUST OWN AT LEAST ONE HOURS GROUP OR
069600*    THERE IS NOTHING TO SCHEDULE OR RECALCULATE FOR IT
069700     IF WO-ELEM-IS-LINE (WO-ELEM-IX)
069800         IF WO-ELEM-HG-COUNT (WO-ELEM-IX) = ZERO
069900             MOVE "VHG1" TO WS-ERR-CODE
070000             MOVE "LINE HAS NO HOURS GROUP" TO WS-ERR-TEXT
070100             PERFORM 900-WRITE-ORDER-ERROR
070200         END-IF
070300     END-IF.
070400
070500******************************************************************
070600*    ONE PASS OVER THE HOURS-GROUP TABLE - VHGL (OWNER MISSING    *
070700*    OR NOT A LINE), VPCT (PERCENTAGE OUT OF RANGE), VCRN         *
070800*    (CRITERION-2 SET WITHOUT CRITERION-1), VRES (CRITERION       *
070900*    PREFIX DOES NOT MATCH THE GROUP'S RESOURCE TYPE).            *
071000******************************************************************
071100 620-VALIDATE-HOURS-GROUPS.
071200
071300     IF WO-HG-COUNT > 0
071400         PERFORM 621-VALIDATE-ONE-HOURS-GROUP
071500             VARYING WO-HG-IX FROM 1 BY 1
071600             UNTIL WO-HG-IX > WO-HG-COUNT
071700     END-IF.
071800 620-EXIT.
071900     EXIT.
072000
072100******************************************************************
072200*    ONE HOURS-GROUP'S EDITS.  CRITERION-1/CRITERION-2 ARE FREE   *
072300*    TEXT EXCEPT FOR AN OPTIONAL "M-" OR "W-" PREFIX, WHICH IS    *
072400*    READ THROUGH THE CRIT1-R/CRIT2-R REDEFINES RATHER THAN A     *
072500*    REFERENCE-MODIFIED SUBSTRING.                                *
072600******************************************************************
072700 621-VALIDATE-ONE-HOURS-GROUP.
072800
072900     MOVE WO-HG-ELEMENT-ID (WO-HG-IX) TO WS-ERR-ELEMENT-ID.
073000
073100*    VHGL - THE OWNING ELEMENT-ID MUST HAVE BEEN FOUND ON THE
073200*    ELEMENT TABLE AT RECORD-STORE TIME, AND MUST BE A LINE
073300     IF WO-HG-ELEMENT-IX (WO-HG-IX) = ZERO
073400         MOVE "VHGL" TO WS-ERR-CODE
073500         MOVE "HOURS-GROUP ELEMENT NOT FOUND" TO WS-ERR-TEXT
073600         PERFORM 900-WRITE-ORDER-ERROR
073700     ELSE
073800         IF NOT WO-ELEM-IS-LINE (WO-HG-ELEMENT-IX (WO-HG-IX))
073900             MOVE "VHGL" TO WS-ERR-CODE
074000             MOVE "HOURS-GROUP ELEMENT IS NOT A LINE"
074100                 TO WS-ERR-TEXT
074200             PERFORM 900-WRITE-ORDER-ERROR
074300         END-IF
074400     END-IF.
074500
074600*    VPCT - A SINGLE GROUP'S STATED PERCENT CANNOT EXCEED 100.00
074700*    ON ITS OWN (630 CATCHES THE SUM ACROSS A LINE'S GROUPS)
074800     IF WO-HG-INPUT-PERCENT (WO-HG-IX) > 100.00
074900         MOVE "VPCT" TO WS-ERR-CODE
075000         MOVE "PERCENTAGE EXCEEDS 100.00" TO WS-ERR-TEXT
075100         PERFORM 900-WRITE-ORDER-ERROR
075200     END-IF.
075300
075400*    VCRN - CRITERION-2 ONLY MAKES SENSE AS A REFINEMENT OF
075500*    CRITERION-1, SO IT CANNOT STAND ALONE
075600     IF WO-HG-CRITERION-2 (WO-HG-IX) NOT = SPACES
075700         AND WO-HG-CRITERION-1 (WO-HG-IX) = SPACES
075800         MOVE "VCRN" TO WS-ERR-CODE
075900         MOVE "CRITERION-2 SET WITHOUT CRITERION-1"
076000             TO WS-ERR-TEXT
076100         PERFORM 900-WRITE-ORDER-ERROR
076200     END-IF.
076300
076400*    VRES - AN "M-" PREFIX REQUIRES A MACHINE-RESOURCE GROUP,
076500*    A "W-" PREFIX REQUIRES A WORKER-RESOURCE GROUP.  CHECKED
076600*    SEPARATELY FOR CRITERION-1 AND CRITERION-2, EACH PREFIX
076700     IF WO-HG-CRIT1-PREFIX (WO-HG-IX) = "M-"
076800         AND NOT WO-HG-IS-MACHINE (WO-HG-IX)
076900         MOVE "VRES" TO WS-ERR-CODE
077000         MOVE "CRITERION-1 NEEDS A MACHINE RESOURCE"
077100             TO WS-ERR-TEXT
077200         PERFORM 900-WRITE-ORDER-ERROR
077300     END-IF.
077400     IF WO-HG-CRIT1-PREFIX (WO-HG-IX) = "W-"
077500         AND NOT WO-HG-IS-WORKER (WO-HG-IX)
077600         MOVE "VRES" TO WS-ERR-CODE
077700         MOVE "CRITERION-1 NEEDS A WORKER RESOURCE"
077800             TO WS-ERR-TEXT
077900         PERFORM 900-WRITE-ORDER-ERROR
078000     END-IF.
078100     IF WO-HG-CRIT2-PREFIX (WO-HG-IX) = "M-"
078200         AND NOT WO-HG-IS-MACHINE (WO-HG-IX)
078300         MOVE "VRES" TO WS-ERR-CODE
078400         MOVE "CRITERION-2 NEEDS A MACHINE RESOURCE"
078500             TO WS-ERR-TEXT
078600         PERFORM 900-WRITE-ORDER-ERROR
078700     END-IF.
078800     IF WO-HG-CRIT2-PREFIX (WO-HG-IX) = "W-"
078900         AND NOT WO-HG-IS-WORKER (WO-HG-IX)
079000         MOVE "VRES" TO WS-ERR-CODE
079100         MOVE "CRITERION-2 NEEDS A WORKER RESOURCE"
079200             TO WS-ERR-TEXT
079300         PERFORM 900-WRITE-ORDER-ERROR
079400     END-IF.
079500
079600******************************************************************
079700*    RULE VPCT (LINE TOTAL) - THE FIXED-PERCENTAGE GROUPS OF ONE  *
079800*    LINE MAY NOT SUM ABOVE 100.00.                               *
079900******************************************************************
080000 630-VALIDATE-LINE-PERCENT-TOTALS.
080100
080200     IF WO-ELEM-COUNT > 0
080300         PERFORM 631-CHECK-ONE-LINE-PERCENT-TOTAL
080400             VARYING WO-ELEM-IX FROM 1 BY 1
080500             UNTIL WO-ELEM-IX > WO-ELEM-COUNT
080600     END-IF.
080700 630-EXIT.
080800     EXIT.
080900
081000******************************************************************
081100*    ONE LINE AT A TIME - ADDS UP ONLY ITS POLICY 'P' GROUPS'     *
081200*    STATED PERCENT (REUSES WO-RC-FIXED-SUM-PCT FROM THE HOURS    *
081300*    RECALCULATION WORKAREA SINCE THIS RUNS BEFORE 700-710 EVER   *
081400*    TOUCH IT).  POLICY 'H' GROUPS HAVE NO STATED PERCENT TO SUM  *
081500*    - THEIR SHARE IS WHATEVER IS LEFT, SO THEY CANNOT OVERSHOOT. *
081600******************************************************************
081700 631-CHECK-ONE-LINE-PERCENT-TOTAL.
081800
081900     IF WO-ELEM-IS-LINE (WO-ELEM-IX)
082000         MOVE ZERO TO WO-RC-FIXED-SUM-PCT
082100         IF WO-HG-COUNT > 0
082200             PERFORM 632-ADD-ONE-GROUP-PERCENT
082300                 VARYING WO-HG-IX FROM 1 BY 1
082400                 UNTIL WO-HG-IX > WO-HG-COUNT
082500         END-IF
082600         IF WO-RC-FIXED-SUM-PCT > 100.00
082700             MOVE WO-ELEM-ID (WO-ELEM-IX) TO WS-ERR-ELEMENT-ID
082800             MOVE "VPCT" TO WS-ERR-CODE
082900             MOVE "LINE'S FIXED PERCENTAGES EXCEED 100.00"
083000                 TO WS-ERR-TEXT
083100             PERFORM 900-WRITE-ORDER-ERROR
083200         END-IF
083300     END-IF.
083400
083500*    ADDS ONE HOURS-GROUP'S STATED PERCENT IN IF IT BELONGS TO
083600*    THE CURRENT LINE (WO-ELEM-IX) AND IS A POLICY 'P' GROUP
083700 632-ADD-ONE-GROUP-PERCENT.
083800
083900     IF WO-HG-ELEMENT-IX (WO-HG-IX) = WO-ELEM-IX
084000         AND WO-HG-IS-FIXED-PERCENT (WO-HG-IX)
084100         ADD WO-HG-INPUT-PERCENT (WO-HG-IX)
084200             TO WO-RC-FIXED-SUM-PCT
084300     END-IF.
084400
084500******************************************************************
084600*    WRITES ONE ERROR RECORD FOR THE CURRENT ORDER/ELEMENT AND    *
084700*    TURNS THE ORDER'S VALID SWITCH OFF.  WS-ERR-ELEMENT-ID IS    *
084800*    RESET TO ZERO AFTERWARD SO THE NEXT HEADER-LEVEL CALLER      *
084900*    DOES NOT INHERIT A STALE ELEMENT ID.                         *
085000******************************************************************
085100 900-WRITE-ORDER-ERROR.
085200
085300     MOVE WO-ORDER-ID       TO ERR-ORDER-ID.
085400
085500*    WS-ERR-ELEMENT-ID IS ZERO FOR A HEADER-LEVEL RULE (VHDR,
085600*    VONM, VIDT, VEDT) AND THE VIOLATING ELEMENT-ID FOR AN
085700*    ELEMENT- OR HOURS-GROUP-LEVEL RULE (611/621/631 SET IT
085800*    JUST BEFORE CALLING IN HERE)
085900     MOVE WS-ERR-ELEMENT-ID TO ERR-ELEMENT-ID.
086000     MOVE WS-ERR-CODE       TO ERR-ERROR-CODE.
086100     MOVE WS-ERR-TEXT       TO ERR-ERROR-TEXT.
086200     ADD 1 TO WO-ORDER-ERROR-COUNT.
086300     MOVE "N" TO WO-ORDER-VALID-SW.
086400     WRITE ERROR-OUT-RECORD FROM ERR-ERROR-RECORD.
086500     IF NOT ERRTRAN-SUCCESSFUL
086600         DISPLAY "WRITE ERROR ON ERRORS-OUT FOR ORDER "
086700             WO-ORDER-ID
086800         DISPLAY "FILE STATUS CODE IS " ERRTRAN-FILE-STATUS
086900         SET ALL-RECORDS-PROCESSED TO TRUE
087000     END-IF.
087100     MOVE ZERO TO WS-ERR-ELEMENT-ID.
087200
087300******************************************************************
087400*    SEARCHES THE ELEMENT TABLE (ENTRIES 1 THRU WO-ELEM-COUNT)    *
087500*    FOR WO-TR-SEARCH-ID.  THE TABLE IS IN ARRIVAL ORDER, NOT     *
087600*    ELEMENT-ID ORDER, SO THIS IS A PLAIN LINEAR SCAN, NOT A      *
087700*    SEARCH ALL.                                                 *
087800******************************************************************
087900 920-FIND-ELEMENT-BY-ID.
088000
088100     MOVE "N" TO WO-TR-FOUND-SW.
088200     MOVE ZERO TO WO-TR-FOUND-IX.
088300     IF WO-ELEM-COUNT > 0
088400         PERFORM 921-SCAN-ONE-ELEMENT
088500             VARYING WO-ELEM-SCAN-IX FROM 1 BY 1
088600             UNTIL WO-ELEM-SCAN-IX > WO-ELEM-COUNT
088700                OR WO-TR-FOUND
088800     END-IF.
088900 920-EXIT.
089000     EXIT.
089100
089200*    TESTS ONE TABLE ENTRY AGAINST WO-TR-SEARCH-ID AND SETS
089300*    WO-TR-FOUND-IX WHEN IT MATCHES; THE PERFORM-VARYING IN
089400*    920 ABOVE STOPS AS SOON AS WO-TR-FOUND GOES TRUE
089500 921-SCAN-ONE-ELEMENT.
089600
089700     IF WO-ELEM-ID (WO-ELEM-SCAN-IX) = WO-TR-SEARCH-ID
089800         SET WO-TR-FOUND TO TRUE
089900         MOVE WO-ELEM-SCAN-IX TO WO-TR-FOUND-IX
090000     END-IF.
090100
090200******************************************************************
090300*    RECALCULATES EVERY LINE'S HOURS GROUPS FROM ITS TOTAL       *
090400*    WORK-HOURS, AND ADDS UP THE ORDER'S TOTAL HOURS (SUM OF ITS  *
090500*    LINES' WORK-HOURS, FOR THE REGISTER'S CONTROL-BREAK LINE).   *
090600*                                                                 *
090700*    THE RECALCULATION RUNS IN THREE PASSES PER LINE, ALWAYS IN   *
090800*    THIS ORDER, BECAUSE EACH PASS DEPENDS ON THE ONE BEFORE IT:  *
090900*      710 - POLICY 'P' (FIXED-PERCENT) GROUPS FIRST - THEY       *
091000*            CLAIM A STATED SHARE OF THE LINE REGARDLESS OF       *
091100*            WHAT IS LEFT FOR ANYONE ELSE.                       *
091200*      720 - POLICY 'H' (FREE-HOURS) GROUPS SPLIT WHATEVER THE    *
091300*            'P' GROUPS DID NOT CLAIM - THEY CANNOT BE ASSIGNED   *
091400*            UNTIL 710 HAS RUN.                                  *
091500*      730 - PERCENTAGES ARE RECOMPUTED FROM THE FINAL HOURS SO   *
091600*            THE REGISTER SHOWS A PERCENT THAT MATCHES WHAT WAS   *
091700*            ACTUALLY ASSIGNED, NOT WHAT WAS ORIGINALLY STATED.   *
091800******************************************************************
091900 700-RECALC-ORDER-LINES.
092000
092100     MOVE ZERO TO WO-ORDER-TOTAL-HOURS.
092200     IF WO-ELEM-COUNT > 0
092300         PERFORM 701-RECALC-ONE-LINE
092400             VARYING WO-ELEM-IX FROM 1 BY 1
092500             UNTIL WO-ELEM-IX > WO-ELEM-COUNT
092600     END-IF.
092700 700-EXIT.
092800     EXIT.
092900
093000*    GROUP ELEMENTS CARRY NO WORK-HOURS OF THEIR OWN AND HAVE NO
093100*    HOURS GROUPS TO RECALCULATE, SO ONLY A LINE DOES ANYTHING
093200*    HERE.  WO-RC-TOTAL-HOURS CARRIES THE CURRENT LINE'S TOTAL
093300*    HOURS DOWN INTO 710/720/730 FOR THE REST OF THIS RECALC.
093400 701-RECALC-ONE-LINE.
093500
093600     IF WO-ELEM-IS-LINE (WO-ELEM-IX)
093700         ADD WO-ELEM-WORK-HOURS (WO-ELEM-IX)
093800             TO WO-ORDER-TOTAL-HOURS
093900         MOVE WO-ELEM-WORK-HOURS (WO-ELEM-IX)
094000             TO WO-RC-TOTAL-HOURS
094100         PERFORM 710-RECALC-FIXED-PERCENT-GROUPS THRU 710-EXIT
094200         PERFORM 720-DISTRIBUTE-FREE-HOURS-GROUPS THRU 720-EXIT
094300         PERFORM 730-RECALC-GROUP-PERCENTAGES THRU 730-EXIT
094400     END-IF.
094500
094600******************************************************************
094700*    POLICY 'P' GROUPS: WORKING-HOURS = TOTAL * PERCENT / 100,    *
094800*    ROUNDED HALF-UP.  WO-RC-FIXED-SUM-HOURS COLLECTS THEIR SUM   *
094900*    FOR 720 TO SUBTRACT FROM THE LINE TOTAL.                     *
095000******************************************************************
095100 710-RECALC-FIXED-PERCENT-GROUPS.
095200
095300     MOVE ZERO TO WO-RC-FIXED-SUM-HOURS.
095400     IF WO-HG-COUNT > 0
095500         PERFORM 711-RECALC-ONE-FIXED-GROUP
095600             VARYING WO-HG-IX FROM 1 BY 1
095700             UNTIL WO-HG-IX > WO-HG-COUNT
095800     END-IF.
095900 710-EXIT.
096000     EXIT.
096100
096200*    ONE GROUP AT A TIME - ONLY ACTS WHEN THE GROUP BELONGS TO
096300*    THE CURRENT LINE (WO-ELEM-IX) AND IS POLICY 'P'.  A ZERO
096400*    LINE TOTAL MEANS ZERO HOURS FOR EVERY GROUP REGARDLESS OF
096500*    STATED PERCENT, SO THE DIVIDE IS SKIPPED ON PURPOSE.
096600 711-RECALC-ONE-FIXED-GROUP.
096700
096800     IF WO-HG-ELEMENT-IX (WO-HG-IX) = WO-ELEM-IX
096900         AND WO-HG-IS-FIXED-PERCENT (WO-HG-IX)
097000         IF WO-RC-TOTAL-HOURS = ZERO
097100             MOVE ZERO TO WO-HG-WORKING-HOURS (WO-HG-IX)
097200         ELSE
097300             COMPUTE WO-HG-WORKING-HOURS (WO-HG-IX) ROUNDED =
097400                 WO-RC-TOTAL-HOURS
097500               * WO-HG-INPUT-PERCENT (WO-HG-IX) / 100
097600         END-IF
097700         ADD WO-HG-WORKING-HOURS (WO-HG-IX)
097800             TO WO-RC-FIXED-SUM-HOURS
097900     END-IF.
098000
098100******************************************************************
098200*    THE REMAINDER (TOTAL MINUS THE FIXED-PERCENT SUM) IS SPREAD  *
098300*    OVER THE POLICY 'H' GROUPS IN PROPORTION TO THEIR STATED     *
098400*    WORKING-HOURS (EQUALLY IF THEY STATED ZERO BETWEEN THEM),    *
098500*    ROUNDED HALF-UP, WITH THE ROUNDING RESIDUAL ADDED TO THE     *
098600*    LAST 'H' GROUP SO THE LINE COMES OUT EXACT.                  *
098700******************************************************************
098800 720-DISTRIBUTE-FREE-HOURS-GROUPS.
098900
099000*    WHAT IS LEFT AFTER THE POLICY 'P' GROUPS TAKE THEIR SHARE
099100     COMPUTE WO-RC-FREE-REMAINDER =
099200         WO-RC-TOTAL-HOURS - WO-RC-FIXED-SUM-HOURS.
099300     MOVE ZERO TO WO-RC-FREE-STATED-SUM.
099400     MOVE ZERO TO WO-RC-FREE-COUNT.
099500     MOVE ZERO TO WO-RC-LAST-FREE-IX.
099600
099700*    FIRST PASS - HOW MANY 'H' GROUPS ARE THERE AND WHAT DID
099800*    THEY STATE BETWEEN THEM, SO 722 CAN PRORATE AGAINST IT
099900     IF WO-HG-COUNT > 0
100000         PERFORM 721-SUM-ONE-FREE-GROUP
100100             VARYING WO-HG-IX FROM 1 BY 1
100200             UNTIL WO-HG-IX > WO-HG-COUNT
100300     END-IF.
100400     MOVE ZERO TO WO-RC-FREE-ASSIGNED-SUM.
100500     IF WO-RC-FREE-COUNT > 0
100600
100700*        SECOND PASS - ASSIGN EACH 'H' GROUP ITS SHARE
100800         IF WO-HG-COUNT > 0
100900             PERFORM 722-ASSIGN-ONE-FREE-GROUP
101000                 VARYING WO-HG-IX FROM 1 BY 1
101100                 UNTIL WO-HG-IX > WO-HG-COUNT
101200         END-IF
101300
101400*        ROUNDING CAN LEAVE THE ASSIGNED SUM A HAIR OFF THE
101500*        REMAINDER; THE LAST 'H' GROUP ABSORBS THE DIFFERENCE
101600*        SO THE LINE'S GROUPS ADD BACK TO THE LINE TOTAL EXACT
101700         IF WO-RC-LAST-FREE-IX NOT = ZERO
101800             COMPUTE
101900                 WO-HG-WORKING-HOURS (WO-RC-LAST-FREE-IX) =
102000                 WO-HG-WORKING-HOURS (WO-RC-LAST-FREE-IX)
102100               + (WO-RC-FREE-REMAINDER - WO-RC-FREE-ASSIGNED-SUM)
102200         END-IF
102300     END-IF.
102400 720-EXIT.
102500     EXIT.
102600
102700*    TALLIES ONE 'H' GROUP INTO THE COUNT AND STATED-HOURS SUM,
102800*    AND REMEMBERS ITS INDEX AS THE CANDIDATE FOR THE ROUNDING
102900*    RESIDUAL (THE LAST ONE SEEN WINS, WHICH IS FINE - ANY 'H'
103000*    GROUP ON THE LINE IS AN EQUALLY VALID PLACE FOR A PENNY)
103100 721-SUM-ONE-FREE-GROUP.
103200
103300     IF WO-HG-ELEMENT-IX (WO-HG-IX) = WO-ELEM-IX
103400         AND WO-HG-IS-FREE-HOURS (WO-HG-IX)
103500         ADD 1 TO WO-RC-FREE-COUNT
103600         ADD WO-HG-INPUT-HOURS (WO-HG-IX)
103700             TO WO-RC-FREE-STATED-SUM
103800         MOVE WO-HG-IX TO WO-RC-LAST-FREE-IX
103900     END-IF.
104000
104100*    SPLITS THE REMAINDER EQUALLY IF THE 'H' GROUPS STATED ZERO
104200*    HOURS BETWEEN THEM, OR IN PROPORTION TO THEIR STATED HOURS
104300*    OTHERWISE - EITHER WAY ROUNDED HALF-UP TO THE NEAREST HOUR
104400 722-ASSIGN-ONE-FREE-GROUP.
104500
104600     IF WO-HG-ELEMENT-IX (WO-HG-IX) = WO-ELEM-IX
104700         AND WO-HG-IS-FREE-HOURS (WO-HG-IX)
104800         IF WO-RC-FREE-STATED-SUM = ZERO
104900             COMPUTE WO-HG-WORKING-HOURS (WO-HG-IX) ROUNDED =
105000                 WO-RC-FREE-REMAINDER / WO-RC-FREE-COUNT
105100         ELSE
105200             COMPUTE WO-HG-WORKING-HOURS (WO-HG-IX) ROUNDED =
105300                 WO-RC-FREE-REMAINDER
105400               * WO-HG-INPUT-HOURS (WO-HG-IX)
105500               / WO-RC-FREE-STATED-SUM
105600         END-IF
105700         ADD WO-HG-WORKING-HOURS (WO-HG-IX)
105800             TO WO-RC-FREE-ASSIGNED-SUM
105900     END-IF.
106000
106100******************************************************************
106200*    RECOMPUTES EVERY GROUP'S PERCENTAGE FROM ITS FINAL HOURS -   *
106300*    WORKING-HOURS * 100 / TOTAL, ROUNDED HALF-UP TO 2 DECIMALS.  *
106400*    A ZERO-TOTAL LINE GETS ZERO HOURS AND ZERO PERCENT ACROSS    *
106500*    THE BOARD.                                                  *
106600******************************************************************
106700 730-RECALC-GROUP-PERCENTAGES.
106800
106900     IF WO-HG-COUNT > 0
107000         PERFORM 731-RECALC-ONE-PERCENTAGE
107100             VARYING WO-HG-IX FROM 1 BY 1
107200             UNTIL WO-HG-IX > WO-HG-COUNT
107300     END-IF.
107400 730-EXIT.
107500     EXIT.
107600
107700*    WO-HG-WORKING-HOURS IS ALREADY FINAL (710/720 SET IT) -
107800*    THIS JUST RECOMPUTES THE PERCENT TO MATCH FOR THE REGISTER
107900 731-RECALC-ONE-PERCENTAGE.
108000
108100     IF WO-HG-ELEMENT-IX (WO-HG-IX) = WO-ELEM-IX
108200         IF WO-RC-TOTAL-HOURS = ZERO
108300             MOVE ZERO TO WO-HG-WORKING-HOURS (WO-HG-IX)
108400             MOVE ZERO TO WO-HG-PERCENTAGE (WO-HG-IX)
108500         ELSE
108600             COMPUTE WO-HG-PERCENTAGE (WO-HG-IX) ROUNDED =
108700                 WO-HG-WORKING-HOURS (WO-HG-IX) * 100
108800               / WO-RC-TOTAL-HOURS
108900         END-IF
109000     END-IF.
109100
109200******************************************************************
109300*    ROLLS UP EVERY GROUP ELEMENT'S NODE-HOURS FROM ITS          *
109400*    CHILDREN.  PASS 1 (FORWARD) GIVES EVERY LINE ITS OWN NODE-   *
109500*    HOURS (THE SUM OF ITS HOURS GROUPS).  PASS 2 (REVERSE TABLE  *
109600*    ORDER) ADDS EACH ELEMENT'S NODE-HOURS INTO ITS PARENT'S -    *
109700*    SAFE BECAUSE RULE VEPR GUARANTEES A PARENT SITS AT A LOWER   *
109800*    TABLE INDEX THAN EVERY ONE OF ITS CHILDREN, SO BY THE TIME   *
109900*    THE REVERSE SCAN REACHES THE PARENT'S OWN INDEX, ALL OF ITS  *
110000*    CHILDREN HAVE ALREADY FED IT.                                *
110100*                                                                 *
110200*    EXAMPLE - AN ORDER GROUP "CABINET" OWNS TWO GROUPS, "DOORS"  *
110300*    AND "DRAWERS", EACH OF WHICH OWNS TWO LINES.  PASS 1 SUMS    *
110400*    EACH LINE'S HOURS GROUPS INTO ITS OWN NODE-HOURS AND LEAVES  *
110500*    "DOORS"/"DRAWERS"/"CABINET" AT ZERO.  PASS 2 THEN WALKS      *
110600*    BACKWARD: EACH LINE FEEDS ITS NODE-HOURS UP TO ITS OWNING    *
110700*    GROUP BEFORE THAT GROUP ITSELF IS REACHED AND FEEDS ITS OWN  *
110800*    (NOW-COMPLETE) TOTAL UP TO "CABINET" IN TURN.                *
110900******************************************************************
111000 800-ROLLUP-ELEMENT-HOURS.
111100
111200     IF WO-ELEM-COUNT > 0
111300         PERFORM 801-INIT-NODE-HOURS
111400             VARYING WO-ELEM-IX FROM 1 BY 1
111500             UNTIL WO-ELEM-IX > WO-ELEM-COUNT
111600         PERFORM 802-ROLLUP-ONE-ELEMENT
111700             VARYING WO-ELEM-IX FROM WO-ELEM-COUNT BY -1
111800             UNTIL WO-ELEM-IX < 1
111900     END-IF.
112000 800-EXIT.
112100     EXIT.
112200
112300*    PASS 1, FORWARD.  A LINE STARTS WITH THE SUM OF ITS OWN
112400*    HOURS GROUPS (803); A GROUP STARTS AT ZERO AND PICKS UP
112500*    ITS CHILDREN'S HOURS LATER, IN PASS 2 BELOW (802).
112600 801-INIT-NODE-HOURS.
112700
112800     IF WO-ELEM-IS-LINE (WO-ELEM-IX)
112900         PERFORM 803-SUM-LINE-HOURS THRU 803-EXIT
113000     ELSE
113100         MOVE ZERO TO WO-ELEM-NODE-HOURS (WO-ELEM-IX)
113200     END-IF.
113300
113400*    ADDS UP THE WORKING-HOURS OF EVERY HOURS GROUP THE CURRENT
113500*    LINE OWNS (704-804 IS A PLAIN SUM, NOT A ROLLUP - A LINE
113600*    ELEMENT NEVER OWNS ANOTHER ELEMENT AS A PARENT OF HOURS)
113700 803-SUM-LINE-HOURS.
113800
113900     MOVE ZERO TO WO-ELEM-NODE-HOURS (WO-ELEM-IX).
114000     IF WO-HG-COUNT > 0
114100         PERFORM 804-ADD-ONE-GROUP-HOURS
114200             VARYING WO-HG-IX FROM 1 BY 1
114300             UNTIL WO-HG-IX > WO-HG-COUNT
114400     END-IF.
114500 803-EXIT.
114600     EXIT.
114700
114800*    ADDS ONE HOURS GROUP'S WORKING-HOURS IN IF IT BELONGS TO
114900*    THE LINE CURRENTLY BEING SUMMED (WO-ELEM-IX)
115000 804-ADD-ONE-GROUP-HOURS.
115100
115200     IF WO-HG-ELEMENT-IX (WO-HG-IX) = WO-ELEM-IX
115300         ADD WO-HG-WORKING-HOURS (WO-HG-IX)
115400             TO WO-ELEM-NODE-HOURS (WO-ELEM-IX)
115500     END-IF.
115600
115700*    PASS 2, REVERSE TABLE ORDER.  FEEDS THE CURRENT ELEMENT'S
115800*    NODE-HOURS (ALREADY FINAL - ALL ITS OWN CHILDREN RAN
115900*    BEFORE IT IN THIS REVERSE SCAN) UP INTO ITS PARENT'S.
116000*    A TOP-LEVEL ELEMENT HAS NO PARENT, SO IT STOPS HERE.
116100 802-ROLLUP-ONE-ELEMENT.
116200
116300     IF WO-ELEM-PARENT-IX (WO-ELEM-IX) NOT = ZERO
116400         ADD WO-ELEM-NODE-HOURS (WO-ELEM-IX)
116500             TO WO-ELEM-NODE-HOURS
116600                (WO-ELEM-PARENT-IX (WO-ELEM-IX))
116700     END-IF.
116800
116900******************************************************************
117000*    WALKS THE ELEMENT TABLE FORWARD (PARENTS ALWAYS AHEAD       *
117100*    OF CHILDREN) AND WRITES ONE TASK PER NODE, PARENT BEFORE     *
117200*    CHILD.  A GROUP ELEMENT BECOMES A TASK GROUP.  AN 'L' LINE   *
117300*    WITH ONE HOURS GROUP BECOMES A SINGLE TASK; A LINE WITH      *
117400*    MORE THAN ONE BECOMES A TASK GROUP OF ITS OWN, HOLDING ONE    *
117500*    TASK PER HOURS GROUP.                                       *
117600******************************************************************
117700 810-GENERATE-SCHEDULE-TASKS.
117800
117900     MOVE ZERO TO WO-ORDER-TASK-COUNT.
118000     IF WO-ELEM-COUNT > 0
118100         PERFORM 811-GENERATE-ONE-ELEMENT-TASK
118200             VARYING WO-ELEM-IX FROM 1 BY 1
118300             UNTIL WO-ELEM-IX > WO-ELEM-COUNT
118400     END-IF.
118500 810-EXIT.
118600     EXIT.
118700
118800*    ONE TASK-ID IS BURNED PER GROUP ELEMENT AND PER LINE (OR,
118900*    FOR A MULTI-GROUP LINE, ONE FOR THE LINE'S OWN TASK GROUP
119000*    PLUS ONE MORE PER HOURS GROUP UNDER IT - SEE 814/817).  A
119100*    LINE WITH ZERO HOURS GROUPS GENERATES NO TASK AT ALL.
119200 811-GENERATE-ONE-ELEMENT-TASK.
119300
119400*    A TOP-LEVEL ELEMENT'S TASK HAS NO PARENT TASK.  ANY OTHER
119500*    ELEMENT'S PARENT TASK-ID IS ALREADY ON FILE HERE - 810 WALKS
119600*    THE TABLE PARENT-FIRST, SO WO-ELEM-TASK-ID OF THE PARENT ROW
119700*    WAS FILLED IN ON AN EARLIER TRIP THROUGH THIS PARAGRAPH.
119800     MOVE ZERO TO WO-TR-GROUP-TASK-ID.
119900     IF WO-ELEM-PARENT-IX (WO-ELEM-IX) = ZERO
120000         MOVE ZERO TO TSK-PARENT-TASK-ID
120100     ELSE
120200         MOVE WO-ELEM-TASK-ID (WO-ELEM-PARENT-IX (WO-ELEM-IX))
120300             TO TSK-PARENT-TASK-ID
120400     END-IF.
120500*    A GROUP ELEMENT'S TASK CARRIES THE GROUP'S ROLLED-UP NODE-
120600*    HOURS DIRECTLY - IT HAS NO HOURS GROUPS OF ITS OWN, ONLY
120700*    CHILD ELEMENTS, SO THERE IS NOTHING TO LOOK UP FOR IT.
120800     IF WO-ELEM-IS-GROUP (WO-ELEM-IX)
120900         PERFORM 812-ASSIGN-NEXT-TASK-ID THRU 812-EXIT
121000         MOVE WO-NEXT-TASK-ID TO WO-ELEM-TASK-ID (WO-ELEM-IX)
121100         MOVE WO-NEXT-TASK-ID TO TSK-TASK-ID
121200         MOVE WO-ORDER-ID     TO TSK-ORDER-ID
121300         MOVE WO-ELEM-ID (WO-ELEM-IX) TO TSK-ELEMENT-ID
121400         SET TSK-IS-TASK-GROUP TO TRUE
121500         MOVE ZERO             TO TSK-HG-ID
121600         MOVE WO-ELEM-NODE-HOURS (WO-ELEM-IX) TO TSK-WORK-HOURS
121700         PERFORM 820-WRITE-TASK-RECORD
121800     ELSE
121900*    A LINE ELEMENT'S TASK SHAPE DEPENDS ON HOW MANY HOURS
122000*    GROUPS IT OWNS - SEE THE BANNERS ON 813 AND 814 BELOW.  A
122100*    LINE WITH ZERO HOURS GROUPS FALLS THROUGH BOTH IF-TESTS AND
122200*    GENERATES NO TASK AT ALL (ALREADY NOTED ABOVE ON 811).
122300         IF WO-ELEM-HG-COUNT (WO-ELEM-IX) = 1
122400             PERFORM 813-WRITE-SINGLE-TASK-LINE THRU 813-EXIT
122500         ELSE
122600             IF WO-ELEM-HG-COUNT (WO-ELEM-IX) > 1
122700                 PERFORM 814-WRITE-MULTI-GROUP-LINE THRU 814-EXIT
122800             END-IF
122900         END-IF
123000     END-IF.
123100
123200******************************************************************
123300*    A LINE WITH EXACTLY ONE HOURS GROUP BECOMES A SINGLE TASK    *
123400*    CARRYING THAT GROUP'S HOURS.                                *
123500******************************************************************
123600 813-WRITE-SINGLE-TASK-LINE.
123700
123800     PERFORM 812-ASSIGN-NEXT-TASK-ID THRU 812-EXIT.
123900     MOVE WO-NEXT-TASK-ID TO WO-ELEM-TASK-ID (WO-ELEM-IX).
124000     MOVE WO-NEXT-TASK-ID TO TSK-TASK-ID.
124100     MOVE WO-ORDER-ID     TO TSK-ORDER-ID.
124200     MOVE WO-ELEM-ID (WO-ELEM-IX) TO TSK-ELEMENT-ID.
124300     SET TSK-IS-TASK TO TRUE.
124400     PERFORM 815-FIND-LINE-ONLY-GROUP THRU 815-EXIT.
124500     MOVE WO-HG-ID (WO-TR-FOUND-IX)            TO TSK-HG-ID.
124600     MOVE WO-HG-WORKING-HOURS (WO-TR-FOUND-IX) TO TSK-WORK-HOURS.
124700     PERFORM 820-WRITE-TASK-RECORD.
124800 813-EXIT.
124900     EXIT.
125000
125100*    813 ONLY CALLS THIS WHEN WO-ELEM-HG-COUNT = 1, SO THE SCAN
125200*    IS GUARANTEED TO FIND EXACTLY ONE OWNED HOURS GROUP -
125300*    THAT ONE GROUP'S HOURS BECOME THE WHOLE LINE'S TASK HOURS.
125400 815-FIND-LINE-ONLY-GROUP.
125500
125600     MOVE "N" TO WO-TR-FOUND-SW.
125700     MOVE ZERO TO WO-TR-FOUND-IX.
125800     IF WO-HG-COUNT > 0
125900         PERFORM 816-SCAN-ONE-HG-FOR-OWNER
126000             VARYING WO-HG-SCAN-IX FROM 1 BY 1
126100             UNTIL WO-HG-SCAN-IX > WO-HG-COUNT
126200                OR WO-TR-FOUND
126300     END-IF.
126400 815-EXIT.
126500     EXIT.
126600
126700*    STOPS AT THE FIRST HOURS-GROUP TABLE ENTRY OWNED BY THE
126800*    CURRENT LINE (815'S UNTIL CONDITION ENDS THE SEARCH ONCE
126900*    WO-TR-FOUND IS SET).
127000 816-SCAN-ONE-HG-FOR-OWNER.
127100
127200     IF WO-HG-ELEMENT-IX (WO-HG-SCAN-IX) = WO-ELEM-IX
127300         SET WO-TR-FOUND TO TRUE
127400         MOVE WO-HG-SCAN-IX TO WO-TR-FOUND-IX
127500     END-IF.
127600
127700******************************************************************
127800*    A LINE WITH MORE THAN ONE HOURS GROUP BECOMES A TASK GROUP   *
127900*    OF ITS OWN, HOLDING ONE TASK PER HOURS GROUP.                *
128000******************************************************************
128100 814-WRITE-MULTI-GROUP-LINE.
128200
128300     PERFORM 812-ASSIGN-NEXT-TASK-ID THRU 812-EXIT.
128400     MOVE WO-NEXT-TASK-ID TO WO-ELEM-TASK-ID (WO-ELEM-IX).
128500     MOVE WO-NEXT-TASK-ID TO WO-TR-GROUP-TASK-ID.
128600     MOVE WO-NEXT-TASK-ID TO TSK-TASK-ID.
128700     MOVE WO-ORDER-ID     TO TSK-ORDER-ID.
128800     MOVE WO-ELEM-ID (WO-ELEM-IX) TO TSK-ELEMENT-ID.
128900     SET TSK-IS-TASK-GROUP TO TRUE.
129000     MOVE ZERO             TO TSK-HG-ID.
129100     MOVE WO-ELEM-NODE-HOURS (WO-ELEM-IX) TO TSK-WORK-HOURS.
129200     PERFORM 820-WRITE-TASK-RECORD.
129300     IF WO-HG-COUNT > 0
129400         PERFORM 817-WRITE-ONE-HG-TASK
129500             VARYING WO-HG-IX FROM 1 BY 1
129600             UNTIL WO-HG-IX > WO-HG-COUNT
129700     END-IF.
129800 814-EXIT.
129900     EXIT.
130000
130100*    WRITES ONE TASK PER HOURS GROUP OWNED BY THE CURRENT MULTI-
130200*    GROUP LINE, PARENTED TO THE TASK GROUP 814 JUST WROTE
130300*    (WO-TR-GROUP-TASK-ID) - NOT TO THE LINE ELEMENT ITSELF.
130400 817-WRITE-ONE-HG-TASK.
130500
130600     IF WO-HG-ELEMENT-IX (WO-HG-IX) = WO-ELEM-IX
130700         PERFORM 812-ASSIGN-NEXT-TASK-ID THRU 812-EXIT
130800         MOVE WO-NEXT-TASK-ID TO TSK-TASK-ID
130900         MOVE WO-ORDER-ID     TO TSK-ORDER-ID
131000         MOVE WO-ELEM-ID (WO-ELEM-IX) TO TSK-ELEMENT-ID
131100         SET TSK-IS-TASK TO TRUE
131200         MOVE WO-TR-GROUP-TASK-ID TO TSK-PARENT-TASK-ID
131300         MOVE WO-HG-ID (WO-HG-IX) TO TSK-HG-ID
131400         MOVE WO-HG-WORKING-HOURS (WO-HG-IX) TO TSK-WORK-HOURS
131500         PERFORM 820-WRITE-TASK-RECORD
131600     END-IF.
131700
131800******************************************************************
131900*    ASSIGNS THE NEXT TASK-ID, SEQUENTIAL ACROSS THE WHOLE RUN.   *
132000******************************************************************
132100 812-ASSIGN-NEXT-TASK-ID.
132200
132300*    WO-NEXT-TASK-ID NEVER RESETS BETWEEN ORDERS - TASK-ID IS
132400*    UNIQUE ACROSS THE WHOLE RUN, NOT JUST WITHIN ONE ORDER -
132500*    WHILE WO-ORDER-TASK-COUNT RESETS AT EVERY 360-INIT
132600     ADD 1 TO WO-NEXT-TASK-ID.
132700     ADD 1 TO WO-ORDER-TASK-COUNT.
132800 812-EXIT.
132900     EXIT.
133000
133100******************************************************************
133200*    WRITES ONE TASK RECORD AND ITS MATCHING REGISTER LINE.       *
133300******************************************************************
133400 820-WRITE-TASK-RECORD.
133500
133600*    EVERY CALLER (811/813/814/817) FILLS IN TSK-TASK-RECORD
133700*    COMPLETELY BEFORE PERFORMING IN HERE - THIS PARAGRAPH JUST
133800*    WRITES WHATEVER IS CURRENTLY SET AND ECHOES IT TO THE
133900*    REGISTER VIA 870, SO THE TASK FILE AND THE PRINTED TASK
134000*    LINE CAN NEVER DRIFT OUT OF STEP WITH EACH OTHER
134100     WRITE TASKS-OUT-RECORD FROM TSK-TASK-RECORD.
134200     IF NOT TASKOUT-SUCCESSFUL
134300         DISPLAY "WRITE ERROR ON TASKS-OUT FOR ORDER "
134400             WO-ORDER-ID
134500         DISPLAY "FILE STATUS CODE IS " TASKOUT-FILE-STATUS
134600         SET ALL-RECORDS-PROCESSED TO TRUE
134700     END-IF.
134800     PERFORM 870-PRINT-TASK-LINE.
134900
135000******************************************************************
135100*    ONE ORDER HEADER LINE PER VALIDATED ORDER.                  *
135200******************************************************************
135300 855-PRINT-ORDER-HEADER-LINE.
135400
135500*    896 FIRST, SO THE HEADER LINE NEVER PRINTS AS THE LAST
135600*    LINE OF A FULL PAGE WITH NO DETAIL LINES UNDER IT
135700     PERFORM 896-CHECK-PAGE-BREAK THRU 896-EXIT.
135800     MOVE SPACES TO RPT-ORDER-HEADER-LINE.
135900     MOVE WO-ORDER-ID   TO RPT-OH-ORDER-ID.
136000     MOVE WO-ORDER-NAME TO RPT-OH-ORDER-NAME.
136100     MOVE WO-CUSTOMER   TO RPT-OH-CUSTOMER.
136200     PERFORM 856-EDIT-INIT-DATE THRU 856-EXIT.
136300     MOVE WS-DATE-EDIT-OUT TO RPT-OH-INIT-DATE.
136400     WRITE REPORT-OUT-RECORD FROM RPT-ORDER-HEADER-LINE.
136500     PERFORM 898-CHECK-REPORT-STATUS.
136600     ADD 1 TO WO-LINES-ON-PAGE.
136700
136800******************************************************************
136900*    FORMATS WO-INIT-DATE AS MM/DD/YYYY FOR THE HEADER LINE.      *
137000******************************************************************
137100 856-EDIT-INIT-DATE.
137200
137300     STRING WO-INIT-MM "/" WO-INIT-DD "/" WO-INIT-CC WO-INIT-YY
137400         DELIMITED BY SIZE INTO WS-DATE-EDIT-OUT.
137500 856-EXIT.
137600     EXIT.
137700
137800******************************************************************
137900*    ONE INDENTED DETAIL LINE PER ELEMENT OF THE ORDER.          *
138000******************************************************************
138100 860-PRINT-ALL-ELEMENT-LINES.
138200
138300     IF WO-ELEM-COUNT > 0
138400         PERFORM 861-PRINT-ONE-ELEMENT-LINE
138500             VARYING WO-ELEM-IX FROM 1 BY 1
138600             UNTIL WO-ELEM-IX > WO-ELEM-COUNT
138700     END-IF.
138800
138900*    RPT-EL-HOURS PRINTS WO-ELEM-NODE-HOURS, NOT THE RAW
139000*    WO-ELEM-WORK-HOURS OFF THE 'E' RECORD - A GROUP ELEMENT'S
139100*    NODE-HOURS IS THE ROLLED-UP SUM OF EVERYTHING UNDER IT
139200*    (800-802), SO THE REGISTER SHOWS TOTALS, NOT INPUT HOURS.
139300 861-PRINT-ONE-ELEMENT-LINE.
139400
139500     PERFORM 896-CHECK-PAGE-BREAK THRU 896-EXIT.
139600     MOVE SPACES TO RPT-ELEMENT-LINE.
139700     PERFORM 862-BUILD-ELEMENT-INDENT THRU 862-EXIT.
139800     MOVE WO-ELEM-ID (WO-ELEM-IX)   TO RPT-EL-ELEM-ID.
139900     MOVE WO-ELEM-KIND (WO-ELEM-IX) TO RPT-EL-KIND.
140000     MOVE WO-ELEM-NAME (WO-ELEM-IX) TO RPT-EL-NAME.
140100     MOVE WO-ELEM-NODE-HOURS (WO-ELEM-IX) TO RPT-EL-HOURS.
140200     WRITE REPORT-OUT-RECORD FROM RPT-ELEMENT-LINE.
140300     PERFORM 898-CHECK-REPORT-STATUS.
140400     ADD 1 TO WO-LINES-ON-PAGE.
140500
140600******************************************************************
140700*    MARKS THE INDENT COLUMN WITH ONE ">" PER DEPTH LEVEL SO THE  *
140800*    PRINTED TREE LINES UP UNDER ITS PARENT.                      *
140900******************************************************************
141000 862-BUILD-ELEMENT-INDENT.
141100
141200     MOVE SPACES TO RPT-EL-INDENT.
141300     IF WO-ELEM-DEPTH (WO-ELEM-IX) > 0
141400
141500*        2 COLUMNS PER DEPTH LEVEL, CAPPED AT THE 20-BYTE WIDTH
141600*        OF RPT-EL-INDENT - A TREE NESTED DEEPER THAN 9 OR 10
141700*        LEVELS JUST PILES UP AGAINST THE RIGHT EDGE OF THE
141800*        INDENT COLUMN INSTEAD OF RUNNING INTO THE NAME COLUMN
141900         COMPUTE WS-INDENT-POSITION =
142000             (WO-ELEM-DEPTH (WO-ELEM-IX) * 2) + 1
142100         IF WS-INDENT-POSITION > 20
142200             MOVE 20 TO WS-INDENT-POSITION
142300         END-IF
142400         MOVE ">" TO RPT-EL-INDENT-CHAR (WS-INDENT-POSITION)
142500     END-IF.
142600 862-EXIT.
142700     EXIT.
142800
142900******************************************************************
143000*    ONE LINE PER GENERATED TASK, PRINTED AS EACH TASK IS        *
143100*    WRITTEN BY 820-WRITE-TASK-RECORD.                            *
143200******************************************************************
143300 870-PRINT-TASK-LINE.
143400
143500*    TSK-TASK-RECORD IS STILL SET TO WHATEVER 811/813/814/817
143600*    JUST BUILT FOR THE TASK 820 WROTE - THIS PARAGRAPH JUST
143700*    RE-EDITS THE SAME VALUES ONTO THE REPORT LINE, NOTHING IS
143800*    RE-READ FROM TASKS-OUT
143900     PERFORM 896-CHECK-PAGE-BREAK THRU 896-EXIT.
144000     MOVE SPACES TO RPT-TASK-LINE.
144100     MOVE TSK-TASK-ID    TO RPT-TK-TASK-ID.
144200     MOVE TSK-TASK-KIND  TO RPT-TK-KIND.
144300     MOVE TSK-ELEMENT-ID TO RPT-TK-ELEMENT-ID.
144400     MOVE TSK-WORK-HOURS TO RPT-TK-HOURS.
144500     WRITE REPORT-OUT-RECORD FROM RPT-TASK-LINE.
144600     PERFORM 898-CHECK-REPORT-STATUS.
144700     ADD 1 TO WO-LINES-ON-PAGE.
144800
144900******************************************************************
145000*    CONTROL-BREAK TOTAL LINE FOR ONE VALIDATED ORDER.           *
145100******************************************************************
145200 880-PRINT-ORDER-TOTALS.
145300
145400*    WO-ORDER-TOTAL-HOURS WAS SUMMED BY 700-RECALC-ORDER-LINES
145500*    (SUM OF THE LINES' OWN WORK-HOURS, NOT THE ROLLED-UP TREE
145600*    TOTAL) - IT IS THE ORDER'S SINGLE BOTTOM-LINE HOURS FIGURE
145700*    FOR THIS CONTROL-BREAK LINE
145800     PERFORM 896-CHECK-PAGE-BREAK THRU 896-EXIT.
145900     MOVE SPACES TO RPT-ORDER-TOTAL-LINE.
146000     MOVE WO-ORDER-TOTAL-HOURS TO RPT-OT-HOURS.
146100     MOVE WO-ORDER-TASK-COUNT  TO RPT-OT-TASK-COUNT.
146200     WRITE REPORT-OUT-RECORD FROM RPT-ORDER-TOTAL-LINE.
146300     PERFORM 898-CHECK-REPORT-STATUS.
146400     ADD 1 TO WO-LINES-ON-PAGE.
146500
146600******************************************************************
146700*    END-OF-RUN GRAND TOTALS.                                    *
146800******************************************************************
146900 890-PRINT-GRAND-TOTALS.
147000
147100*    TWO PRINT LINES, ONE WRITE EACH - RPTLIN LAYS THE GRAND
147200*    TOTALS OUT AS TWO 01-LEVEL RECORDS RATHER THAN ONE WIDE ONE
147300     PERFORM 896-CHECK-PAGE-BREAK THRU 896-EXIT.
147400     MOVE SPACES TO RPT-GRAND-TOTAL-LINE-1.
147500     MOVE WO-ORDERS-ACCEPTED TO RPT-GT-ORDERS-ACCEPTED.
147600     MOVE WO-ORDERS-REJECTED TO RPT-GT-ORDERS-REJECTED.
147700     WRITE REPORT-OUT-RECORD FROM RPT-GRAND-TOTAL-LINE-1.
147800     PERFORM 898-CHECK-REPORT-STATUS.
147900     ADD 1 TO WO-LINES-ON-PAGE.
148000
148100*    WO-GRAND-TOTAL-HOURS/TASK-COUNT/ERROR-COUNT ARE ADDED TO
148200*    AT EVERY 350-ORDER-BREAK (ACCEPTED ORDERS ADD TO ALL
148300*    THREE; A REJECTED ORDER ADDS ONLY TO THE ERROR COUNT)
148400     MOVE SPACES TO RPT-GRAND-TOTAL-LINE-2.
148500     MOVE WO-GRAND-TOTAL-HOURS TO RPT-GT-TOTAL-HOURS.
148600     MOVE WO-GRAND-TASK-COUNT  TO RPT-GT-TOTAL-TASKS.
148700     MOVE WO-GRAND-ERROR-COUNT TO RPT-GT-TOTAL-ERRORS.
148800     WRITE REPORT-OUT-RECORD FROM RPT-GRAND-TOTAL-LINE-2.
148900     PERFORM 898-CHECK-REPORT-STATUS.
149000     ADD 1 TO WO-LINES-ON-PAGE.
149100
149200******************************************************************
149300*    PRINTS THE 2-LINE PAGE HEADING AND RESETS THE LINE COUNT.    *
149400*    CALLED ONCE AT RUN START AND AGAIN BY 896 WHENEVER A PAGE    *
149500*    FILLS UP.                                                   *
149600******************************************************************
149700 895-PRINT-PAGE-HEADING.
149800
149900     ADD 1 TO WO-PAGE-NUMBER.
150000     MOVE WS-RUN-DATE-EDIT TO RPT-PH-TITLE-RUN-DATE.
150100     MOVE WO-PAGE-NUMBER   TO RPT-PH-PAGE-NO.
150200
150300*    PAGE 1 WRITES STRAIGHT TO THE TOP OF THE FIRST SHEET;
150400*    EVERY LATER PAGE ADVANCES TO C01 (TOP-OF-FORM) FIRST SO
150500*    THE HEADING ALWAYS STARTS A FRESH PAGE ON THE PRINTER
150600     IF WO-PAGE-NUMBER = 1
150700         WRITE REPORT-OUT-RECORD FROM RPT-PAGE-HEADING-1
150800     ELSE
150900         WRITE REPORT-OUT-RECORD FROM RPT-PAGE-HEADING-1
151000             AFTER ADVANCING C01
151100     END-IF.
151200     PERFORM 898-CHECK-REPORT-STATUS.
151300     WRITE REPORT-OUT-RECORD FROM RPT-PAGE-HEADING-2.
151400     PERFORM 898-CHECK-REPORT-STATUS.
151500     MOVE 2 TO WO-LINES-ON-PAGE.
151600
151700******************************************************************
151800*    BREAKS TO A NEW PAGE WHEN THE CURRENT ONE IS FULL.           *
151900******************************************************************
152000 896-CHECK-PAGE-BREAK.
152100
152200*    WS-MAX-LINES-PER-PAGE (55 LINES) IS THIS SHOP'S STANDARD
152300*    BODY DEPTH FOR A 66-LINE PRINTER FORM, LEAVING ROOM FOR THE
152400*    2-LINE HEADING PLUS MARGIN - EVERY REPORT PARAGRAPH CALLS
152500*    THIS BEFORE ITS OWN WRITE SO NO LINE EVER PRINTS PAST THE
152600*    BOTTOM OF THE FORM.
152700     IF WO-LINES-ON-PAGE >= WS-MAX-LINES-PER-PAGE
152800         PERFORM 895-PRINT-PAGE-HEADING
152900     END-IF.
153000 896-EXIT.
153100     EXIT.
153200
153300******************************************************************
153400*    CHECKS THE FILE STATUS AFTER EVERY REPORT-OUT WRITE.         *
153500******************************************************************
153600 898-CHECK-REPORT-STATUS.
153700
153800*    A BAD REPORT-OUT STATUS ABORTS THE WHOLE RUN THE SAME WAY
153900*    A BAD TASKS-OUT OR ERRORS-OUT STATUS DOES (SEE 820/900) -
154000*    THERE IS NO PARTIAL-REPORT RECOVERY IN THIS JOB
154100     IF NOT RPTOUT-SUCCESSFUL
154200         DISPLAY "WRITE ERROR ON REPORT-OUT, FILE STATUS "
154300             RPTOUT-FILE-STATUS
154400         SET ALL-RECORDS-PROCESSED TO TRUE
154500     END-IF.
