000100******************************************************************
000200* RPTLIN    - ORDER/SCHEDULE REGISTER REPORT LINES (132 COLUMNS)
000300* USED BY   - ORD3000 (REPORT-OUT)
000400* ONE 01-LEVEL PER LINE FORMAT PRINTED BY THE REGISTER: PAGE
000500* HEADING, ORDER HEADER LINE, ELEMENT DETAIL LINE (INDENTED BY
000600* TREE DEPTH), TASK LINE, ORDER CONTROL-BREAK TOTAL LINE, AND THE
000700* END-OF-RUN GRAND-TOTAL LINES.
000800*    WRITTEN  -  11/06/93  D.PASCO    ORIGINAL LAYOUT
000900*    CHANGED  -  08/02/96  D.PASCO    ADDED TASK LINE FOR THE
001000*                         CONVERT-TO-SCHEDULE PROJECT (TICKET
001100*                         PS-402)
001200******************************************************************
001300 01  RPT-PAGE-HEADING-1.
001400     05  FILLER                    PIC X(01) VALUE SPACE.
001500     05  FILLER                    PIC X(30)
001600                   VALUE "PROJECT ORDER/SCHEDULE REG".
001700     05  FILLER                    PIC X(14) VALUE SPACES.
001800     05  RPT-PH-TITLE-RUN-DATE     PIC X(08).
001900     05  FILLER                    PIC X(09) VALUE SPACES.
002000     05  FILLER                    PIC X(05) VALUE "PAGE ".
002100     05  RPT-PH-PAGE-NO            PIC ZZZ9.
002200     05  FILLER                    PIC X(61) VALUE SPACES.
002300
002400 01  RPT-PAGE-HEADING-2.
002500     05  FILLER                    PIC X(01) VALUE SPACE.
002600     05  FILLER                    PIC X(08) VALUE "ORDER-ID".
002700     05  FILLER                    PIC X(02) VALUE SPACES.
002800     05  FILLER                    PIC X(20)
002900                   VALUE "ORDER/ELEMENT/TASK".
003000     05  FILLER                    PIC X(02) VALUE SPACES.
003100     05  FILLER                    PIC X(12) VALUE "CUSTOMER".
003200     05  FILLER                    PIC X(10) VALUE "INIT-DATE".
003300     05  FILLER                    PIC X(06) VALUE "HOURS".
003400     05  FILLER                    PIC X(71) VALUE SPACES.
003500
003600 01  RPT-ORDER-HEADER-LINE.
003700     05  FILLER                    PIC X(01) VALUE SPACE.
003800     05  RPT-OH-ORDER-ID           PIC ZZZZZ9.
003900     05  FILLER                    PIC X(02) VALUE SPACES.
004000     05  RPT-OH-ORDER-NAME         PIC X(20).
004100     05  FILLER                    PIC X(02) VALUE SPACES.
004200     05  RPT-OH-CUSTOMER           PIC X(20).
004300     05  RPT-OH-INIT-DATE          PIC X(10).
004400     05  FILLER                    PIC X(71) VALUE SPACES.
004500
004600 01  RPT-ELEMENT-LINE.
004700     05  FILLER                    PIC X(01) VALUE SPACE.
004800     05  FILLER                    PIC X(07) VALUE SPACES.
004900     05  RPT-EL-INDENT             PIC X(20).
005000     05  RPT-EL-INDENT-R REDEFINES RPT-EL-INDENT.
005100         10  RPT-EL-INDENT-CHAR    PIC X(01) OCCURS 20 TIMES.
005200     05  RPT-EL-ELEM-ID            PIC ZZZZZ9.
005300     05  FILLER                    PIC X(01) VALUE SPACE.
005400     05  RPT-EL-KIND               PIC X(01).
005500     05  FILLER                    PIC X(01) VALUE SPACE.
005600     05  RPT-EL-NAME               PIC X(20).
005700     05  FILLER                    PIC X(04) VALUE SPACES.
005800     05  RPT-EL-HOURS              PIC ZZZ,ZZ9.
005900     05  FILLER                    PIC X(64) VALUE SPACES.
006000
006100 01  RPT-TASK-LINE.
006200     05  FILLER                    PIC X(01) VALUE SPACE.
006300     05  FILLER                    PIC X(12) VALUE SPACES.
006400     05  FILLER                    PIC X(06) VALUE "TASK  ".
006500     05  RPT-TK-TASK-ID            PIC ZZZZZ9.
006600     05  FILLER                    PIC X(01) VALUE SPACE.
006700     05  RPT-TK-KIND               PIC X(01).
006800     05  FILLER                    PIC X(02) VALUE " E".
006900     05  RPT-TK-ELEMENT-ID         PIC ZZZZZ9.
007000     05  FILLER                    PIC X(04) VALUE SPACES.
007100     05  RPT-TK-HOURS              PIC ZZZ,ZZ9.
007200     05  FILLER                    PIC X(86) VALUE SPACES.
007300
007400 01  RPT-ORDER-TOTAL-LINE.
007500     05  FILLER                    PIC X(01) VALUE SPACE.
007600     05  FILLER                    PIC X(10) VALUE "ORDER TOT:".
007700     05  FILLER                    PIC X(02) VALUE SPACES.
007800     05  RPT-OT-HOURS              PIC ZZZ,ZZ9.
007900     05  FILLER                    PIC X(03) VALUE " HR".
008000     05  FILLER                    PIC X(03) VALUE SPACES.
008100     05  RPT-OT-TASK-COUNT         PIC ZZZ9.
008200     05  FILLER                    PIC X(06) VALUE " TASKS".
008300     05  FILLER                    PIC X(96) VALUE SPACES.
008400
008500 01  RPT-GRAND-TOTAL-LINE-1.
008600     05  FILLER                    PIC X(01) VALUE SPACE.
008700     05  FILLER                    PIC X(20)
008800                                    VALUE "ORDERS ACCEPTED.....".
008900     05  RPT-GT-ORDERS-ACCEPTED    PIC ZZZZZ9.
009000     05  FILLER                    PIC X(05) VALUE SPACES.
009100     05  FILLER                    PIC X(20)
009200                                    VALUE "ORDERS REJECTED.....".
009300     05  RPT-GT-ORDERS-REJECTED    PIC ZZZZZ9.
009400     05  FILLER                    PIC X(74) VALUE SPACES.
009500
009600 01  RPT-GRAND-TOTAL-LINE-2.
009700     05  FILLER                    PIC X(01) VALUE SPACE.
009800     05  FILLER                    PIC X(20)
009900                                    VALUE "TOTAL HOURS.........".
010000     05  RPT-GT-TOTAL-HOURS        PIC ZZ,ZZZ,ZZ9.
010100     05  FILLER                    PIC X(03) VALUE SPACES.
010200     05  FILLER                    PIC X(20)
010300                                    VALUE "TOTAL TASKS.........".
010400     05  RPT-GT-TOTAL-TASKS        PIC ZZZZZZ9.
010500     05  FILLER                    PIC X(02) VALUE SPACES.
010600     05  FILLER                    PIC X(20)
010700                                    VALUE "TOTAL ERRORS........".
010800     05  RPT-GT-TOTAL-ERRORS       PIC ZZZZZZ9.
010900     05  FILLER                    PIC X(42) VALUE SPACES.
011000
011100 01  RPT-BLANK-LINE.
011200     05  FILLER                    PIC X(132) VALUE SPACES.
