000100******************************************************************
000200* ORDELM    - ORDER ELEMENT RECORD LAYOUT (REC-TYPE 'E')
000300* USED BY   - ORD3000 (ORDERS-IN)
000400* ONE RECORD PER NODE OF THE ORDER'S ELEMENT TREE.  ELEM-KIND 'G'
000500* IS A CONTAINER (GROUP) NODE; ELEM-KIND 'L' IS A LEAF WORK LINE
000600* THAT OWNS ONE OR MORE HOURS-GROUP RECORDS (ORDHRG).  PARENT-
000700* ELEM-ID OF 000000 MEANS THE ELEMENT HANGS DIRECTLY OFF THE
000800* ORDER; OTHERWISE IT MUST NAME AN EARLIER 'G' ELEMENT OF THE
000900* SAME ORDER (RULE VEPR).
001000*    WRITTEN  -  11/06/93  D.PASCO    ORIGINAL LAYOUT
001100******************************************************************
001200 01  OEL-ELEMENT-RECORD.
001300     05  OEL-REC-TYPE                 PIC X(01).
001400     05  OEL-ORDER-ID                 PIC 9(06).
001500     05  OEL-ELEMENT-ID                PIC 9(06).
001600     05  OEL-PARENT-ELEM-ID            PIC 9(06).
001700     05  OEL-ELEM-KIND                 PIC X(01).
001800         88  OEL-IS-GROUP               VALUE "G".
001900         88  OEL-IS-LINE                VALUE "L".
002000     05  OEL-ELEM-NAME                 PIC X(20).
002100     05  OEL-ELEM-CODE                 PIC X(09).
002200     05  OEL-WORK-HOURS                PIC 9(06).
002300     05  FILLER                        PIC X(05).
