      ******************************************************************
      * ORDELM    - ORDER ELEMENT RECORD LAYOUT (REC-TYPE 'E')
      * USED BY   - ORD3000 (ORDERS-IN)
      * ONE RECORD PER NODE OF THE ORDER'S ELEMENT TREE.  ELEM-KIND 'G'
      * IS A CONTAINER (GROUP) NODE; ELEM-KIND 'L' IS A LEAF WORK LINE
      * THAT OWNS ONE OR MORE HOURS-GROUP RECORDS (ORDHRG).  PARENT-
      * ELEM-ID OF 000000 MEANS THE ELEMENT HANGS DIRECTLY OFF THE
      * ORDER; OTHERWISE IT MUST NAME AN EARLIER 'G' ELEMENT OF THE
      * SAME ORDER (RULE VEPR).
      *    WRITTEN  -  11/06/93  D.PASCO    ORIGINAL LAYOUT
      ******************************************************************
       01  OEL-ELEMENT-RECORD.
           05  OEL-REC-TYPE                 PIC X(01).
           05  OEL-ORDER-ID                 PIC 9(06).
           05  OEL-ELEMENT-ID                PIC 9(06).
           05  OEL-PARENT-ELEM-ID            PIC 9(06).
           05  OEL-ELEM-KIND                 PIC X(01).
               88  OEL-IS-GROUP               VALUE "G".
               88  OEL-IS-LINE                VALUE "L".
           05  OEL-ELEM-NAME                 PIC X(20).
           05  OEL-ELEM-CODE                 PIC X(09).
           05  OEL-WORK-HOURS                PIC 9(06).
           05  FILLER                        PIC X(05).
