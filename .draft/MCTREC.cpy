      ******************************************************************
      * MCTREC    - MATERIAL-CATEGORY RECORD LAYOUT
      * USED BY   - MCT1000 (CATEGORY-IN / CATEGORY-OUT)
      * ONE CATEGORY PER RECORD.  CATEGORIES FORM A PARENT/CHILD TREE;
      * PARENT-ID OF 000000 MEANS THE CATEGORY IS A TOP-LEVEL (ROOT)
      * CATEGORY.  FILE IS HELD IN ASCENDING CATEGORY-ID SEQUENCE SO A
      * PARENT ALWAYS PRECEDES ITS CHILDREN.
      *    WRITTEN  -  03/11/87  R.HUFF     ORIGINAL LAYOUT
      *    CHANGED  -  09/02/91  R.HUFF     CATEGORY-NAME WIDENED 20->30
      ******************************************************************
       01  MCT-CATEGORY-RECORD.
           05  MCT-CATEGORY-ID             PIC 9(06).
           05  MCT-PARENT-ID               PIC 9(06).
           05  MCT-CATEGORY-NAME           PIC X(30).
           05  FILLER                      PIC X(05).
