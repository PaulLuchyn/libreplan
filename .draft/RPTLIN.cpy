      ******************************************************************
      * RPTLIN    - ORDER/SCHEDULE REGISTER REPORT LINES (132 COLUMNS)
      * USED BY   - ORD3000 (REPORT-OUT)
      * ONE 01-LEVEL PER LINE FORMAT PRINTED BY THE REGISTER: PAGE
      * HEADING, ORDER HEADER LINE, ELEMENT DETAIL LINE (INDENTED BY
      * TREE DEPTH), TASK LINE, ORDER CONTROL-BREAK TOTAL LINE, AND THE
      * END-OF-RUN GRAND-TOTAL LINES.
      *    WRITTEN  -  11/06/93  D.PASCO    ORIGINAL LAYOUT
      *    CHANGED  -  08/02/96  D.PASCO    ADDED TASK LINE FOR THE
      *                         CONVERT-TO-SCHEDULE PROJECT (TICKET
      *                         PS-402)
      ******************************************************************
       01  RPT-PAGE-HEADING-1.
           05  FILLER                    PIC X(01) VALUE SPACE.
           05  FILLER                    PIC X(30)
                         VALUE "PROJECT ORDER/SCHEDULE REG".
           05  FILLER                    PIC X(14) VALUE SPACES.
           05  RPT-PH-TITLE-RUN-DATE     PIC X(08).
           05  FILLER                    PIC X(09) VALUE SPACES.
           05  FILLER                    PIC X(05) VALUE "PAGE ".
           05  RPT-PH-PAGE-NO            PIC ZZZ9.
           05  FILLER                    PIC X(61) VALUE SPACES.

       01  RPT-PAGE-HEADING-2.
           05  FILLER                    PIC X(01) VALUE SPACE.
           05  FILLER                    PIC X(08) VALUE "ORDER-ID".
           05  FILLER                    PIC X(02) VALUE SPACES.
           05  FILLER                    PIC X(20)
                         VALUE "ORDER/ELEMENT/TASK".
           05  FILLER                    PIC X(02) VALUE SPACES.
           05  FILLER                    PIC X(12) VALUE "CUSTOMER".
           05  FILLER                    PIC X(10) VALUE "INIT-DATE".
           05  FILLER                    PIC X(06) VALUE "HOURS".
           05  FILLER                    PIC X(71) VALUE SPACES.

       01  RPT-ORDER-HEADER-LINE.
           05  FILLER                    PIC X(01) VALUE SPACE.
           05  RPT-OH-ORDER-ID           PIC ZZZZZ9.
           05  FILLER                    PIC X(02) VALUE SPACES.
           05  RPT-OH-ORDER-NAME         PIC X(20).
           05  FILLER                    PIC X(02) VALUE SPACES.
           05  RPT-OH-CUSTOMER           PIC X(20).
           05  RPT-OH-INIT-DATE          PIC X(10).
           05  FILLER                    PIC X(71) VALUE SPACES.

       01  RPT-ELEMENT-LINE.
           05  FILLER                    PIC X(01) VALUE SPACE.
           05  FILLER                    PIC X(07) VALUE SPACES.
           05  RPT-EL-INDENT             PIC X(20).
           05  RPT-EL-INDENT-R REDEFINES RPT-EL-INDENT.
               10  RPT-EL-INDENT-CHAR    PIC X(01) OCCURS 20 TIMES.
           05  RPT-EL-ELEM-ID            PIC ZZZZZ9.
           05  FILLER                    PIC X(01) VALUE SPACE.
           05  RPT-EL-KIND               PIC X(01).
           05  FILLER                    PIC X(01) VALUE SPACE.
           05  RPT-EL-NAME               PIC X(20).
           05  FILLER                    PIC X(04) VALUE SPACES.
           05  RPT-EL-HOURS              PIC ZZZ,ZZ9.
           05  FILLER                    PIC X(64) VALUE SPACES.

       01  RPT-TASK-LINE.
           05  FILLER                    PIC X(01) VALUE SPACE.
           05  FILLER                    PIC X(12) VALUE SPACES.
           05  FILLER                    PIC X(06) VALUE "TASK  ".
           05  RPT-TK-TASK-ID            PIC ZZZZZ9.
           05  FILLER                    PIC X(01) VALUE SPACE.
           05  RPT-TK-KIND               PIC X(01).
           05  FILLER                    PIC X(02) VALUE " E".
           05  RPT-TK-ELEMENT-ID         PIC ZZZZZ9.
           05  FILLER                    PIC X(04) VALUE SPACES.
           05  RPT-TK-HOURS              PIC ZZZ,ZZ9.
           05  FILLER                    PIC X(86) VALUE SPACES.

       01  RPT-ORDER-TOTAL-LINE.
           05  FILLER                    PIC X(01) VALUE SPACE.
           05  FILLER                    PIC X(10) VALUE "ORDER TOT:".
           05  FILLER                    PIC X(02) VALUE SPACES.
           05  RPT-OT-HOURS              PIC ZZZ,ZZ9.
           05  FILLER                    PIC X(03) VALUE " HR".
           05  FILLER                    PIC X(03) VALUE SPACES.
           05  RPT-OT-TASK-COUNT         PIC ZZZ9.
           05  FILLER                    PIC X(06) VALUE " TASKS".
           05  FILLER                    PIC X(96) VALUE SPACES.

       01  RPT-GRAND-TOTAL-LINE-1.
           05  FILLER                    PIC X(01) VALUE SPACE.
           05  FILLER                    PIC X(20)
                                          VALUE "ORDERS ACCEPTED.....".
           05  RPT-GT-ORDERS-ACCEPTED    PIC ZZZZZ9.
           05  FILLER                    PIC X(05) VALUE SPACES.
           05  FILLER                    PIC X(20)
                                          VALUE "ORDERS REJECTED.....".
           05  RPT-GT-ORDERS-REJECTED    PIC ZZZZZ9.
           05  FILLER                    PIC X(74) VALUE SPACES.

       01  RPT-GRAND-TOTAL-LINE-2.
           05  FILLER                    PIC X(01) VALUE SPACE.
           05  FILLER                    PIC X(20)
                                          VALUE "TOTAL HOURS.........".
           05  RPT-GT-TOTAL-HOURS        PIC ZZ,ZZZ,ZZ9.
           05  FILLER                    PIC X(03) VALUE SPACES.
           05  FILLER                    PIC X(20)
                                          VALUE "TOTAL TASKS.........".
           05  RPT-GT-TOTAL-TASKS        PIC ZZZZZZ9.
           05  FILLER                    PIC X(02) VALUE SPACES.
           05  FILLER                    PIC X(20)
                                          VALUE "TOTAL ERRORS........".
           05  RPT-GT-TOTAL-ERRORS       PIC ZZZZZZ9.
           05  FILLER                    PIC X(42) VALUE SPACES.

       01  RPT-BLANK-LINE.
           05  FILLER                    PIC X(132) VALUE SPACES.
