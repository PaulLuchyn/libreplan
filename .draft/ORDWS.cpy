      ******************************************************************
      * ORDWS     - IN-MEMORY ORDER WORKAREA FOR ORD3000
      * HOLDS ONE ORDER AT A TIME WHILE IT IS BUILT FROM ORDERS-IN AND
      * CARRIED THROUGH VALIDATION, HOURS-GROUP RECALCULATION,
      * CRITERION VALIDATION, SCHEDULE CONVERSION AND THE REGISTER
      * REPORT.  THE ORDER IS DISCARDED AND THE WORKAREA RE-INITIALIZED
      * AT THE NEXT ORDER-ID BREAK (SEE ORD3000 350-ORDER-BREAK).
      *    WRITTEN  -  11/06/93  D.PASCO    ORIGINAL LAYOUT - HEADER AND
      *                         ELEMENT TABLE ONLY (100 ELEMENTS)
      *    CHANGED  -  04/19/95  D.PASCO    ADDED HOURS-GROUP TABLE FOR
      *                         THE RECALCULATION PROJECT (TICKET
      *                         PS-341); ELEMENT TABLE GROWN TO 200
      *    CHANGED  -  08/02/96  D.PASCO    ADDED SCHEDULE ROLLUP/TASK-
      *                         ID WORK FIELDS FOR CONVERT-TO-SCHEDULE
      *                         (TICKET PS-402)
      *    CHANGED  -  01/11/99  M.ORTEGA   Y2K - INIT-DATE/END-DATE
      *                         CENTURY WINDOW ADDED, SEE W-CENTURY
      *                         (TICKET PS-477)
      *    CHANGED  -  06/03/02  M.ORTEGA   DROPPED COMP-3 FROM THE
      *                         HOURS/PERCENT/AMOUNT FIELDS - THIS SHOP
      *                         KEEPS MONEY AND HOURS IN DISPLAY, NOT
      *                         PACKED (TICKET PS-548); ALSO REMOVED
      *                         WO-ELEM-MULTI-GROUP-SW, WO-RC-WORK-
      *                         AMOUNT AND WO-TR-CHILD-SUM - CARRIED
      *                         OVER FROM THE ORIGINAL DRAFT LAYOUT BUT
      *                         NEVER SET OR TESTED BY ANY PARAGRAPH
      ******************************************************************
       01  WO-ORDER-WORKAREA.
      *--------------------------------------------------------------*
      *    CURRENT ORDER HEADER, AS READ FROM THE 'H' RECORD          *
      *--------------------------------------------------------------*
           05  WO-HEADER.
               10  WO-ORDER-ID               PIC 9(06).
               10  WO-ORDER-NAME             PIC X(20).
               10  WO-CUSTOMER               PIC X(20).
               10  WO-RESPONSIBLE            PIC X(15).
               10  WO-DESCRIPTION            PIC X(30).
               10  WO-INIT-DATE              PIC 9(08).
               10  WO-INIT-DATE-R REDEFINES WO-INIT-DATE.
                   15  WO-INIT-CC            PIC 9(02).
                   15  WO-INIT-YY             PIC 9(02).
                   15  WO-INIT-MM             PIC 9(02).
                   15  WO-INIT-DD             PIC 9(02).
               10  WO-END-DATE               PIC 9(08).
               10  WO-END-DATE-R REDEFINES WO-END-DATE.
                   15  WO-END-CC             PIC 9(02).
                   15  WO-END-YY              PIC 9(02).
                   15  WO-END-MM              PIC 9(02).
                   15  WO-END-DD              PIC 9(02).
               10  WO-HEADER-SEEN-SW         PIC X(01) VALUE "N".
                   88  WO-HEADER-SEEN             VALUE "Y".
               10  FILLER                    PIC X(10).
      *--------------------------------------------------------------*
      *    ELEMENT TABLE - ONE ENTRY PER 'E' RECORD OF THE ORDER, IN   *
      *    THE ORDER THE RECORDS WERE READ (PARENT ALWAYS AT A LOWER  *
      *    INDEX THAN ITS CHILDREN ONCE THE ORDER VALIDATES - VEPR).  *
      *--------------------------------------------------------------*
           05  WO-ELEM-COUNT                 PIC 9(04) COMP VALUE ZERO.
           05  WO-ELEM-TABLE OCCURS 200 TIMES
                             INDEXED BY WO-ELEM-IX, WO-ELEM-SCAN-IX.
               10  WO-ELEM-ID                PIC 9(06).
               10  WO-ELEM-PARENT-ID         PIC 9(06).
               10  WO-ELEM-PARENT-IX         PIC 9(04) COMP.
               10  WO-ELEM-KIND              PIC X(01).
                   88  WO-ELEM-IS-GROUP           VALUE "G".
                   88  WO-ELEM-IS-LINE            VALUE "L".
               10  WO-ELEM-NAME              PIC X(20).
               10  WO-ELEM-CODE              PIC X(09).
               10  WO-ELEM-WORK-HOURS        PIC 9(06).
               10  WO-ELEM-HG-COUNT          PIC 9(04) COMP VALUE ZERO.
               10  WO-ELEM-NODE-HOURS        PIC 9(07) VALUE ZERO.
               10  WO-ELEM-TASK-ID           PIC 9(06) VALUE ZERO.
               10  WO-ELEM-DEPTH             PIC 9(02) COMP VALUE ZERO.
               10  FILLER                    PIC X(09).
      *--------------------------------------------------------------*
      *    HOURS-GROUP TABLE - ONE ENTRY PER 'G' RECORD OF THE ORDER  *
      *--------------------------------------------------------------*
           05  WO-HG-COUNT                   PIC 9(04) COMP VALUE ZERO.
           05  WO-HG-TABLE OCCURS 400 TIMES
                           INDEXED BY WO-HG-IX, WO-HG-SCAN-IX.
               10  WO-HG-ELEMENT-ID          PIC 9(06).
               10  WO-HG-ELEMENT-IX          PIC 9(04) COMP.
               10  WO-HG-ID                  PIC 9(06).
               10  WO-HG-RESOURCE-TYPE       PIC X(01).
                   88  WO-HG-IS-WORKER            VALUE "W".
                   88  WO-HG-IS-MACHINE           VALUE "M".
               10  WO-HG-POLICY              PIC X(01).
                   88  WO-HG-IS-FIXED-PERCENT     VALUE "P".
                   88  WO-HG-IS-FREE-HOURS        VALUE "H".
               10  WO-HG-INPUT-HOURS         PIC 9(06).
               10  WO-HG-INPUT-PERCENT       PIC 9(03)V99.
               10  WO-HG-WORKING-HOURS       PIC 9(06).
               10  WO-HG-PERCENTAGE          PIC 9(03)V99.
               10  WO-HG-PERCENT-EDIT REDEFINES WO-HG-PERCENTAGE
                                     PIC ZZ9.99.
               10  WO-HG-CRITERION-1         PIC X(15).
               10  WO-HG-CRIT1-R REDEFINES WO-HG-CRITERION-1.
                   15  WO-HG-CRIT1-PREFIX    PIC X(02).
                   15  FILLER                PIC X(13).
               10  WO-HG-CRITERION-2         PIC X(15).
               10  WO-HG-CRIT2-R REDEFINES WO-HG-CRITERION-2.
                   15  WO-HG-CRIT2-PREFIX    PIC X(02).
                   15  FILLER                PIC X(13).
               10  WO-HG-TASK-ID             PIC 9(06) VALUE ZERO.
               10  FILLER                    PIC X(05).
      *--------------------------------------------------------------*
      *    PER-ORDER COUNTERS AND SWITCHES                            *
      *--------------------------------------------------------------*
           05  WO-ORDER-VALID-SW             PIC X(01) VALUE "Y".
               88  WO-ORDER-IS-VALID              VALUE "Y".
           05  WO-VHDR-VIOLATION-SW          PIC X(01) VALUE "N".
               88  WO-VHDR-VIOLATION             VALUE "Y".
           05  WO-ORDER-ERROR-COUNT          PIC 9(04) COMP VALUE ZERO.
           05  WO-ORDER-TOTAL-HOURS          PIC 9(07) VALUE ZERO.
           05  WO-ORDER-TASK-COUNT           PIC 9(04) COMP VALUE ZERO.
           05  FILLER                        PIC X(07).
      *--------------------------------------------------------------*
      *    WORK FIELDS FOR HOURS RECALCULATION - ONE LINE AT A TIME   *
      *--------------------------------------------------------------*
       01  WO-RECALC-WORKAREA.
           05  WO-RC-TOTAL-HOURS             PIC S9(07).
           05  WO-RC-FIXED-SUM-HOURS         PIC S9(07).
           05  WO-RC-FIXED-SUM-PCT           PIC S9(05)V99.
           05  WO-RC-FREE-REMAINDER          PIC S9(07).
           05  WO-RC-FREE-STATED-SUM         PIC S9(07).
           05  WO-RC-FREE-COUNT              PIC 9(04) COMP.
           05  WO-RC-FREE-ASSIGNED-SUM       PIC S9(07).
           05  WO-RC-LAST-FREE-IX            PIC 9(04) COMP.
           05  FILLER                        PIC X(09).
      *--------------------------------------------------------------*
      *    WORK FIELDS FOR TREE LOOKUP, ROLLUP AND SCHEDULE BUILD     *
      *    SEARCH-ALL AND REVERSE/FORWARD SCAN CURSORS                *
      *--------------------------------------------------------------*
       01  WO-TREE-WORKAREA.
           05  WO-TR-SEARCH-ID               PIC 9(06).
           05  WO-TR-FOUND-SW                PIC X(01).
               88  WO-TR-FOUND                    VALUE "Y".
           05  WO-TR-FOUND-IX                PIC 9(04) COMP.
           05  WO-TR-GROUP-TASK-ID           PIC 9(06).
           05  FILLER                        PIC X(09).
      *--------------------------------------------------------------*
      *    RUN-WIDE COUNTERS AND ACCUMULATORS, INCLUDING GRAND TOTALS *
      *--------------------------------------------------------------*
       01  WO-RUN-TOTALS.
           05  WO-NEXT-TASK-ID               PIC 9(06) COMP VALUE ZERO.
           05  WO-ORDERS-ACCEPTED            PIC 9(06) COMP VALUE ZERO.
           05  WO-ORDERS-REJECTED            PIC 9(06) COMP VALUE ZERO.
           05  WO-GRAND-TOTAL-HOURS          PIC 9(09) VALUE ZERO.
           05  WO-GRAND-TASK-COUNT           PIC 9(07) COMP VALUE ZERO.
           05  WO-GRAND-ERROR-COUNT          PIC 9(07) COMP VALUE ZERO.
           05  WO-PAGE-NUMBER                PIC 9(04) COMP VALUE ZERO.
           05  WO-LINES-ON-PAGE              PIC 9(04) COMP VALUE ZERO.
           05  FILLER                        PIC X(05).
