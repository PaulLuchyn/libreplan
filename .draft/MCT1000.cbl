      ******************************************************************
      * TITLE..........: MCT1000 - MATERIAL CATEGORY MAINTENANCE
      * PROGRAMMER.....: R. HUFF
      * PROGRAM DESC...: VALIDATES THE INCOMING MATERIAL-CATEGORY FILE
      *                  AGAINST THE ACCEPTED PARENT/CHILD HIERARCHY
      *                  AND COPIES GOOD RECORDS TO THE VALIDATED
      *                  CATEGORY FILE.  REJECTS GO TO THE COMMON
      *                  ERROR FILE ALSO USED BY ORD3000.
      * FILE DESC......: CATEGORY-IN/CATEGORY-OUT - SEE MCTREC COPYBOOK
      *                  ERRORS-OUT             - SEE ERRREC COPYBOOK
      ******************************************************************
       IDENTIFICATION DIVISION.

       PROGRAM-ID.  MCT1000.
       AUTHOR.      R. HUFF.
       INSTALLATION. GULF COAST SHIPWORKS - DATA PROCESSING.
       DATE-WRITTEN. 03/11/87.
       DATE-COMPILED. 03/11/87.
       SECURITY.    NONE.

      ******************************************************************
      *                        C H A N G E   L O G                     *
      * DATE      BY       TICKET   DESCRIPTION                        *
      * --------  -------  -------  -------------------------------    *
      * 03/11/87  RHUFF    PS-101   ORIGINAL PROGRAM - VALIDATE AND     *
      *                             COPY THE MATERIAL CATEGORY FILE.    *
      * 07/19/88  RHUFF    PS-119   ADDED VPAR PARENT-ID LOOKUP TABLE;  *
      *                             PARENT MUST PRECEDE CHILD ON FILE.  *
      * 02/14/89  RHUFF    PS-214   ROUTED REJECTS TO THE SHARED        *
      *                             ERRORS-OUT FILE INSTEAD OF A        *
      *                             CATEGORY-ONLY REJECT FILE.          *
      * 09/02/91  RHUFF    PS-266   CATEGORY-NAME WIDTH 20 -> 30.       *
      * 05/06/93  DPASCO   PS-298   RAISED CATEGORY TABLE SIZE 500 ->   *
      *                             2000 ENTRIES (MATERIAL MASTER       *
      *                             GREW PAST 500 CATEGORIES).          *
      * 01/11/99  MORTEGA  PS-477   Y2K - NO DATE FIELDS ON THIS FILE,  *
      *                             REVIEWED AND CONFIRMED NO CHANGE    *
      *                             NEEDED FOR THIS PROGRAM.            *
      * 03/14/01  MORTEGA  PS-512   ACCEPTED/REJECTED COUNTS MOVED TO   *
      *                             COMP FOR SPEED ON LARGER FILES.     *
      ******************************************************************

       ENVIRONMENT DIVISION.

       CONFIGURATION SECTION.

      *    VALID-KIND-CODE IS DOCUMENTATION ONLY - NOTHING IN THIS
      *    PROGRAM TESTS MCT-CATEGORY-ID AGAINST THE CLASS CONDITION.
      *    UPSI-0 LETS THE OPERATOR FLAG A RERUN FROM THE JCL WITHOUT
      *    A CODE CHANGE; THIS PROGRAM DOES NOT NEED TO ACT ON IT
      *    DIFFERENTLY, SO THE SWITCH IS CARRIED BUT NOT TESTED BELOW.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM
           CLASS VALID-KIND-CODE IS "G" "L"
           UPSI-0 ON STATUS IS WS-RERUN-SWITCH.

       INPUT-OUTPUT SECTION.

       FILE-CONTROL.

      *    CATEGORY-IN HAS NO FILE STATUS CLAUSE - AN UNEXPECTED READ
      *    FAILURE ON A SEQUENTIAL INPUT FILE FALLS OUT THROUGH THE
      *    NORMAL AT-END PATH AND IS NOT THIS SHOP'S CONCERN TO TRAP.
           SELECT CATEGORY-IN  ASSIGN TO CATEGORY-IN.
           SELECT CATEGORY-OUT ASSIGN TO CATEGORY-OUT
                           FILE STATUS IS CATOUT-FILE-STATUS.
           SELECT ERRORS-OUT   ASSIGN TO ERRORS-OUT
                           FILE STATUS IS ERRTRAN-FILE-STATUS.

       DATA DIVISION.

       FILE SECTION.

      *    ONE CATEGORY PER RECORD - SEE MCTREC COPYBOOK FOR FIELD
      *    BREAKOUT.  THE FD HERE IS JUST THE RAW 42-BYTE AREA.
       FD  CATEGORY-IN.
       01  CATEGORY-IN-RECORD          PIC X(42).

      *    SAME 42-BYTE SHAPE AS CATEGORY-IN - ACCEPTED RECORDS ARE
      *    COPIED THROUGH UNCHANGED, NEVER REBUILT FIELD BY FIELD.
       FD  CATEGORY-OUT.
       01  CATEGORY-OUT-RECORD         PIC X(42).

      *    SHARED WITH ORD3000 - SEE ERRREC COPYBOOK.
       FD  ERRORS-OUT.
       01  ERROR-OUT-RECORD            PIC X(56).

       WORKING-STORAGE SECTION.

      *    STANDALONE ITEMS - NOT PART OF ANY RECORD, CARRIED AS 77S
      *    THE WAY THIS SHOP HAS ALWAYS CARRIED A LONE CONSTANT OR
      *    COUNTER THAT DOES NOT BELONG IN ANY GROUP.
       77  WS-PGM-ID                   PIC X(07) VALUE "MCT1000".
       77  WS-TABLE-SCAN-CTR           PIC 9(04) COMP VALUE ZERO.

      *    RECORD LAYOUT FOR THE FILE THIS PROGRAM MAINTAINS.
           COPY MCTREC.

      *    COMMON ERROR/REJECT RECORD LAYOUT, SHARED WITH ORD3000.
           COPY ERRREC.

       01  WS-SWITCHES.
           05  ALL-RECORDS-PROCESSED-SWITCH    PIC X   VALUE "N".
               88  ALL-RECORDS-PROCESSED               VALUE "Y".
           05  WS-RERUN-SWITCH                 PIC X   VALUE "N".
               88  WS-IS-RERUN                         VALUE "Y".
           05  FILLER                          PIC X(05).

      *    ONE "00" CHECK PER OUTPUT FILE - CATEGORY-IN IS READ ONLY
      *    AND IS NOT CHECKED HERE (SEE THE FILE-CONTROL NOTE ABOVE).
       01  WS-FILE-STATUS-FIELDS.
           05  CATOUT-FILE-STATUS      PIC XX.
               88  CATOUT-SUCCESSFUL           VALUE "00".
           05  ERRTRAN-FILE-STATUS     PIC XX.
               88  ERRTRAN-SUCCESSFUL          VALUE "00".
           05  FILLER                  PIC X(06).

      *    RUN TOTALS ONLY - DISPLAYED AT 000 ON STOP RUN, NOT WRITTEN
      *    TO ANY FILE (THIS SHOP HAS NO SEPARATE CATEGORY CONTROL RPT).
       01  WS-RUN-COUNTERS.
           05  WS-ACCEPTED-COUNT        PIC 9(06) COMP VALUE ZERO.
           05  WS-REJECTED-COUNT        PIC 9(06) COMP VALUE ZERO.
           05  FILLER                   PIC X(08).

      *--------------------------------------------------------------*
      *    ACCEPTED-CATEGORY LOOKUP TABLE - APPENDED IN ASCENDING     *
      *    CATEGORY-ID ORDER AS THE FILE IS READ (FILE IS ALREADY IN  *
      *    THAT ORDER), SEARCHED TO SATISFY RULE VPAR.                *
      *--------------------------------------------------------------*
       01  WS-CATEGORY-TABLE-AREA.
      *    2000 ENTRIES MATCHES WS-CAT-SEEN-COUNT'S PIC 9(04) - SEE
      *    THE 05/06/93 CHANGE-LOG ENTRY FOR WHY THIS WAS RAISED FROM
      *    THE ORIGINAL 500 (PS-298)
           05  WS-CAT-SEEN-COUNT        PIC 9(04) COMP VALUE ZERO.
           05  WS-CAT-SEEN-TABLE OCCURS 2000 TIMES
                   ASCENDING KEY IS WS-CAT-SEEN-ID
                   INDEXED BY WS-CAT-IX.
               10  WS-CAT-SEEN-ID           PIC 9(06).
           05  FILLER                   PIC X(04).

      *    WS-CAT-NAME-TABLE IS KEPT FOR A POSSIBLE FUTURE CHARACTER-
      *    LEVEL EDIT ON CATEGORY-NAME (EMBEDDED SPECIAL CHARACTERS,
      *    ETC.) - NOT YET NEEDED, SO NO PARAGRAPH REFERENCES IT TODAY
       01  WS-EDIT-WORKAREA.
           05  WS-CAT-NAME-WORK         PIC X(30).
           05  WS-CAT-NAME-TABLE REDEFINES WS-CAT-NAME-WORK.
               10  WS-CAT-NAME-CHAR     PIC X OCCURS 30 TIMES.
           05  WS-CAT-ID-WORK           PIC 9(06).
           05  WS-CAT-ID-EDIT REDEFINES WS-CAT-ID-WORK
                                        PIC ZZZZZ9.
           05  WS-PARENT-ID-WORK        PIC 9(06).
           05  WS-PARENT-ID-EDIT REDEFINES WS-PARENT-ID-WORK
                                        PIC ZZZZZ9.
           05  WS-NAME-NONBLANK-SWITCH  PIC X(01).
               88  WS-NAME-IS-BLANK             VALUE "N".
           05  WS-PARENT-FOUND-SWITCH   PIC X(01).
               88  WS-PARENT-FOUND              VALUE "Y".
      *    HOLDS MCT-PARENT-ID ACROSS THE CALL TO 900 SO 900 DOES NOT
      *    HAVE TO REFERENCE THE INPUT RECORD DIRECTLY
           05  WS-TR-SEARCH-ID-SAVE     PIC 9(06).
           05  FILLER                   PIC X(06).

      *    BUILT BY 320, CONSUMED BY 340 - CODE AND TEXT ARE SET FRESH
      *    FOR EACH RULE VIOLATION, SO A RECORD BAD TWO WAYS WRITES
      *    TWO DISTINCT ERROR RECORDS, NOT ONE COMBINED ONE
       01  WS-ERROR-WORKAREA.
           05  WS-ERR-CODE              PIC X(04).
           05  WS-ERR-TEXT              PIC X(40).
           05  WS-REJECTED-THIS-RECORD-SW  PIC X(01) VALUE "N".
               88  WS-REJECTED-THIS-RECORD     VALUE "Y".
           05  FILLER                   PIC X(05).

       PROCEDURE DIVISION.

      ******************************************************************
      *    MAIN LINE.  OPENS THE THREE FILES, VALIDATES AND COPIES ONE *
      *    CATEGORY RECORD PER PASS UNTIL CATEGORY-IN IS EXHAUSTED,    *
      *    THEN CLOSES UP AND STOPS.                                   *
      ******************************************************************
       000-MAINTAIN-CATEGORY-FILE.

           OPEN INPUT  CATEGORY-IN
                OUTPUT CATEGORY-OUT
                       ERRORS-OUT.
      *    ONE PASS OF 300 HANDLES ONE RECORD AND SETS THE END-OF-RUN
      *    SWITCH ITSELF (VIA 310) WHEN CATEGORY-IN RUNS DRY - THERE
      *    IS NO SEPARATE PRIMING READ BEFORE THIS LOOP.
           PERFORM 300-MAINTAIN-CATEGORY-RECORD
               UNTIL ALL-RECORDS-PROCESSED.
           CLOSE CATEGORY-IN
                 CATEGORY-OUT
                 ERRORS-OUT.
           DISPLAY WS-PGM-ID " - CATEGORIES ACCEPTED: " WS-ACCEPTED-COUNT.
           DISPLAY WS-PGM-ID " - CATEGORIES REJECTED: " WS-REJECTED-COUNT.
           DISPLAY WS-PGM-ID " - PARENT LOOKUPS DONE.: " WS-TABLE-SCAN-CTR.
           STOP RUN.

      ******************************************************************
      *    READS ONE CATEGORY RECORD, VALIDATES IT AGAINST RULES VNAM  *
      *    AND VPAR, AND EITHER COPIES IT TO CATEGORY-OUT (ADDING IT    *
      *    TO THE LOOKUP TABLE FOR LATER CHILDREN) OR WRITES ONE ERROR  *
      *    RECORD PER RULE VIOLATED.                                   *
      ******************************************************************
       300-MAINTAIN-CATEGORY-RECORD.

           PERFORM 310-READ-CATEGORY-RECORD THRU 310-EXIT.
           IF NOT ALL-RECORDS-PROCESSED
      *        EACH SWITCH IS RESET TO ITS "PASSING" STATE HERE BEFORE
      *        320 RUNS, SO A RECORD THAT FAILS NEITHER RULE FALLS
      *        THROUGH 320 WITHOUT EVER TOUCHING THESE FIELDS AGAIN
               MOVE "Y" TO WS-NAME-NONBLANK-SWITCH
               MOVE "N" TO WS-PARENT-FOUND-SWITCH
               MOVE "N" TO WS-REJECTED-THIS-RECORD-SW
               PERFORM 320-VALIDATE-CATEGORY-RECORD THRU 320-EXIT
               IF WS-REJECTED-THIS-RECORD
                   ADD 1 TO WS-REJECTED-COUNT
               ELSE
      *            A REJECTED RECORD NEVER REACHES THE TABLE - ONLY
      *            CATEGORY-IDS THAT ACTUALLY MADE IT TO CATEGORY-OUT
      *            ARE VALID PARENTS FOR A LATER RECORD (RULE VPAR)
                   PERFORM 330-WRITE-CATEGORY-RECORD
                   PERFORM 910-ADD-CATEGORY-TO-TABLE
                   ADD 1 TO WS-ACCEPTED-COUNT.

      ******************************************************************
      *    READ THE NEXT CATEGORY RECORD.  AT END OF FILE, SET THE      *
      *    END-OF-RUN SWITCH AND FALL OUT WITHOUT TOUCHING THE COUNTS.  *
      ******************************************************************
       310-READ-CATEGORY-RECORD.

           READ CATEGORY-IN INTO MCT-CATEGORY-RECORD
               AT END
                   SET ALL-RECORDS-PROCESSED TO TRUE
                   GO TO 310-EXIT.
       310-EXIT.
           EXIT.

      ******************************************************************
      *    VNAM - CATEGORY-NAME MUST NOT BE ALL SPACES.                *
      *    VPAR - A NON-ZERO PARENT-ID MUST NAME A CATEGORY-ID THAT     *
      *           APPEARED EARLIER ON THE FILE (THE TABLE BUILT IN      *
      *           910-ADD-CATEGORY-TO-TABLE AS EACH RECORD IS           *
      *           ACCEPTED).  BOTH RULES ARE CHECKED INDEPENDENTLY SO   *
      *           A RECORD BAD BOTH WAYS GETS TWO ERROR RECORDS.        *
      ******************************************************************
       320-VALIDATE-CATEGORY-RECORD.

           MOVE MCT-CATEGORY-ID   TO WS-CAT-ID-WORK.
           MOVE MCT-CATEGORY-NAME TO WS-CAT-NAME-WORK.
      *    VNAM - WS-CAT-ID-EDIT (THE ZERO-SUPPRESSED REDEFINES OF
      *    WS-CAT-ID-WORK) GOES INTO THE ERROR TEXT SO THE REJECT
      *    LISTING READS "CATEGORY 1234 NAME IS BLANK", NOT A STRING
      *    OF LEADING ZEROES
           IF WS-CAT-NAME-WORK = SPACES
               MOVE "N" TO WS-NAME-NONBLANK-SWITCH
               MOVE "VNAM" TO WS-ERR-CODE
               STRING "CATEGORY " WS-CAT-ID-EDIT
                      " NAME IS BLANK" DELIMITED BY SIZE
                   INTO WS-ERR-TEXT
               PERFORM 340-WRITE-CATEGORY-ERROR.

      *    VPAR - A PARENT-ID OF ZERO MEANS A TOP-LEVEL CATEGORY AND
      *    NEEDS NO LOOKUP AT ALL, SO THE SWITCH IS SIMPLY SET AND
      *    900 IS NEVER CALLED FOR THOSE RECORDS
           IF MCT-PARENT-ID NOT = ZERO
               MOVE MCT-PARENT-ID TO WS-TR-SEARCH-ID-SAVE
                                      WS-PARENT-ID-WORK
               PERFORM 900-FIND-PARENT-IN-TABLE THRU 900-EXIT
               IF NOT WS-PARENT-FOUND
                   MOVE "VPAR" TO WS-ERR-CODE
                   STRING "PARENT " WS-PARENT-ID-EDIT
                          " NOT FOUND, CAT " WS-CAT-ID-EDIT
                          DELIMITED BY SIZE
                       INTO WS-ERR-TEXT
                   PERFORM 340-WRITE-CATEGORY-ERROR
               END-IF
           ELSE
               SET WS-PARENT-FOUND TO TRUE.
       320-EXIT.
           EXIT.

      ******************************************************************
      *    COPIES THE VALIDATED CATEGORY RECORD TO CATEGORY-OUT        *
      *    UNCHANGED.                                                  *
      ******************************************************************
       330-WRITE-CATEGORY-RECORD.

      *    NO FIELD-BY-FIELD MOVE IS NEEDED - AN ACCEPTED CATEGORY
      *    RECORD GOES OUT EXACTLY AS IT CAME IN.  A BAD WRITE STOPS
      *    THE RUN RATHER THAN SILENTLY DROPPING A GOOD CATEGORY.
           WRITE CATEGORY-OUT-RECORD FROM MCT-CATEGORY-RECORD.
           IF NOT CATOUT-SUCCESSFUL
               DISPLAY "WRITE ERROR ON CATEGORY-OUT FOR CATEGORY "
                   MCT-CATEGORY-ID
               DISPLAY "FILE STATUS CODE IS " CATOUT-FILE-STATUS
               SET ALL-RECORDS-PROCESSED TO TRUE.

      ******************************************************************
      *    WRITES ONE ERROR RECORD, CARRYING THE ERROR CODE AND TEXT    *
      *    BUILT BY 320-VALIDATE-CATEGORY-RECORD.  ORDER-ID AND         *
      *    ELEMENT-ID ARE ALWAYS ZERO FOR A CATEGORY REJECT.            *
      ******************************************************************
       340-WRITE-CATEGORY-ERROR.

      *    ERR-ORDER-ID/ERR-ELEMENT-ID EXIST ON ERRREC FOR ORD3000'S
      *    SAKE ONLY - A CATEGORY HAS NEITHER, SO BOTH GO OUT ZERO
      *    EVERY TIME THIS PARAGRAPH IS CALLED.
           MOVE ZERO          TO ERR-ORDER-ID
           MOVE ZERO          TO ERR-ELEMENT-ID.
           MOVE WS-ERR-CODE   TO ERR-ERROR-CODE.
           MOVE WS-ERR-TEXT   TO ERR-ERROR-TEXT.
           SET WS-REJECTED-THIS-RECORD TO TRUE.
           WRITE ERROR-OUT-RECORD FROM ERR-ERROR-RECORD.
           IF NOT ERRTRAN-SUCCESSFUL
               DISPLAY "WRITE ERROR ON ERRORS-OUT FOR CATEGORY "
                   MCT-CATEGORY-ID
               DISPLAY "FILE STATUS CODE IS " ERRTRAN-FILE-STATUS
               SET ALL-RECORDS-PROCESSED TO TRUE.

      ******************************************************************
      *    SEARCHES THE ACCEPTED-CATEGORY TABLE FOR WS-TR-SEARCH-ID-    *
      *    SAVE.  THE TABLE IS KEPT IN ASCENDING ORDER BECAUSE RECORDS  *
      *    ARE APPENDED IN THE SAME ASCENDING SEQUENCE THE FILE ARRIVES *
      *    IN, SO A BINARY SEARCH-ALL IS SAFE.                          *
      ******************************************************************
       900-FIND-PARENT-IN-TABLE.

      *    AT-END COVERS AN EMPTY TABLE (FIRST RECORD ON THE FILE
      *    NAMING A PARENT, WHICH IS ITSELF ANOTHER RULE VIOLATION
      *    SINCE THAT PARENT CANNOT HAVE PRECEDED IT ON THE FILE)
      *    WS-TABLE-SCAN-CTR TALLIES HOW MANY LOOKUPS THIS RUN DID -
      *    DISPLAYED AT 000 ON STOP RUN ALONGSIDE THE ACCEPT/REJECT
      *    COUNTS, NOT WRITTEN TO ANY FILE.
           ADD 1 TO WS-TABLE-SCAN-CTR.
           MOVE "N" TO WS-PARENT-FOUND-SWITCH.
           SEARCH ALL WS-CAT-SEEN-TABLE
               AT END
                   MOVE "N" TO WS-PARENT-FOUND-SWITCH
               WHEN WS-CAT-SEEN-ID (WS-CAT-IX) = WS-TR-SEARCH-ID-SAVE
                   SET WS-PARENT-FOUND TO TRUE.
       900-EXIT.
           EXIT.

      ******************************************************************
      *    APPENDS THE JUST-ACCEPTED CATEGORY-ID TO THE LOOKUP TABLE SO *
      *    LATER RECORDS MAY NAME IT AS A PARENT.                       *
      ******************************************************************
       910-ADD-CATEGORY-TO-TABLE.

      *    CALLED ONLY FROM 300, AFTER 330 HAS ALREADY WRITTEN THE
      *    RECORD TO CATEGORY-OUT - A REJECTED CATEGORY NEVER REACHES
      *    THIS PARAGRAPH AND CAN NEVER BE NAMED AS ANYONE'S PARENT
           ADD 1 TO WS-CAT-SEEN-COUNT.
           SET WS-CAT-IX TO WS-CAT-SEEN-COUNT.
           MOVE MCT-CATEGORY-ID TO WS-CAT-SEEN-ID (WS-CAT-IX).
