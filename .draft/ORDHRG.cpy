      ******************************************************************
      * ORDHRG    - HOURS-GROUP RECORD LAYOUT (REC-TYPE 'G')
      * USED BY   - ORD3000 (ORDERS-IN)
      * ONE RECORD PER BUDGETED-HOURS BLOCK OWNED BY AN ORDER LINE
      * (ELEMENT-ID MUST NAME AN 'L' ELEMENT OF THE SAME ORDER - RULE
      * VHGL).  POLICY 'P' GROUPS CARRY A FIXED PERCENTAGE OF THE
      * LINE'S WORK-HOURS; POLICY 'H' GROUPS TAKE WHAT IS LEFT OVER.
      * PERCENTAGE IS STORED AS 9(03)V99, 5 DIGITS, IMPLIED DECIMAL.
      *    WRITTEN  -  11/06/93  D.PASCO    ORIGINAL LAYOUT
      *    CHANGED  -  04/19/95  D.PASCO    ADDED CRITERION-2 (2ND
      *                         CRITERION PER HOURS GROUP, TICKET
      *                         PS-341)
      ******************************************************************
       01  OHG-HOURS-GROUP-RECORD.
           05  OHG-REC-TYPE                  PIC X(01).
           05  OHG-ORDER-ID                  PIC 9(06).
           05  OHG-ELEMENT-ID                PIC 9(06).
           05  OHG-HG-ID                     PIC 9(06).
           05  OHG-RESOURCE-TYPE             PIC X(01).
               88  OHG-IS-WORKER              VALUE "W".
               88  OHG-IS-MACHINE              VALUE "M".
           05  OHG-POLICY                    PIC X(01).
               88  OHG-IS-FIXED-PERCENT        VALUE "P".
               88  OHG-IS-FREE-HOURS           VALUE "H".
           05  OHG-WORKING-HOURS             PIC 9(06).
           05  OHG-PERCENTAGE                PIC 9(03)V99.
           05  OHG-CRITERION-1               PIC X(15).
           05  OHG-CRITERION-2               PIC X(15).
           05  FILLER                        PIC X(05).
