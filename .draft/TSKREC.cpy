      ******************************************************************
      * TSKREC    - SCHEDULE TASK RECORD LAYOUT (OUTPUT)
      * USED BY   - ORD3000 (TASKS-OUT)
      * ONE RECORD PER NODE OF THE GENERATED SCHEDULE.  TASK-KIND 'G'
      * IS A TASK GROUP (ROLLED-UP HOURS); TASK-KIND 'T' IS A LEAF TASK
      * CARRYING ONE HOURS GROUP'S HOURS.  WRITTEN PARENT-BEFORE-CHILD,
      * TASK-ID ASSIGNED SEQUENTIALLY ACROSS THE WHOLE RUN.
      *    WRITTEN  -  11/06/93  D.PASCO    ORIGINAL LAYOUT
      ******************************************************************
       01  TSK-TASK-RECORD.
           05  TSK-TASK-ID                   PIC 9(06).
           05  TSK-ORDER-ID                  PIC 9(06).
           05  TSK-ELEMENT-ID                PIC 9(06).
           05  TSK-TASK-KIND                 PIC X(01).
               88  TSK-IS-TASK-GROUP          VALUE "G".
               88  TSK-IS-TASK                VALUE "T".
           05  TSK-PARENT-TASK-ID            PIC 9(06).
           05  TSK-HG-ID                     PIC 9(06).
           05  TSK-WORK-HOURS                PIC 9(06).
           05  FILLER                        PIC X(05).
