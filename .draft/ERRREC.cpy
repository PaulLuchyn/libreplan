      ******************************************************************
      * ERRREC    - ERROR / REJECT RECORD LAYOUT
      * USED BY   - MCT1000 AND ORD3000 (ERRORS-OUT)
      * ONE RECORD PER VALIDATION FAILURE.  ORDER-ID AND ELEMENT-ID ARE
      * ZERO WHEN THE FAILURE IS NOT TIED TO A PARTICULAR ORDER/ELEMENT
      * (E.G. A CATEGORY-FILE REJECT, OR AN ORDER HEADER-LEVEL REJECT).
      *    WRITTEN  -  03/11/87  R.HUFF     ORIGINAL LAYOUT (CATEGORY
      *                         REJECTS ONLY)
      *    CHANGED  -  02/14/89  R.HUFF     ADDED ERROR-CODE 88-LEVELS
      *                         FOR ORDER/ELEMENT EDITS (TICKET PS-214)
      ******************************************************************
       01  ERR-ERROR-RECORD.
           05  ERR-ORDER-ID                PIC 9(06).
           05  ERR-ELEMENT-ID               PIC 9(06).
           05  ERR-ERROR-CODE               PIC X(04).
               88  ERR-VNAM                  VALUE "VNAM".
               88  ERR-VPAR                  VALUE "VPAR".
               88  ERR-VHDR                  VALUE "VHDR".
               88  ERR-VONM                  VALUE "VONM".
               88  ERR-VIDT                  VALUE "VIDT".
               88  ERR-VEDT                  VALUE "VEDT".
               88  ERR-VELN                  VALUE "VELN".
               88  ERR-VEPR                  VALUE "VEPR".
               88  ERR-VHG1                  VALUE "VHG1".
               88  ERR-VHGL                  VALUE "VHGL".
               88  ERR-VCRN                  VALUE "VCRN".
               88  ERR-VRES                  VALUE "VRES".
               88  ERR-VPCT                  VALUE "VPCT".
           05  ERR-ERROR-TEXT               PIC X(40).
           05  FILLER                       PIC X(05).
