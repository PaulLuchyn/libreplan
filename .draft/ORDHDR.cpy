      ******************************************************************
      * ORDHDR    - ORDER HEADER RECORD LAYOUT (REC-TYPE 'H')
      * USED BY   - ORD3000 (ORDERS-IN)
      * ONE HEADER RECORD STARTS EACH ORDER; MUST PRECEDE ALL 'E' AND
      * 'G' DETAIL RECORDS FOR THE SAME ORDER-ID (RULE VHDR).
      *    WRITTEN  -  11/06/93  D.PASCO    ORIGINAL LAYOUT
      ******************************************************************
       01  OHD-HEADER-RECORD.
           05  OHD-REC-TYPE                 PIC X(01).
           05  OHD-ORDER-ID                 PIC 9(06).
           05  OHD-ORDER-NAME               PIC X(20).
           05  OHD-CUSTOMER                 PIC X(20).
           05  OHD-RESPONSIBLE              PIC X(15).
           05  OHD-DESCRIPTION               PIC X(30).
           05  OHD-INIT-DATE                PIC 9(08).
           05  OHD-END-DATE                 PIC 9(08).
           05  FILLER                       PIC X(05).
