      ******************************************************************
      * TITLE..........: ORD3000 - ORDER INTAKE, VALIDATION, HOURS-
      *                  GROUP RECALCULATION, SCHEDULE CONVERSION AND
      *                  THE ORDER/SCHEDULE REGISTER
      * PROGRAMMER.....: D. PASCO
      * PROGRAM DESC...: READS THE ORDER FILE (HEADER, ELEMENT AND
      *                  HOURS-GROUP RECORDS), BUILDS EACH ORDER IN
      *                  WORKING STORAGE, VALIDATES IT AS A WHOLE AT
      *                  THE ORDER-ID BREAK, RECALCULATES HOURS-GROUP
      *                  HOURS/PERCENTAGES, CONVERTS THE ELEMENT TREE
      *                  TO A SCHEDULE OF TASKS, AND PRINTS THE
      *                  ORDER/SCHEDULE REGISTER.  A BAD ORDER IS
      *                  REJECTED WHOLE - NO TASKS, NO REGISTER LINES.
      * FILE DESC......: ORDERS-IN   - SEE ORDHDR/ORDELM/ORDHRG
      *                  TASKS-OUT   - SEE TSKREC COPYBOOK
      *                  ERRORS-OUT  - SEE ERRREC COPYBOOK (SHARED
      *                                WITH MCT1000)
      *                  REPORT-OUT  - SEE RPTLIN COPYBOOK
      ******************************************************************
       IDENTIFICATION DIVISION.

       PROGRAM-ID.  ORD3000.
       AUTHOR.      D. PASCO.
       INSTALLATION. GULF COAST SHIPWORKS - DATA PROCESSING.
       DATE-WRITTEN. 11/06/93.
       DATE-COMPILED. 11/06/93.
       SECURITY.    NONE.

      ******************************************************************
      *                        C H A N G E   L O G                     *
      * DATE      BY       TICKET   DESCRIPTION                        *
      * --------  -------  -------  -------------------------------    *
      * 11/06/93  DPASCO   PS-330   ORIGINAL PROGRAM - ORDER HEADER/    *
      *                             ELEMENT INTAKE, VALIDATION AND      *
      *                             THE ORDER REGISTER.                 *
      * 04/19/95  DPASCO   PS-341   ADDED HOURS-GROUP RECORD, THE       *
      *                             HOURS/PERCENTAGE RECALCULATION      *
      *                             AND THE CRITERION-REQUIREMENT       *
      *                             EDITS (VCRN, VRES, VHG1, VPCT).     *
      * 08/02/96  DPASCO   PS-402   ADDED CONVERT-TO-SCHEDULE - EACH     *
      *                             VALIDATED ORDER NOW DROPS A TASK     *
      *                             FILE IN ADDITION TO THE REGISTER.    *
      * 01/11/99  MORTEGA  PS-477   Y2K - INIT-DATE/END-DATE CENTURY     *
      *                             WINDOW REVIEWED (SEE WO-INIT-CC/     *
      *                             WO-END-CC IN ORDWS); RUN-DATE ON     *
      *                             THE HEADING STILL PRINTS A 2-DIGIT   *
      *                             YEAR, ACCEPTED AS-IS FOR THIS RUN.   *
      * 03/14/01  MORTEGA  PS-513   ORDER/TASK/ERROR COUNTERS MOVED TO   *
      *                             COMP FOR SPEED ON LARGER JOBS.       *
      * 06/03/02  MORTEGA  PS-548   DROPPED COMP-3 FROM ORDWS HOURS/     *
      *                             PERCENT/AMOUNT FIELDS - SHOP KEEPS   *
      *                             MONEY AND HOURS IN DISPLAY (SEE      *
      *                             ORDWS CHANGE LOG); ADDED PARAGRAPH   *
      *                             BANNERS THROUGH THE RECALC/ROLLUP/   *
      *                             SCHEDULE SECTIONS SO THE NEXT        *
      *                             PROGRAMMER DOES NOT HAVE TO RE-      *
      *                             DERIVE THE ALGORITHM FROM THE CODE.  *
      ******************************************************************

       ENVIRONMENT DIVISION.

       CONFIGURATION SECTION.

      *    CLASS VALID-REC-TYPE IS NOT ACTUALLY TESTED ANYWHERE BELOW
      *    (300-PROCESS-ORDER-RECORD TESTS WI-REC-TYPE AGAINST "H"/
      *    "E"/"G" DIRECTLY) - IT IS CARRIED HERE AS DOCUMENTATION OF
      *    THE THREE LEGAL VALUES, THE SAME WAY THIS SHOP HAS ALWAYS
      *    DECLARED ITS RECORD-TYPE CLASSES ON THIS JOB.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM
           CLASS VALID-REC-TYPE IS "H" "E" "G"
           UPSI-0 ON STATUS IS WS-RERUN-SWITCH.

       INPUT-OUTPUT SECTION.

       FILE-CONTROL.

      *    ORDERS-IN HAS NO FILE STATUS CLAUSE - 310-READ-ORDER-RECORD
      *    ONLY EVER NEEDS TO DISTINGUISH "RECORD READ" FROM "AT END",
      *    WHICH THE READ'S OWN AT END PHRASE HANDLES WITHOUT ONE.
           SELECT ORDERS-IN  ASSIGN TO ORDERS-IN.
           SELECT TASKS-OUT  ASSIGN TO TASKS-OUT
                           FILE STATUS IS TASKOUT-FILE-STATUS.
           SELECT ERRORS-OUT ASSIGN TO ERRORS-OUT
                           FILE STATUS IS ERRTRAN-FILE-STATUS.
           SELECT REPORT-OUT ASSIGN TO REPORT-OUT
                           FILE STATUS IS RPTOUT-FILE-STATUS.

       DATA DIVISION.

       FILE SECTION.

      *    ONE PHYSICAL RECORD SIZE COVERS ALL THREE RECORD TYPES ON
      *    ORDERS-IN ('H'/'E'/'G') - 300-PROCESS-ORDER-RECORD READS
      *    INTO WI-RAW-RECORD AND SORTS OUT WHICH COPYBOOK APPLIES.
       FD  ORDERS-IN.
       01  ORDERS-IN-RECORD             PIC X(108).

       FD  TASKS-OUT.
       01  TASKS-OUT-RECORD             PIC X(37).

      *    SHARED WITH MCT1000 - SAME 56-BYTE LAYOUT, SAME ERRREC
      *    COPYBOOK, SO ONE ERROR-REVIEW PROGRAM CAN READ EITHER JOB'S
      *    REJECTS.
       FD  ERRORS-OUT.
       01  ERROR-OUT-RECORD             PIC X(56).

       FD  REPORT-OUT.
       01  REPORT-OUT-RECORD            PIC X(132).

       WORKING-STORAGE SECTION.

      *    STANDALONE ITEMS - NOT PART OF ANY RECORD, CARRIED AS 77S
      *    THE WAY THIS SHOP HAS ALWAYS CARRIED A LONE CONSTANT OR
      *    COUNTER THAT DOES NOT BELONG IN ANY GROUP.
       77  WS-PGM-ID                   PIC X(07) VALUE "ORD3000".
       77  WS-MAX-LINES-PER-PAGE       PIC 9(02) VALUE 55.

      *    ORDHDR/ORDELM/ORDHRG - THE THREE RECORD LAYOUTS OFF
      *    ORDERS-IN, ONE PER REC-TYPE
           COPY ORDHDR.

           COPY ORDELM.

           COPY ORDHRG.

      *    TSKREC - THE TASKS-OUT LAYOUT BUILT BY 810-820
           COPY TSKREC.

      *    ERRREC - THE ERRORS-OUT LAYOUT, SHARED WITH MCT1000
           COPY ERRREC.

      *    ORDWS - THE WHOLE IN-MEMORY ORDER WORKAREA; SEE ITS OWN
      *    HEADER COMMENTS FOR THE FULL BREAKDOWN OF WHAT IT HOLDS
           COPY ORDWS.

      *    RPTLIN - EVERY PRINT LINE LAYOUT FOR REPORT-OUT
           COPY RPTLIN.

      *    WS-RERUN-SWITCH IS TESTED BY UPSI-0 (SEE SPECIAL-NAMES) -
      *    OPERATIONS FLIPS THE UPSI SWITCH ON THE JOB CARD WHEN THIS
      *    RUN IS A RERUN OF A PRIOR, ABORTED RUN, NOT ANYTHING THIS
      *    PROGRAM SETS ITSELF.
       01  WS-SWITCHES.
           05  ALL-RECORDS-PROCESSED-SWITCH    PIC X   VALUE "N".
               88  ALL-RECORDS-PROCESSED               VALUE "Y".
           05  WS-RERUN-SWITCH                 PIC X   VALUE "N".
               88  WS-IS-RERUN                         VALUE "Y".
           05  FILLER                          PIC X(05).

      *    ONE STATUS FIELD PER OUTPUT FILE - ORDERS-IN IS NOT HERE
      *    BECAUSE 310-READ-ORDER-RECORD HANDLES ITS AT END CONDITION
      *    DIRECTLY AND NEVER NEEDS TO TEST ANY OTHER STATUS ON IT.
       01  WS-FILE-STATUS-FIELDS.
           05  TASKOUT-FILE-STATUS     PIC XX.
               88  TASKOUT-SUCCESSFUL          VALUE "00".
           05  ERRTRAN-FILE-STATUS     PIC XX.
               88  ERRTRAN-SUCCESSFUL          VALUE "00".
           05  RPTOUT-FILE-STATUS      PIC XX.
               88  RPTOUT-SUCCESSFUL           VALUE "00".
           05  FILLER                  PIC X(05).

      *--------------------------------------------------------------*
      *    RAW INPUT RECORD, REDEFINED JUST FAR ENOUGH TO SEE THE     *
      *    REC-TYPE BYTE SO 300-PROCESS-ORDER-RECORD CAN SORT OUT     *
      *    HEADER/ELEMENT/HOURS-GROUP RECORDS BEFORE MOVING THE       *
      *    WHOLE THING INTO THE RIGHT COPYBOOK.                       *
      *--------------------------------------------------------------*
       01  WI-RAW-RECORD                PIC X(108).
       01  WI-RAW-RECORD-R REDEFINES WI-RAW-RECORD.
           05  WI-REC-TYPE              PIC X(01).
           05  FILLER                   PIC X(107).

      *--------------------------------------------------------------*
      *    RUN DATE FOR THE REPORT HEADING.  NO PARM CARD ON THIS     *
      *    JOB, SO THE RUN DATE COMES FROM THE ACCEPT.                *
      *--------------------------------------------------------------*
       01  WS-RUN-DATE-RAW              PIC 9(06).
       01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE-RAW.
           05  WS-RUN-YY                PIC 9(02).
           05  WS-RUN-MM                PIC 9(02).
           05  WS-RUN-DD                PIC 9(02).
       01  WS-RUN-DATE-EDIT             PIC X(08).

      *--------------------------------------------------------------*
      *    CALENDAR TABLE FOR RULE VIDT - DAYS IN EACH MONTH, FEB     *
      *    BUMPED TO 29 ON A SIMPLE DIVIDE-BY-4 LEAP TEST.            *
      *--------------------------------------------------------------*
       01  WS-DAYS-IN-MONTH-LIT         PIC X(36) VALUE
               "031028031030031030031031030031030031".
       01  WS-DAYS-IN-MONTH-TABLE REDEFINES WS-DAYS-IN-MONTH-LIT.
           05  WS-DAYS-IN-MONTH         PIC 9(03) OCCURS 12 TIMES.
       01  WS-CALENDAR-WORKAREA.
           05  WS-FULL-YEAR             PIC 9(04) COMP.
           05  WS-YEAR-QUOTIENT         PIC 9(04) COMP.
           05  WS-YEAR-REMAINDER        PIC 9(02) COMP.
           05  WS-MAX-DAY-THIS-MONTH    PIC 9(02).
           05  WS-DATE-OK-SWITCH        PIC X(01).
               88  WS-DATE-IS-OK                VALUE "Y".
           05  FILLER                   PIC X(05).

      *    STAGING AREA EVERY VALIDATION RULE FILLS IN JUST BEFORE
      *    CALLING 900-WRITE-ORDER-ERROR - ONE RULE'S CODE/TEXT AT A
      *    TIME, NEVER A QUEUE OF THEM.
       01  WS-ERROR-WORKAREA.
           05  WS-ERR-CODE              PIC X(04).
           05  WS-ERR-TEXT              PIC X(40).
           05  WS-ERR-ELEMENT-ID        PIC 9(06) VALUE ZERO.
           05  FILLER                   PIC X(05).

      *    SMALL SCRATCH FIELDS USED ONLY WHILE BUILDING ONE REGISTER
      *    LINE - NOT CARRIED BETWEEN LINES OR BETWEEN ORDERS.
       01  WS-REPORT-WORKAREA.
           05  WS-DATE-EDIT-OUT         PIC X(10).
           05  WS-INDENT-POSITION       PIC 9(02) COMP.
           05  FILLER                   PIC X(05).

       PROCEDURE DIVISION.

      ******************************************************************
      *               E D I T   C O D E   D I R E C T O R Y             *
      * --------------------------------------------------------------  *
      * VHDR - DETAIL RECORD PRECEDED THE ORDER HEADER       (601)       *
      * VONM - ORDER NAME, CUSTOMER OR RESPONSIBLE IS BLANK  (601)       *
      * VIDT - INIT-DATE IS ZERO OR NOT A REAL CALENDAR DATE (601/602)   *
      * VEDT - END-DATE IS EARLIER THAN INIT-DATE            (601)       *
      * VELN - ELEMENT NAME OR CODE IS BLANK                 (611)       *
      * VEPR - PARENT ELEMENT MISSING OR NOT A GROUP         (611)       *
      * VHG1 - LINE ELEMENT OWNS NO HOURS GROUP               (611)       *
      * VHGL - HOURS-GROUP OWNER MISSING OR NOT A LINE       (621)       *
      * VPCT - PERCENTAGE OUT OF RANGE, SINGLE OR LINE TOTAL (621/631)   *
      * VCRN - CRITERION-2 SET WITHOUT CRITERION-1            (621)       *
      * VRES - CRITERION PREFIX DOES NOT MATCH RESOURCE TYPE (621)       *
      * ONE ERROR RECORD IS WRITTEN PER VIOLATION FOUND, AND ANY         *
      * VIOLATION AT ALL SENDS THE WHOLE ORDER TO REJECT - SEE 600.      *
      ******************************************************************

      ******************************************************************
      *    MAIN LINE.  OPENS THE FOUR FILES, PRINTS THE FIRST PAGE     *
      *    HEADING, BUILDS AND VALIDATES ONE ORDER PER ORDER-ID BREAK  *
      *    UNTIL ORDERS-IN IS EXHAUSTED, FLUSHES THE LAST ORDER, PRINTS *
      *    THE GRAND TOTALS AND CLOSES UP.                             *
      ******************************************************************
       000-RUN-ORDER-SCHEDULE.

           OPEN INPUT  ORDERS-IN
                OUTPUT TASKS-OUT
                       ERRORS-OUT
                       REPORT-OUT.
           ACCEPT WS-RUN-DATE-RAW FROM DATE.
           PERFORM 010-EDIT-RUN-DATE THRU 010-EXIT.
           PERFORM 895-PRINT-PAGE-HEADING.

      *    300 DRIVES THE WHOLE READ/STORE/BREAK CYCLE UNTIL ORDERS-IN
      *    RUNS OUT - A NEW 'H' RECORD IS WHAT ACTUALLY TRIGGERS EACH
      *    ORDER-ID BREAK (SEE 300'S OWN BANNER), NOT A CHANGE IN KEY
      *    VALUE LIKE A CLASSIC MATCH-MERGE CONTROL BREAK WOULD BE.
           PERFORM 300-PROCESS-ORDER-RECORD
               UNTIL ALL-RECORDS-PROCESSED.

      *    THE VERY LAST ORDER ON THE FILE NEVER SEES A FOLLOWING 'H'
      *    RECORD TO TRIGGER ITS BREAK, SO IT HAS TO BE FLUSHED HERE
      *    EXPLICITLY ONCE THE FILE IS EXHAUSTED.
           IF WO-HEADER-SEEN OR WO-ELEM-COUNT > 0 OR WO-HG-COUNT > 0
               PERFORM 350-ORDER-BREAK THRU 350-EXIT
           END-IF.
           PERFORM 890-PRINT-GRAND-TOTALS.
           CLOSE ORDERS-IN
                 TASKS-OUT
                 ERRORS-OUT
                 REPORT-OUT.
           DISPLAY WS-PGM-ID " - ORDERS ACCEPTED: " WO-ORDERS-ACCEPTED.
           DISPLAY WS-PGM-ID " - ORDERS REJECTED: " WO-ORDERS-REJECTED.
           DISPLAY WS-PGM-ID " - TASKS WRITTEN..: " WO-GRAND-TASK-COUNT.
           STOP RUN.

      ******************************************************************
      *    FORMATS THE ACCEPTED RUN DATE (YYMMDD) INTO MM/DD/YY FOR     *
      *    THE PAGE HEADING.                                           *
      ******************************************************************
       010-EDIT-RUN-DATE.

           STRING WS-RUN-MM "/" WS-RUN-DD "/" WS-RUN-YY
               DELIMITED BY SIZE INTO WS-RUN-DATE-EDIT.
       010-EXIT.
           EXIT.

      ******************************************************************
      *    READS ONE RECORD AND ROUTES IT BY REC-TYPE.  A HEADER FOR    *
      *    A NEW ORDER FIRST FORCES THE BREAK ON WHATEVER ORDER WAS IN  *
      *    PROGRESS, THEN STARTS THE NEW ONE.                          *
      ******************************************************************
       300-PROCESS-ORDER-RECORD.

           PERFORM 310-READ-ORDER-RECORD THRU 310-EXIT.
           IF NOT ALL-RECORDS-PROCESSED
               IF WI-REC-TYPE = "H"
                   IF WO-HEADER-SEEN
                       PERFORM 350-ORDER-BREAK THRU 350-EXIT
                   END-IF
                   PERFORM 360-INIT-ORDER-WORKAREA
                   PERFORM 320-STORE-HEADER-RECORD
               ELSE
               IF WI-REC-TYPE = "E"
                   PERFORM 330-STORE-ELEMENT-RECORD
               ELSE
               IF WI-REC-TYPE = "G"
                   PERFORM 340-STORE-HOURS-GROUP-RECORD
               ELSE
                   DISPLAY "ORD3000 - UNKNOWN REC-TYPE " WI-REC-TYPE
               END-IF
               END-IF
               END-IF
           END-IF.

      ******************************************************************
      *    READ THE NEXT ORDER RECORD.  AT END OF FILE, SET THE END-   *
      *    OF-RUN SWITCH - THE LAST ORDER IS FLUSHED BY 000 ITSELF.    *
      ******************************************************************
       310-READ-ORDER-RECORD.

           READ ORDERS-IN INTO WI-RAW-RECORD
               AT END
                   SET ALL-RECORDS-PROCESSED TO TRUE
                   GO TO 310-EXIT.
       310-EXIT.
           EXIT.

      ******************************************************************
      *    STARTS A FRESH ORDER FROM AN 'H' RECORD.                    *
      ******************************************************************
       320-STORE-HEADER-RECORD.

      *    FIELD-BY-FIELD, NOT MOVE CORRESPONDING - OHD-HEADER-RECORD
      *    AND WO-HEADER DO NOT SHARE GROUP NAMES, AND THIS SHOP DOES
      *    NOT USE CORRESPONDING MOVES ANYWAY.
           MOVE WI-RAW-RECORD TO OHD-HEADER-RECORD.
           MOVE OHD-ORDER-ID      TO WO-ORDER-ID.
           MOVE OHD-ORDER-NAME    TO WO-ORDER-NAME.
           MOVE OHD-CUSTOMER      TO WO-CUSTOMER.
           MOVE OHD-RESPONSIBLE   TO WO-RESPONSIBLE.
           MOVE OHD-DESCRIPTION   TO WO-DESCRIPTION.
           MOVE OHD-INIT-DATE     TO WO-INIT-DATE.
           MOVE OHD-END-DATE      TO WO-END-DATE.
           SET WO-HEADER-SEEN TO TRUE.

      ******************************************************************
      *    ADDS ONE 'E' RECORD TO THE ELEMENT TABLE.  IF NO HEADER HAS  *
      *    BEEN SEEN YET FOR A BRAND-NEW ORDER, THE ORDER-ID COMES      *
      *    FROM THIS RECORD AND RULE VHDR IS FLAGGED (CHECKED LATER BY  *
      *    601-CHECK-HEADER-RULES).  THE PARENT ELEMENT, IF ANY, MUST   *
      *    ALREADY BE IN THE TABLE - RULE VEPR IS CHECKED LATER TOO.    *
      ******************************************************************
       330-STORE-ELEMENT-RECORD.

           MOVE WI-RAW-RECORD TO OEL-ELEMENT-RECORD.

      *    ONLY THE FIRST DETAIL RECORD OF A HEADERLESS ORDER SETS
      *    THE VHDR FLAG AND BORROWS THE ORDER-ID - ONCE THE TABLES
      *    ARE NO LONGER BOTH EMPTY WE ARE PAST THE FIRST RECORD
           IF NOT WO-HEADER-SEEN
               IF WO-ELEM-COUNT = ZERO AND WO-HG-COUNT = ZERO
                   MOVE OEL-ORDER-ID TO WO-ORDER-ID
                   SET WO-VHDR-VIOLATION TO TRUE
               END-IF
           END-IF.

      *    200 ENTRIES IS THE OCCURS LIMIT IN ORDWS - A FULL TABLE
      *    ABORTS THE RUN RATHER THAN SILENTLY TRUNCATE THE ORDER
           IF WO-ELEM-COUNT >= 200
               DISPLAY "ORD3000 - ELEMENT TABLE FULL, ORDER "
                   WO-ORDER-ID
               SET ALL-RECORDS-PROCESSED TO TRUE
           ELSE

      *        RESOLVE THE PARENT-ID TO A TABLE INDEX NOW, WHILE THE
      *        RECORD IS FRESH, SO 611/VEPR LATER IS A PLAIN LOOKUP
               MOVE "N" TO WO-TR-FOUND-SW
               MOVE ZERO TO WO-TR-FOUND-IX
               IF OEL-PARENT-ELEM-ID NOT = ZERO
                   MOVE OEL-PARENT-ELEM-ID TO WO-TR-SEARCH-ID
                   PERFORM 920-FIND-ELEMENT-BY-ID THRU 920-EXIT
               END-IF
               ADD 1 TO WO-ELEM-COUNT
               SET WO-ELEM-IX TO WO-ELEM-COUNT
               MOVE OEL-ELEMENT-ID      TO WO-ELEM-ID (WO-ELEM-IX)
               MOVE OEL-PARENT-ELEM-ID  TO WO-ELEM-PARENT-ID
                                           (WO-ELEM-IX)
               MOVE OEL-ELEM-KIND       TO WO-ELEM-KIND (WO-ELEM-IX)
               MOVE OEL-ELEM-NAME       TO WO-ELEM-NAME (WO-ELEM-IX)
               MOVE OEL-ELEM-CODE       TO WO-ELEM-CODE (WO-ELEM-IX)
               MOVE OEL-WORK-HOURS      TO WO-ELEM-WORK-HOURS
                                           (WO-ELEM-IX)
               MOVE ZERO TO WO-ELEM-HG-COUNT (WO-ELEM-IX)
                            WO-ELEM-NODE-HOURS (WO-ELEM-IX)
                            WO-ELEM-TASK-ID (WO-ELEM-IX)
               IF OEL-PARENT-ELEM-ID = ZERO
                   MOVE ZERO TO WO-ELEM-PARENT-IX (WO-ELEM-IX)
                   MOVE ZERO TO WO-ELEM-DEPTH (WO-ELEM-IX)
               ELSE

      *                DEPTH IS ONE MORE THAN THE PARENT'S - 862 LATER
      *                USES IT TO INDENT THE REGISTER'S ELEMENT LINES.
      *                IF THE PARENT ITSELF WAS NOT FOUND, VEPR WILL
      *                FLAG IT AT 611 AND DEPTH JUST DEFAULTS TO ZERO
                   MOVE WO-TR-FOUND-IX TO WO-ELEM-PARENT-IX
                                          (WO-ELEM-IX)
                   IF WO-TR-FOUND
                       COMPUTE WO-ELEM-DEPTH (WO-ELEM-IX) =
                           WO-ELEM-DEPTH (WO-TR-FOUND-IX) + 1
                   ELSE
                       MOVE ZERO TO WO-ELEM-DEPTH (WO-ELEM-IX)
                   END-IF
               END-IF
           END-IF.

      ******************************************************************
      *    ADDS ONE 'G' RECORD TO THE HOURS-GROUP TABLE AND BUMPS THE   *
      *    OWNING ELEMENT'S HG-COUNT (USED BY RULE VHG1).  RULE VHGL    *
      *    (OWNER MUST BE AN 'L' ELEMENT) IS CHECKED LATER.             *
      ******************************************************************
       340-STORE-HOURS-GROUP-RECORD.

           MOVE WI-RAW-RECORD TO OHG-HOURS-GROUP-RECORD.

      *    SAME HEADERLESS-ORDER CHECK AS 330 ABOVE - A 'G' RECORD CAN
      *    ALSO BE THE VERY FIRST DETAIL RECORD OF A HEADERLESS ORDER
           IF NOT WO-HEADER-SEEN
               IF WO-ELEM-COUNT = ZERO AND WO-HG-COUNT = ZERO
                   MOVE OHG-ORDER-ID TO WO-ORDER-ID
                   SET WO-VHDR-VIOLATION TO TRUE
               END-IF
           END-IF.

      *    400 IS THE OCCURS LIMIT ON WO-HG-TABLE IN ORDWS
           IF WO-HG-COUNT >= 400
               DISPLAY "ORD3000 - HOURS-GROUP TABLE FULL, ORDER "
                   WO-ORDER-ID
               SET ALL-RECORDS-PROCESSED TO TRUE
           ELSE

      *        RESOLVE THE OWNING ELEMENT-ID TO A TABLE INDEX NOW SO
      *        611/VHGL AND EVERY RECALC PARAGRAPH CAN TEST
      *        WO-HG-ELEMENT-IX DIRECTLY INSTEAD OF RE-SEARCHING
               MOVE OHG-ELEMENT-ID TO WO-TR-SEARCH-ID
               PERFORM 920-FIND-ELEMENT-BY-ID THRU 920-EXIT
               ADD 1 TO WO-HG-COUNT
               SET WO-HG-IX TO WO-HG-COUNT
               MOVE OHG-ELEMENT-ID    TO WO-HG-ELEMENT-ID (WO-HG-IX)
               IF WO-TR-FOUND
                   MOVE WO-TR-FOUND-IX TO WO-HG-ELEMENT-IX (WO-HG-IX)
                   ADD 1 TO WO-ELEM-HG-COUNT (WO-TR-FOUND-IX)
               ELSE
                   MOVE ZERO TO WO-HG-ELEMENT-IX (WO-HG-IX)
               END-IF

      *        INPUT-HOURS/INPUT-PERCENT KEEP THE RECORD'S ORIGINAL,
      *        AS-FILED VALUES SEPARATE FROM WORKING-HOURS/PERCENTAGE,
      *        WHICH 700-730 OVERWRITE DURING RECALCULATION - VPCT AND
      *        630 VALIDATE AGAINST THE ORIGINAL, NOT THE RECALCULATED
               MOVE OHG-HG-ID         TO WO-HG-ID (WO-HG-IX)
               MOVE OHG-RESOURCE-TYPE TO WO-HG-RESOURCE-TYPE
                                         (WO-HG-IX)
               MOVE OHG-POLICY        TO WO-HG-POLICY (WO-HG-IX)
               MOVE OHG-WORKING-HOURS TO WO-HG-INPUT-HOURS (WO-HG-IX)
               MOVE OHG-WORKING-HOURS TO WO-HG-WORKING-HOURS
                                         (WO-HG-IX)
               MOVE OHG-PERCENTAGE    TO WO-HG-INPUT-PERCENT
                                         (WO-HG-IX)
               MOVE OHG-PERCENTAGE    TO WO-HG-PERCENTAGE (WO-HG-IX)
               MOVE OHG-CRITERION-1   TO WO-HG-CRITERION-1 (WO-HG-IX)
               MOVE OHG-CRITERION-2   TO WO-HG-CRITERION-2 (WO-HG-IX)
               MOVE ZERO TO WO-HG-TASK-ID (WO-HG-IX)
           END-IF.

      ******************************************************************
      *    ORDER-ID BREAK.  VALIDATES THE COMPLETED ORDER; IF IT        *
      *    PASSES, RECALCULATES ITS HOURS GROUPS, CONVERTS IT TO A      *
      *    SCHEDULE AND PRINTS THE REGISTER LINES; IF NOT, THE WHOLE    *
      *    ORDER IS SKIPPED (ONLY THE ERROR RECORDS ALREADY WRITTEN     *
      *    DURING VALIDATION SURVIVE).                                  *
      ******************************************************************
       350-ORDER-BREAK.

           PERFORM 600-VALIDATE-ORDER THRU 600-EXIT.
           IF WO-ORDER-IS-VALID
               PERFORM 700-RECALC-ORDER-LINES THRU 700-EXIT
               PERFORM 800-ROLLUP-ELEMENT-HOURS THRU 800-EXIT
               PERFORM 855-PRINT-ORDER-HEADER-LINE
               PERFORM 860-PRINT-ALL-ELEMENT-LINES
               PERFORM 810-GENERATE-SCHEDULE-TASKS THRU 810-EXIT
               PERFORM 880-PRINT-ORDER-TOTALS
               ADD 1 TO WO-ORDERS-ACCEPTED
               ADD WO-ORDER-TOTAL-HOURS TO WO-GRAND-TOTAL-HOURS
               ADD WO-ORDER-TASK-COUNT  TO WO-GRAND-TASK-COUNT
           ELSE
               ADD 1 TO WO-ORDERS-REJECTED
           END-IF.
           ADD WO-ORDER-ERROR-COUNT TO WO-GRAND-ERROR-COUNT.
       350-EXIT.
           EXIT.

      ******************************************************************
      *    CLEARS THE WORKAREA FOR THE NEXT ORDER.  THE ELEMENT AND     *
      *    HOURS-GROUP TABLES THEMSELVES ARE NOT BLANKED - THEIR COUNTS *
      *    GOING BACK TO ZERO IS ENOUGH TO MAKE THE OLD ENTRIES GO      *
      *    AWAY.                                                       *
      ******************************************************************
      *    RESETS EVERY HEADER AND COUNTER FIELD FOR THE NEW ORDER -
      *    SEE 350'S BANNER ABOVE FOR WHY THE TABLE ENTRIES THEMSELVES
      *    DO NOT NEED BLANKING, JUST THEIR COUNTS.
       360-INIT-ORDER-WORKAREA.

           MOVE ZERO   TO WO-ORDER-ID.
           MOVE SPACES TO WO-ORDER-NAME WO-CUSTOMER WO-RESPONSIBLE
                          WO-DESCRIPTION.
           MOVE ZERO   TO WO-INIT-DATE WO-END-DATE.
           MOVE "N"    TO WO-HEADER-SEEN-SW.
           MOVE "N"    TO WO-VHDR-VIOLATION-SW.
           MOVE ZERO   TO WO-ELEM-COUNT WO-HG-COUNT.
           MOVE "Y"    TO WO-ORDER-VALID-SW.
           MOVE ZERO   TO WO-ORDER-ERROR-COUNT WO-ORDER-TOTAL-HOURS
                          WO-ORDER-TASK-COUNT.

      ******************************************************************
      *    VALIDATES THE WHOLE ORDER - HEADER RULES, THEN EVERY         *
      *    ELEMENT, THEN EVERY HOURS GROUP, THEN THE PER-LINE PERCENT   *
      *    TOTALS.  ONE ERROR RECORD IS WRITTEN PER RULE VIOLATED;      *
      *    900-WRITE-ORDER-ERROR TURNS WO-ORDER-VALID-SW OFF FOR ANY    *
      *    VIOLATION FOUND.                                            *
      ******************************************************************
       600-VALIDATE-ORDER.

           MOVE "Y" TO WO-ORDER-VALID-SW.
           MOVE ZERO TO WO-ORDER-ERROR-COUNT.
           PERFORM 601-CHECK-HEADER-RULES THRU 601-EXIT.
           PERFORM 610-VALIDATE-ELEMENTS THRU 610-EXIT.
           PERFORM 620-VALIDATE-HOURS-GROUPS THRU 620-EXIT.
           PERFORM 630-VALIDATE-LINE-PERCENT-TOTALS THRU 630-EXIT.
       600-EXIT.
           EXIT.

      ******************************************************************
      *    VHDR - DETAIL BEFORE HEADER.  VONM - NAME/CUSTOMER/           *
      *    RESPONSIBLE BLANK.  VIDT - INIT-DATE ZERO OR NOT A REAL       *
      *    CALENDAR DATE.  VEDT - END-DATE SET BUT EARLIER THAN          *
      *    INIT-DATE.                                                   *
      ******************************************************************
       601-CHECK-HEADER-RULES.

      *    VHDR - THE FLAG WAS SET BACK AT 330/340 WHEN THE FIRST
      *    RECORD OF THE ORDER TURNED OUT TO BE A DETAIL RECORD, NOT
      *    AN 'H' - NOTHING TO RE-DERIVE HERE, JUST REPORT IT
           IF WO-VHDR-VIOLATION
               MOVE "VHDR" TO WS-ERR-CODE
               MOVE "DETAIL RECORD PRECEDED THE ORDER HEADER"
                   TO WS-ERR-TEXT
               PERFORM 900-WRITE-ORDER-ERROR
           END-IF.

      *    VONM - NAME, CUSTOMER AND RESPONSIBLE ARE ALL MANDATORY ON
      *    THE HEADER RECORD, CHECKED SEPARATELY SO THE ERROR TEXT
      *    TELLS THE USER WHICH FIELD WAS LEFT BLANK
           IF WO-ORDER-NAME = SPACES
               MOVE "VONM" TO WS-ERR-CODE
               MOVE "ORDER-NAME IS BLANK" TO WS-ERR-TEXT
               PERFORM 900-WRITE-ORDER-ERROR
           END-IF.
           IF WO-CUSTOMER = SPACES
               MOVE "VONM" TO WS-ERR-CODE
               MOVE "CUSTOMER IS BLANK" TO WS-ERR-TEXT
               PERFORM 900-WRITE-ORDER-ERROR
           END-IF.
           IF WO-RESPONSIBLE = SPACES
               MOVE "VONM" TO WS-ERR-CODE
               MOVE "RESPONSIBLE IS BLANK" TO WS-ERR-TEXT
               PERFORM 900-WRITE-ORDER-ERROR
           END-IF.

      *    VIDT - A ZERO INIT-DATE IS CAUGHT HERE DIRECTLY; A NON-ZERO
      *    ONE STILL HAS TO PASS THE CALENDAR CHECK IN 602 BELOW
           IF WO-INIT-DATE = ZERO
               MOVE "VIDT" TO WS-ERR-CODE
               MOVE "INIT-DATE IS ZERO" TO WS-ERR-TEXT
               PERFORM 900-WRITE-ORDER-ERROR
           ELSE
               PERFORM 602-VALIDATE-CALENDAR-DATE THRU 602-EXIT
               IF NOT WS-DATE-IS-OK
                   MOVE "VIDT" TO WS-ERR-CODE
                   MOVE "INIT-DATE IS NOT A VALID CALENDAR DATE"
                       TO WS-ERR-TEXT
                   PERFORM 900-WRITE-ORDER-ERROR
               END-IF
           END-IF.

      *    VEDT - AN END-DATE OF ZERO MEANS "NO END DATE STATED" AND
      *    IS LEGAL; ONLY A STATED END-DATE EARLIER THAN INIT-DATE IS
      *    A VIOLATION
           IF WO-END-DATE NOT = ZERO AND WO-END-DATE < WO-INIT-DATE
               MOVE "VEDT" TO WS-ERR-CODE
               MOVE "END-DATE IS EARLIER THAN INIT-DATE"
                   TO WS-ERR-TEXT
               PERFORM 900-WRITE-ORDER-ERROR
           END-IF.
       601-EXIT.
           EXIT.

      ******************************************************************
      *    RULE VIDT - MONTH 01-12, DAY WITHIN THE DAYS-IN-MONTH TABLE, *
      *    FEBRUARY BUMPED TO 29 DAYS ON A DIVIDE-BY-4 LEAP TEST.       *
      ******************************************************************
       602-VALIDATE-CALENDAR-DATE.

           MOVE "Y" TO WS-DATE-OK-SWITCH.
           IF WO-INIT-MM < 1 OR WO-INIT-MM > 12
               MOVE "N" TO WS-DATE-OK-SWITCH
           ELSE

      *        WO-INIT-CC/WO-INIT-YY COME THROUGH THE WO-INIT-DATE-R
      *        REDEFINES IN ORDWS (Y2K CENTURY WINDOW, TICKET PS-477)
               COMPUTE WS-FULL-YEAR = (WO-INIT-CC * 100) + WO-INIT-YY
               MOVE WS-DAYS-IN-MONTH (WO-INIT-MM)
                   TO WS-MAX-DAY-THIS-MONTH

      *        DIVIDE-BY-4 LEAP TEST ONLY - THIS SHOP HAS NEVER HAD
      *        AN ORDER DATED A CENTURY YEAR, SO THE 100/400 EXCEPTION
      *        WAS LEFT OUT ON PURPOSE, SAME AS THE ORIGINAL 1993 EDIT
               IF WO-INIT-MM = 2
                   DIVIDE WS-FULL-YEAR BY 4 GIVING WS-YEAR-QUOTIENT
                       REMAINDER WS-YEAR-REMAINDER
                   IF WS-YEAR-REMAINDER = ZERO
                       MOVE 29 TO WS-MAX-DAY-THIS-MONTH
                   END-IF
               END-IF
               IF WO-INIT-DD < 1 OR WO-INIT-DD > WS-MAX-DAY-THIS-MONTH
                   MOVE "N" TO WS-DATE-OK-SWITCH
               END-IF
           END-IF.
       602-EXIT.
           EXIT.

      ******************************************************************
      *    ONE PASS OVER THE ELEMENT TABLE - VELN (NAME/CODE BLANK),    *
      *    VEPR (PARENT MISSING OR NOT A GROUP), VHG1 (LINE WITH NO     *
      *    HOURS GROUP).                                                *
      ******************************************************************
       610-VALIDATE-ELEMENTS.

           IF WO-ELEM-COUNT > 0
               PERFORM 611-VALIDATE-ONE-ELEMENT
                   VARYING WO-ELEM-IX FROM 1 BY 1
                   UNTIL WO-ELEM-IX > WO-ELEM-COUNT
           END-IF.
       610-EXIT.
           EXIT.

      ******************************************************************
      *    ONE ELEMENT'S EDITS.  WO-TR-SEARCH-ID/920-FIND-ELEMENT-BY-ID *
      *    ALREADY RAN AT RECORD-STORE TIME (SEE 330) TO FILL IN        *
      *    WO-ELEM-PARENT-IX, SO ALL THREE CHECKS HERE ARE STRAIGHT     *
      *    TABLE LOOKS, NO SEARCHING.                                   *
      ******************************************************************
       611-VALIDATE-ONE-ELEMENT.

           MOVE WO-ELEM-ID (WO-ELEM-IX) TO WS-ERR-ELEMENT-ID.

      *    VELN - NAME AND CODE ARE BOTH MANDATORY ON EVERY ELEMENT
           IF WO-ELEM-NAME (WO-ELEM-IX) = SPACES
               OR WO-ELEM-CODE (WO-ELEM-IX) = SPACES
               MOVE "VELN" TO WS-ERR-CODE
               MOVE "ELEMENT NAME OR CODE IS BLANK" TO WS-ERR-TEXT
               PERFORM 900-WRITE-ORDER-ERROR
           END-IF.

      *    VEPR - A NON-ZERO PARENT-ID MUST RESOLVE TO AN ELEMENT THAT
      *    WAS ALREADY ON THE TABLE (PARENT AHEAD OF CHILD ON THE FILE)
      *    AND THAT ELEMENT MUST ITSELF BE A GROUP, NOT A LINE
           IF WO-ELEM-PARENT-ID (WO-ELEM-IX) NOT = ZERO
               IF WO-ELEM-PARENT-IX (WO-ELEM-IX) = ZERO
                   MOVE "VEPR" TO WS-ERR-CODE
                   MOVE "PARENT ELEMENT NOT FOUND AHEAD OF IT"
                       TO WS-ERR-TEXT
                   PERFORM 900-WRITE-ORDER-ERROR
               ELSE
                   IF NOT WO-ELEM-IS-GROUP
                           (WO-ELEM-PARENT-IX (WO-ELEM-IX))
                       MOVE "VEPR" TO WS-ERR-CODE
                       MOVE "PARENT ELEMENT IS NOT A GROUP"
                           TO WS-ERR-TEXT
                       PERFORM 900-WRITE-ORDER-ERROR
                   END-IF
               END-IF
           END-IF.

      *    VHG1 - A LINE ELEMENT MUST OWN AT LEAST ONE HOURS GROUP OR
      *    THERE IS NOTHING TO SCHEDULE OR RECALCULATE FOR IT
           IF WO-ELEM-IS-LINE (WO-ELEM-IX)
               IF WO-ELEM-HG-COUNT (WO-ELEM-IX) = ZERO
                   MOVE "VHG1" TO WS-ERR-CODE
                   MOVE "LINE HAS NO HOURS GROUP" TO WS-ERR-TEXT
                   PERFORM 900-WRITE-ORDER-ERROR
               END-IF
           END-IF.

      ******************************************************************
      *    ONE PASS OVER THE HOURS-GROUP TABLE - VHGL (OWNER MISSING    *
      *    OR NOT A LINE), VPCT (PERCENTAGE OUT OF RANGE), VCRN         *
      *    (CRITERION-2 SET WITHOUT CRITERION-1), VRES (CRITERION       *
      *    PREFIX DOES NOT MATCH THE GROUP'S RESOURCE TYPE).            *
      ******************************************************************
       620-VALIDATE-HOURS-GROUPS.

           IF WO-HG-COUNT > 0
               PERFORM 621-VALIDATE-ONE-HOURS-GROUP
                   VARYING WO-HG-IX FROM 1 BY 1
                   UNTIL WO-HG-IX > WO-HG-COUNT
           END-IF.
       620-EXIT.
           EXIT.

      ******************************************************************
      *    ONE HOURS-GROUP'S EDITS.  CRITERION-1/CRITERION-2 ARE FREE   *
      *    TEXT EXCEPT FOR AN OPTIONAL "M-" OR "W-" PREFIX, WHICH IS    *
      *    READ THROUGH THE CRIT1-R/CRIT2-R REDEFINES RATHER THAN A     *
      *    REFERENCE-MODIFIED SUBSTRING.                                *
      ******************************************************************
       621-VALIDATE-ONE-HOURS-GROUP.

           MOVE WO-HG-ELEMENT-ID (WO-HG-IX) TO WS-ERR-ELEMENT-ID.

      *    VHGL - THE OWNING ELEMENT-ID MUST HAVE BEEN FOUND ON THE
      *    ELEMENT TABLE AT RECORD-STORE TIME, AND MUST BE A LINE
           IF WO-HG-ELEMENT-IX (WO-HG-IX) = ZERO
               MOVE "VHGL" TO WS-ERR-CODE
               MOVE "HOURS-GROUP ELEMENT NOT FOUND" TO WS-ERR-TEXT
               PERFORM 900-WRITE-ORDER-ERROR
           ELSE
               IF NOT WO-ELEM-IS-LINE (WO-HG-ELEMENT-IX (WO-HG-IX))
                   MOVE "VHGL" TO WS-ERR-CODE
                   MOVE "HOURS-GROUP ELEMENT IS NOT A LINE"
                       TO WS-ERR-TEXT
                   PERFORM 900-WRITE-ORDER-ERROR
               END-IF
           END-IF.

      *    VPCT - A SINGLE GROUP'S STATED PERCENT CANNOT EXCEED 100.00
      *    ON ITS OWN (630 CATCHES THE SUM ACROSS A LINE'S GROUPS)
           IF WO-HG-INPUT-PERCENT (WO-HG-IX) > 100.00
               MOVE "VPCT" TO WS-ERR-CODE
               MOVE "PERCENTAGE EXCEEDS 100.00" TO WS-ERR-TEXT
               PERFORM 900-WRITE-ORDER-ERROR
           END-IF.

      *    VCRN - CRITERION-2 ONLY MAKES SENSE AS A REFINEMENT OF
      *    CRITERION-1, SO IT CANNOT STAND ALONE
           IF WO-HG-CRITERION-2 (WO-HG-IX) NOT = SPACES
               AND WO-HG-CRITERION-1 (WO-HG-IX) = SPACES
               MOVE "VCRN" TO WS-ERR-CODE
               MOVE "CRITERION-2 SET WITHOUT CRITERION-1"
                   TO WS-ERR-TEXT
               PERFORM 900-WRITE-ORDER-ERROR
           END-IF.

      *    VRES - AN "M-" PREFIX REQUIRES A MACHINE-RESOURCE GROUP,
      *    A "W-" PREFIX REQUIRES A WORKER-RESOURCE GROUP.  CHECKED
      *    SEPARATELY FOR CRITERION-1 AND CRITERION-2, EACH PREFIX
           IF WO-HG-CRIT1-PREFIX (WO-HG-IX) = "M-"
               AND NOT WO-HG-IS-MACHINE (WO-HG-IX)
               MOVE "VRES" TO WS-ERR-CODE
               MOVE "CRITERION-1 NEEDS A MACHINE RESOURCE"
                   TO WS-ERR-TEXT
               PERFORM 900-WRITE-ORDER-ERROR
           END-IF.
           IF WO-HG-CRIT1-PREFIX (WO-HG-IX) = "W-"
               AND NOT WO-HG-IS-WORKER (WO-HG-IX)
               MOVE "VRES" TO WS-ERR-CODE
               MOVE "CRITERION-1 NEEDS A WORKER RESOURCE"
                   TO WS-ERR-TEXT
               PERFORM 900-WRITE-ORDER-ERROR
           END-IF.
           IF WO-HG-CRIT2-PREFIX (WO-HG-IX) = "M-"
               AND NOT WO-HG-IS-MACHINE (WO-HG-IX)
               MOVE "VRES" TO WS-ERR-CODE
               MOVE "CRITERION-2 NEEDS A MACHINE RESOURCE"
                   TO WS-ERR-TEXT
               PERFORM 900-WRITE-ORDER-ERROR
           END-IF.
           IF WO-HG-CRIT2-PREFIX (WO-HG-IX) = "W-"
               AND NOT WO-HG-IS-WORKER (WO-HG-IX)
               MOVE "VRES" TO WS-ERR-CODE
               MOVE "CRITERION-2 NEEDS A WORKER RESOURCE"
                   TO WS-ERR-TEXT
               PERFORM 900-WRITE-ORDER-ERROR
           END-IF.

      ******************************************************************
      *    RULE VPCT (LINE TOTAL) - THE FIXED-PERCENTAGE GROUPS OF ONE  *
      *    LINE MAY NOT SUM ABOVE 100.00.                               *
      ******************************************************************
       630-VALIDATE-LINE-PERCENT-TOTALS.

           IF WO-ELEM-COUNT > 0
               PERFORM 631-CHECK-ONE-LINE-PERCENT-TOTAL
                   VARYING WO-ELEM-IX FROM 1 BY 1
                   UNTIL WO-ELEM-IX > WO-ELEM-COUNT
           END-IF.
       630-EXIT.
           EXIT.

      ******************************************************************
      *    ONE LINE AT A TIME - ADDS UP ONLY ITS POLICY 'P' GROUPS'     *
      *    STATED PERCENT (REUSES WO-RC-FIXED-SUM-PCT FROM THE HOURS    *
      *    RECALCULATION WORKAREA SINCE THIS RUNS BEFORE 700-710 EVER   *
      *    TOUCH IT).  POLICY 'H' GROUPS HAVE NO STATED PERCENT TO SUM  *
      *    - THEIR SHARE IS WHATEVER IS LEFT, SO THEY CANNOT OVERSHOOT. *
      ******************************************************************
       631-CHECK-ONE-LINE-PERCENT-TOTAL.

           IF WO-ELEM-IS-LINE (WO-ELEM-IX)
               MOVE ZERO TO WO-RC-FIXED-SUM-PCT
               IF WO-HG-COUNT > 0
                   PERFORM 632-ADD-ONE-GROUP-PERCENT
                       VARYING WO-HG-IX FROM 1 BY 1
                       UNTIL WO-HG-IX > WO-HG-COUNT
               END-IF
               IF WO-RC-FIXED-SUM-PCT > 100.00
                   MOVE WO-ELEM-ID (WO-ELEM-IX) TO WS-ERR-ELEMENT-ID
                   MOVE "VPCT" TO WS-ERR-CODE
                   MOVE "LINE'S FIXED PERCENTAGES EXCEED 100.00"
                       TO WS-ERR-TEXT
                   PERFORM 900-WRITE-ORDER-ERROR
               END-IF
           END-IF.

      *    ADDS ONE HOURS-GROUP'S STATED PERCENT IN IF IT BELONGS TO
      *    THE CURRENT LINE (WO-ELEM-IX) AND IS A POLICY 'P' GROUP
       632-ADD-ONE-GROUP-PERCENT.

           IF WO-HG-ELEMENT-IX (WO-HG-IX) = WO-ELEM-IX
               AND WO-HG-IS-FIXED-PERCENT (WO-HG-IX)
               ADD WO-HG-INPUT-PERCENT (WO-HG-IX)
                   TO WO-RC-FIXED-SUM-PCT
           END-IF.

      ******************************************************************
      *    WRITES ONE ERROR RECORD FOR THE CURRENT ORDER/ELEMENT AND    *
      *    TURNS THE ORDER'S VALID SWITCH OFF.  WS-ERR-ELEMENT-ID IS    *
      *    RESET TO ZERO AFTERWARD SO THE NEXT HEADER-LEVEL CALLER      *
      *    DOES NOT INHERIT A STALE ELEMENT ID.                         *
      ******************************************************************
       900-WRITE-ORDER-ERROR.

           MOVE WO-ORDER-ID       TO ERR-ORDER-ID.

      *    WS-ERR-ELEMENT-ID IS ZERO FOR A HEADER-LEVEL RULE (VHDR,
      *    VONM, VIDT, VEDT) AND THE VIOLATING ELEMENT-ID FOR AN
      *    ELEMENT- OR HOURS-GROUP-LEVEL RULE (611/621/631 SET IT
      *    JUST BEFORE CALLING IN HERE)
           MOVE WS-ERR-ELEMENT-ID TO ERR-ELEMENT-ID.
           MOVE WS-ERR-CODE       TO ERR-ERROR-CODE.
           MOVE WS-ERR-TEXT       TO ERR-ERROR-TEXT.
           ADD 1 TO WO-ORDER-ERROR-COUNT.
           MOVE "N" TO WO-ORDER-VALID-SW.
           WRITE ERROR-OUT-RECORD FROM ERR-ERROR-RECORD.
           IF NOT ERRTRAN-SUCCESSFUL
               DISPLAY "WRITE ERROR ON ERRORS-OUT FOR ORDER "
                   WO-ORDER-ID
               DISPLAY "FILE STATUS CODE IS " ERRTRAN-FILE-STATUS
               SET ALL-RECORDS-PROCESSED TO TRUE
           END-IF.
           MOVE ZERO TO WS-ERR-ELEMENT-ID.

      ******************************************************************
      *    SEARCHES THE ELEMENT TABLE (ENTRIES 1 THRU WO-ELEM-COUNT)    *
      *    FOR WO-TR-SEARCH-ID.  THE TABLE IS IN ARRIVAL ORDER, NOT     *
      *    ELEMENT-ID ORDER, SO THIS IS A PLAIN LINEAR SCAN, NOT A      *
      *    SEARCH ALL.                                                 *
      ******************************************************************
       920-FIND-ELEMENT-BY-ID.

           MOVE "N" TO WO-TR-FOUND-SW.
           MOVE ZERO TO WO-TR-FOUND-IX.
           IF WO-ELEM-COUNT > 0
               PERFORM 921-SCAN-ONE-ELEMENT
                   VARYING WO-ELEM-SCAN-IX FROM 1 BY 1
                   UNTIL WO-ELEM-SCAN-IX > WO-ELEM-COUNT
                      OR WO-TR-FOUND
           END-IF.
       920-EXIT.
           EXIT.

      *    TESTS ONE TABLE ENTRY AGAINST WO-TR-SEARCH-ID AND SETS
      *    WO-TR-FOUND-IX WHEN IT MATCHES; THE PERFORM-VARYING IN
      *    920 ABOVE STOPS AS SOON AS WO-TR-FOUND GOES TRUE
       921-SCAN-ONE-ELEMENT.

           IF WO-ELEM-ID (WO-ELEM-SCAN-IX) = WO-TR-SEARCH-ID
               SET WO-TR-FOUND TO TRUE
               MOVE WO-ELEM-SCAN-IX TO WO-TR-FOUND-IX
           END-IF.

      ******************************************************************
      *    RECALCULATES EVERY LINE'S HOURS GROUPS FROM ITS TOTAL       *
      *    WORK-HOURS, AND ADDS UP THE ORDER'S TOTAL HOURS (SUM OF ITS  *
      *    LINES' WORK-HOURS, FOR THE REGISTER'S CONTROL-BREAK LINE).   *
      *                                                                 *
      *    THE RECALCULATION RUNS IN THREE PASSES PER LINE, ALWAYS IN   *
      *    THIS ORDER, BECAUSE EACH PASS DEPENDS ON THE ONE BEFORE IT:  *
      *      710 - POLICY 'P' (FIXED-PERCENT) GROUPS FIRST - THEY       *
      *            CLAIM A STATED SHARE OF THE LINE REGARDLESS OF       *
      *            WHAT IS LEFT FOR ANYONE ELSE.                       *
      *      720 - POLICY 'H' (FREE-HOURS) GROUPS SPLIT WHATEVER THE    *
      *            'P' GROUPS DID NOT CLAIM - THEY CANNOT BE ASSIGNED   *
      *            UNTIL 710 HAS RUN.                                  *
      *      730 - PERCENTAGES ARE RECOMPUTED FROM THE FINAL HOURS SO   *
      *            THE REGISTER SHOWS A PERCENT THAT MATCHES WHAT WAS   *
      *            ACTUALLY ASSIGNED, NOT WHAT WAS ORIGINALLY STATED.   *
      ******************************************************************
       700-RECALC-ORDER-LINES.

           MOVE ZERO TO WO-ORDER-TOTAL-HOURS.
           IF WO-ELEM-COUNT > 0
               PERFORM 701-RECALC-ONE-LINE
                   VARYING WO-ELEM-IX FROM 1 BY 1
                   UNTIL WO-ELEM-IX > WO-ELEM-COUNT
           END-IF.
       700-EXIT.
           EXIT.

      *    GROUP ELEMENTS CARRY NO WORK-HOURS OF THEIR OWN AND HAVE NO
      *    HOURS GROUPS TO RECALCULATE, SO ONLY A LINE DOES ANYTHING
      *    HERE.  WO-RC-TOTAL-HOURS CARRIES THE CURRENT LINE'S TOTAL
      *    HOURS DOWN INTO 710/720/730 FOR THE REST OF THIS RECALC.
       701-RECALC-ONE-LINE.

           IF WO-ELEM-IS-LINE (WO-ELEM-IX)
               ADD WO-ELEM-WORK-HOURS (WO-ELEM-IX)
                   TO WO-ORDER-TOTAL-HOURS
               MOVE WO-ELEM-WORK-HOURS (WO-ELEM-IX)
                   TO WO-RC-TOTAL-HOURS
               PERFORM 710-RECALC-FIXED-PERCENT-GROUPS THRU 710-EXIT
               PERFORM 720-DISTRIBUTE-FREE-HOURS-GROUPS THRU 720-EXIT
               PERFORM 730-RECALC-GROUP-PERCENTAGES THRU 730-EXIT
           END-IF.

      ******************************************************************
      *    POLICY 'P' GROUPS: WORKING-HOURS = TOTAL * PERCENT / 100,    *
      *    ROUNDED HALF-UP.  WO-RC-FIXED-SUM-HOURS COLLECTS THEIR SUM   *
      *    FOR 720 TO SUBTRACT FROM THE LINE TOTAL.                     *
      ******************************************************************
       710-RECALC-FIXED-PERCENT-GROUPS.

           MOVE ZERO TO WO-RC-FIXED-SUM-HOURS.
           IF WO-HG-COUNT > 0
               PERFORM 711-RECALC-ONE-FIXED-GROUP
                   VARYING WO-HG-IX FROM 1 BY 1
                   UNTIL WO-HG-IX > WO-HG-COUNT
           END-IF.
       710-EXIT.
           EXIT.

      *    ONE GROUP AT A TIME - ONLY ACTS WHEN THE GROUP BELONGS TO
      *    THE CURRENT LINE (WO-ELEM-IX) AND IS POLICY 'P'.  A ZERO
      *    LINE TOTAL MEANS ZERO HOURS FOR EVERY GROUP REGARDLESS OF
      *    STATED PERCENT, SO THE DIVIDE IS SKIPPED ON PURPOSE.
       711-RECALC-ONE-FIXED-GROUP.

           IF WO-HG-ELEMENT-IX (WO-HG-IX) = WO-ELEM-IX
               AND WO-HG-IS-FIXED-PERCENT (WO-HG-IX)
               IF WO-RC-TOTAL-HOURS = ZERO
                   MOVE ZERO TO WO-HG-WORKING-HOURS (WO-HG-IX)
               ELSE
                   COMPUTE WO-HG-WORKING-HOURS (WO-HG-IX) ROUNDED =
                       WO-RC-TOTAL-HOURS
                     * WO-HG-INPUT-PERCENT (WO-HG-IX) / 100
               END-IF
               ADD WO-HG-WORKING-HOURS (WO-HG-IX)
                   TO WO-RC-FIXED-SUM-HOURS
           END-IF.

      ******************************************************************
      *    THE REMAINDER (TOTAL MINUS THE FIXED-PERCENT SUM) IS SPREAD  *
      *    OVER THE POLICY 'H' GROUPS IN PROPORTION TO THEIR STATED     *
      *    WORKING-HOURS (EQUALLY IF THEY STATED ZERO BETWEEN THEM),    *
      *    ROUNDED HALF-UP, WITH THE ROUNDING RESIDUAL ADDED TO THE     *
      *    LAST 'H' GROUP SO THE LINE COMES OUT EXACT.                  *
      ******************************************************************
       720-DISTRIBUTE-FREE-HOURS-GROUPS.

      *    WHAT IS LEFT AFTER THE POLICY 'P' GROUPS TAKE THEIR SHARE
           COMPUTE WO-RC-FREE-REMAINDER =
               WO-RC-TOTAL-HOURS - WO-RC-FIXED-SUM-HOURS.
           MOVE ZERO TO WO-RC-FREE-STATED-SUM.
           MOVE ZERO TO WO-RC-FREE-COUNT.
           MOVE ZERO TO WO-RC-LAST-FREE-IX.

      *    FIRST PASS - HOW MANY 'H' GROUPS ARE THERE AND WHAT DID
      *    THEY STATE BETWEEN THEM, SO 722 CAN PRORATE AGAINST IT
           IF WO-HG-COUNT > 0
               PERFORM 721-SUM-ONE-FREE-GROUP
                   VARYING WO-HG-IX FROM 1 BY 1
                   UNTIL WO-HG-IX > WO-HG-COUNT
           END-IF.
           MOVE ZERO TO WO-RC-FREE-ASSIGNED-SUM.
           IF WO-RC-FREE-COUNT > 0

      *        SECOND PASS - ASSIGN EACH 'H' GROUP ITS SHARE
               IF WO-HG-COUNT > 0
                   PERFORM 722-ASSIGN-ONE-FREE-GROUP
                       VARYING WO-HG-IX FROM 1 BY 1
                       UNTIL WO-HG-IX > WO-HG-COUNT
               END-IF

      *        ROUNDING CAN LEAVE THE ASSIGNED SUM A HAIR OFF THE
      *        REMAINDER; THE LAST 'H' GROUP ABSORBS THE DIFFERENCE
      *        SO THE LINE'S GROUPS ADD BACK TO THE LINE TOTAL EXACT
               IF WO-RC-LAST-FREE-IX NOT = ZERO
                   COMPUTE
                       WO-HG-WORKING-HOURS (WO-RC-LAST-FREE-IX) =
                       WO-HG-WORKING-HOURS (WO-RC-LAST-FREE-IX)
                     + (WO-RC-FREE-REMAINDER - WO-RC-FREE-ASSIGNED-SUM)
               END-IF
           END-IF.
       720-EXIT.
           EXIT.

      *    TALLIES ONE 'H' GROUP INTO THE COUNT AND STATED-HOURS SUM,
      *    AND REMEMBERS ITS INDEX AS THE CANDIDATE FOR THE ROUNDING
      *    RESIDUAL (THE LAST ONE SEEN WINS, WHICH IS FINE - ANY 'H'
      *    GROUP ON THE LINE IS AN EQUALLY VALID PLACE FOR A PENNY)
       721-SUM-ONE-FREE-GROUP.

           IF WO-HG-ELEMENT-IX (WO-HG-IX) = WO-ELEM-IX
               AND WO-HG-IS-FREE-HOURS (WO-HG-IX)
               ADD 1 TO WO-RC-FREE-COUNT
               ADD WO-HG-INPUT-HOURS (WO-HG-IX)
                   TO WO-RC-FREE-STATED-SUM
               MOVE WO-HG-IX TO WO-RC-LAST-FREE-IX
           END-IF.

      *    SPLITS THE REMAINDER EQUALLY IF THE 'H' GROUPS STATED ZERO
      *    HOURS BETWEEN THEM, OR IN PROPORTION TO THEIR STATED HOURS
      *    OTHERWISE - EITHER WAY ROUNDED HALF-UP TO THE NEAREST HOUR
       722-ASSIGN-ONE-FREE-GROUP.

           IF WO-HG-ELEMENT-IX (WO-HG-IX) = WO-ELEM-IX
               AND WO-HG-IS-FREE-HOURS (WO-HG-IX)
               IF WO-RC-FREE-STATED-SUM = ZERO
                   COMPUTE WO-HG-WORKING-HOURS (WO-HG-IX) ROUNDED =
                       WO-RC-FREE-REMAINDER / WO-RC-FREE-COUNT
               ELSE
                   COMPUTE WO-HG-WORKING-HOURS (WO-HG-IX) ROUNDED =
                       WO-RC-FREE-REMAINDER
                     * WO-HG-INPUT-HOURS (WO-HG-IX)
                     / WO-RC-FREE-STATED-SUM
               END-IF
               ADD WO-HG-WORKING-HOURS (WO-HG-IX)
                   TO WO-RC-FREE-ASSIGNED-SUM
           END-IF.

      ******************************************************************
      *    RECOMPUTES EVERY GROUP'S PERCENTAGE FROM ITS FINAL HOURS -   *
      *    WORKING-HOURS * 100 / TOTAL, ROUNDED HALF-UP TO 2 DECIMALS.  *
      *    A ZERO-TOTAL LINE GETS ZERO HOURS AND ZERO PERCENT ACROSS    *
      *    THE BOARD.                                                  *
      ******************************************************************
       730-RECALC-GROUP-PERCENTAGES.

           IF WO-HG-COUNT > 0
               PERFORM 731-RECALC-ONE-PERCENTAGE
                   VARYING WO-HG-IX FROM 1 BY 1
                   UNTIL WO-HG-IX > WO-HG-COUNT
           END-IF.
       730-EXIT.
           EXIT.

      *    WO-HG-WORKING-HOURS IS ALREADY FINAL (710/720 SET IT) -
      *    THIS JUST RECOMPUTES THE PERCENT TO MATCH FOR THE REGISTER
       731-RECALC-ONE-PERCENTAGE.

           IF WO-HG-ELEMENT-IX (WO-HG-IX) = WO-ELEM-IX
               IF WO-RC-TOTAL-HOURS = ZERO
                   MOVE ZERO TO WO-HG-WORKING-HOURS (WO-HG-IX)
                   MOVE ZERO TO WO-HG-PERCENTAGE (WO-HG-IX)
               ELSE
                   COMPUTE WO-HG-PERCENTAGE (WO-HG-IX) ROUNDED =
                       WO-HG-WORKING-HOURS (WO-HG-IX) * 100
                     / WO-RC-TOTAL-HOURS
               END-IF
           END-IF.

      ******************************************************************
      *    ROLLS UP EVERY GROUP ELEMENT'S NODE-HOURS FROM ITS          *
      *    CHILDREN.  PASS 1 (FORWARD) GIVES EVERY LINE ITS OWN NODE-   *
      *    HOURS (THE SUM OF ITS HOURS GROUPS).  PASS 2 (REVERSE TABLE  *
      *    ORDER) ADDS EACH ELEMENT'S NODE-HOURS INTO ITS PARENT'S -    *
      *    SAFE BECAUSE RULE VEPR GUARANTEES A PARENT SITS AT A LOWER   *
      *    TABLE INDEX THAN EVERY ONE OF ITS CHILDREN, SO BY THE TIME   *
      *    THE REVERSE SCAN REACHES THE PARENT'S OWN INDEX, ALL OF ITS  *
      *    CHILDREN HAVE ALREADY FED IT.                                *
      *                                                                 *
      *    EXAMPLE - AN ORDER GROUP "CABINET" OWNS TWO GROUPS, "DOORS"  *
      *    AND "DRAWERS", EACH OF WHICH OWNS TWO LINES.  PASS 1 SUMS    *
      *    EACH LINE'S HOURS GROUPS INTO ITS OWN NODE-HOURS AND LEAVES  *
      *    "DOORS"/"DRAWERS"/"CABINET" AT ZERO.  PASS 2 THEN WALKS      *
      *    BACKWARD: EACH LINE FEEDS ITS NODE-HOURS UP TO ITS OWNING    *
      *    GROUP BEFORE THAT GROUP ITSELF IS REACHED AND FEEDS ITS OWN  *
      *    (NOW-COMPLETE) TOTAL UP TO "CABINET" IN TURN.                *
      ******************************************************************
       800-ROLLUP-ELEMENT-HOURS.

           IF WO-ELEM-COUNT > 0
               PERFORM 801-INIT-NODE-HOURS
                   VARYING WO-ELEM-IX FROM 1 BY 1
                   UNTIL WO-ELEM-IX > WO-ELEM-COUNT
               PERFORM 802-ROLLUP-ONE-ELEMENT
                   VARYING WO-ELEM-IX FROM WO-ELEM-COUNT BY -1
                   UNTIL WO-ELEM-IX < 1
           END-IF.
       800-EXIT.
           EXIT.

      *    PASS 1, FORWARD.  A LINE STARTS WITH THE SUM OF ITS OWN
      *    HOURS GROUPS (803); A GROUP STARTS AT ZERO AND PICKS UP
      *    ITS CHILDREN'S HOURS LATER, IN PASS 2 BELOW (802).
       801-INIT-NODE-HOURS.

           IF WO-ELEM-IS-LINE (WO-ELEM-IX)
               PERFORM 803-SUM-LINE-HOURS THRU 803-EXIT
           ELSE
               MOVE ZERO TO WO-ELEM-NODE-HOURS (WO-ELEM-IX)
           END-IF.

      *    ADDS UP THE WORKING-HOURS OF EVERY HOURS GROUP THE CURRENT
      *    LINE OWNS (704-804 IS A PLAIN SUM, NOT A ROLLUP - A LINE
      *    ELEMENT NEVER OWNS ANOTHER ELEMENT AS A PARENT OF HOURS)
       803-SUM-LINE-HOURS.

           MOVE ZERO TO WO-ELEM-NODE-HOURS (WO-ELEM-IX).
           IF WO-HG-COUNT > 0
               PERFORM 804-ADD-ONE-GROUP-HOURS
                   VARYING WO-HG-IX FROM 1 BY 1
                   UNTIL WO-HG-IX > WO-HG-COUNT
           END-IF.
       803-EXIT.
           EXIT.

      *    ADDS ONE HOURS GROUP'S WORKING-HOURS IN IF IT BELONGS TO
      *    THE LINE CURRENTLY BEING SUMMED (WO-ELEM-IX)
       804-ADD-ONE-GROUP-HOURS.

           IF WO-HG-ELEMENT-IX (WO-HG-IX) = WO-ELEM-IX
               ADD WO-HG-WORKING-HOURS (WO-HG-IX)
                   TO WO-ELEM-NODE-HOURS (WO-ELEM-IX)
           END-IF.

      *    PASS 2, REVERSE TABLE ORDER.  FEEDS THE CURRENT ELEMENT'S
      *    NODE-HOURS (ALREADY FINAL - ALL ITS OWN CHILDREN RAN
      *    BEFORE IT IN THIS REVERSE SCAN) UP INTO ITS PARENT'S.
      *    A TOP-LEVEL ELEMENT HAS NO PARENT, SO IT STOPS HERE.
       802-ROLLUP-ONE-ELEMENT.

           IF WO-ELEM-PARENT-IX (WO-ELEM-IX) NOT = ZERO
               ADD WO-ELEM-NODE-HOURS (WO-ELEM-IX)
                   TO WO-ELEM-NODE-HOURS
                      (WO-ELEM-PARENT-IX (WO-ELEM-IX))
           END-IF.

      ******************************************************************
      *    WALKS THE ELEMENT TABLE FORWARD (PARENTS ALWAYS AHEAD       *
      *    OF CHILDREN) AND WRITES ONE TASK PER NODE, PARENT BEFORE     *
      *    CHILD.  A GROUP ELEMENT BECOMES A TASK GROUP.  AN 'L' LINE   *
      *    WITH ONE HOURS GROUP BECOMES A SINGLE TASK; A LINE WITH      *
      *    MORE THAN ONE BECOMES A TASK GROUP OF ITS OWN, HOLDING ONE    *
      *    TASK PER HOURS GROUP.                                       *
      ******************************************************************
       810-GENERATE-SCHEDULE-TASKS.

           MOVE ZERO TO WO-ORDER-TASK-COUNT.
           IF WO-ELEM-COUNT > 0
               PERFORM 811-GENERATE-ONE-ELEMENT-TASK
                   VARYING WO-ELEM-IX FROM 1 BY 1
                   UNTIL WO-ELEM-IX > WO-ELEM-COUNT
           END-IF.
       810-EXIT.
           EXIT.

      *    ONE TASK-ID IS BURNED PER GROUP ELEMENT AND PER LINE (OR,
      *    FOR A MULTI-GROUP LINE, ONE FOR THE LINE'S OWN TASK GROUP
      *    PLUS ONE MORE PER HOURS GROUP UNDER IT - SEE 814/817).  A
      *    LINE WITH ZERO HOURS GROUPS GENERATES NO TASK AT ALL.
       811-GENERATE-ONE-ELEMENT-TASK.

      *    A TOP-LEVEL ELEMENT'S TASK HAS NO PARENT TASK.  ANY OTHER
      *    ELEMENT'S PARENT TASK-ID IS ALREADY ON FILE HERE - 810 WALKS
      *    THE TABLE PARENT-FIRST, SO WO-ELEM-TASK-ID OF THE PARENT ROW
      *    WAS FILLED IN ON AN EARLIER TRIP THROUGH THIS PARAGRAPH.
           MOVE ZERO TO WO-TR-GROUP-TASK-ID.
           IF WO-ELEM-PARENT-IX (WO-ELEM-IX) = ZERO
               MOVE ZERO TO TSK-PARENT-TASK-ID
           ELSE
               MOVE WO-ELEM-TASK-ID (WO-ELEM-PARENT-IX (WO-ELEM-IX))
                   TO TSK-PARENT-TASK-ID
           END-IF.
      *    A GROUP ELEMENT'S TASK CARRIES THE GROUP'S ROLLED-UP NODE-
      *    HOURS DIRECTLY - IT HAS NO HOURS GROUPS OF ITS OWN, ONLY
      *    CHILD ELEMENTS, SO THERE IS NOTHING TO LOOK UP FOR IT.
           IF WO-ELEM-IS-GROUP (WO-ELEM-IX)
               PERFORM 812-ASSIGN-NEXT-TASK-ID THRU 812-EXIT
               MOVE WO-NEXT-TASK-ID TO WO-ELEM-TASK-ID (WO-ELEM-IX)
               MOVE WO-NEXT-TASK-ID TO TSK-TASK-ID
               MOVE WO-ORDER-ID     TO TSK-ORDER-ID
               MOVE WO-ELEM-ID (WO-ELEM-IX) TO TSK-ELEMENT-ID
               SET TSK-IS-TASK-GROUP TO TRUE
               MOVE ZERO             TO TSK-HG-ID
               MOVE WO-ELEM-NODE-HOURS (WO-ELEM-IX) TO TSK-WORK-HOURS
               PERFORM 820-WRITE-TASK-RECORD
           ELSE
      *    A LINE ELEMENT'S TASK SHAPE DEPENDS ON HOW MANY HOURS
      *    GROUPS IT OWNS - SEE THE BANNERS ON 813 AND 814 BELOW.  A
      *    LINE WITH ZERO HOURS GROUPS FALLS THROUGH BOTH IF-TESTS AND
      *    GENERATES NO TASK AT ALL (ALREADY NOTED ABOVE ON 811).
               IF WO-ELEM-HG-COUNT (WO-ELEM-IX) = 1
                   PERFORM 813-WRITE-SINGLE-TASK-LINE THRU 813-EXIT
               ELSE
                   IF WO-ELEM-HG-COUNT (WO-ELEM-IX) > 1
                       PERFORM 814-WRITE-MULTI-GROUP-LINE THRU 814-EXIT
                   END-IF
               END-IF
           END-IF.

      ******************************************************************
      *    A LINE WITH EXACTLY ONE HOURS GROUP BECOMES A SINGLE TASK    *
      *    CARRYING THAT GROUP'S HOURS.                                *
      ******************************************************************
       813-WRITE-SINGLE-TASK-LINE.

           PERFORM 812-ASSIGN-NEXT-TASK-ID THRU 812-EXIT.
           MOVE WO-NEXT-TASK-ID TO WO-ELEM-TASK-ID (WO-ELEM-IX).
           MOVE WO-NEXT-TASK-ID TO TSK-TASK-ID.
           MOVE WO-ORDER-ID     TO TSK-ORDER-ID.
           MOVE WO-ELEM-ID (WO-ELEM-IX) TO TSK-ELEMENT-ID.
           SET TSK-IS-TASK TO TRUE.
           PERFORM 815-FIND-LINE-ONLY-GROUP THRU 815-EXIT.
           MOVE WO-HG-ID (WO-TR-FOUND-IX)            TO TSK-HG-ID.
           MOVE WO-HG-WORKING-HOURS (WO-TR-FOUND-IX) TO TSK-WORK-HOURS.
           PERFORM 820-WRITE-TASK-RECORD.
       813-EXIT.
           EXIT.

      *    813 ONLY CALLS THIS WHEN WO-ELEM-HG-COUNT = 1, SO THE SCAN
      *    IS GUARANTEED TO FIND EXACTLY ONE OWNED HOURS GROUP -
      *    THAT ONE GROUP'S HOURS BECOME THE WHOLE LINE'S TASK HOURS.
       815-FIND-LINE-ONLY-GROUP.

           MOVE "N" TO WO-TR-FOUND-SW.
           MOVE ZERO TO WO-TR-FOUND-IX.
           IF WO-HG-COUNT > 0
               PERFORM 816-SCAN-ONE-HG-FOR-OWNER
                   VARYING WO-HG-SCAN-IX FROM 1 BY 1
                   UNTIL WO-HG-SCAN-IX > WO-HG-COUNT
                      OR WO-TR-FOUND
           END-IF.
       815-EXIT.
           EXIT.

      *    STOPS AT THE FIRST HOURS-GROUP TABLE ENTRY OWNED BY THE
      *    CURRENT LINE (815'S UNTIL CONDITION ENDS THE SEARCH ONCE
      *    WO-TR-FOUND IS SET).
       816-SCAN-ONE-HG-FOR-OWNER.

           IF WO-HG-ELEMENT-IX (WO-HG-SCAN-IX) = WO-ELEM-IX
               SET WO-TR-FOUND TO TRUE
               MOVE WO-HG-SCAN-IX TO WO-TR-FOUND-IX
           END-IF.

      ******************************************************************
      *    A LINE WITH MORE THAN ONE HOURS GROUP BECOMES A TASK GROUP   *
      *    OF ITS OWN, HOLDING ONE TASK PER HOURS GROUP.                *
      ******************************************************************
       814-WRITE-MULTI-GROUP-LINE.

           PERFORM 812-ASSIGN-NEXT-TASK-ID THRU 812-EXIT.
           MOVE WO-NEXT-TASK-ID TO WO-ELEM-TASK-ID (WO-ELEM-IX).
           MOVE WO-NEXT-TASK-ID TO WO-TR-GROUP-TASK-ID.
           MOVE WO-NEXT-TASK-ID TO TSK-TASK-ID.
           MOVE WO-ORDER-ID     TO TSK-ORDER-ID.
           MOVE WO-ELEM-ID (WO-ELEM-IX) TO TSK-ELEMENT-ID.
           SET TSK-IS-TASK-GROUP TO TRUE.
           MOVE ZERO             TO TSK-HG-ID.
           MOVE WO-ELEM-NODE-HOURS (WO-ELEM-IX) TO TSK-WORK-HOURS.
           PERFORM 820-WRITE-TASK-RECORD.
           IF WO-HG-COUNT > 0
               PERFORM 817-WRITE-ONE-HG-TASK
                   VARYING WO-HG-IX FROM 1 BY 1
                   UNTIL WO-HG-IX > WO-HG-COUNT
           END-IF.
       814-EXIT.
           EXIT.

      *    WRITES ONE TASK PER HOURS GROUP OWNED BY THE CURRENT MULTI-
      *    GROUP LINE, PARENTED TO THE TASK GROUP 814 JUST WROTE
      *    (WO-TR-GROUP-TASK-ID) - NOT TO THE LINE ELEMENT ITSELF.
       817-WRITE-ONE-HG-TASK.

           IF WO-HG-ELEMENT-IX (WO-HG-IX) = WO-ELEM-IX
               PERFORM 812-ASSIGN-NEXT-TASK-ID THRU 812-EXIT
               MOVE WO-NEXT-TASK-ID TO TSK-TASK-ID
               MOVE WO-ORDER-ID     TO TSK-ORDER-ID
               MOVE WO-ELEM-ID (WO-ELEM-IX) TO TSK-ELEMENT-ID
               SET TSK-IS-TASK TO TRUE
               MOVE WO-TR-GROUP-TASK-ID TO TSK-PARENT-TASK-ID
               MOVE WO-HG-ID (WO-HG-IX) TO TSK-HG-ID
               MOVE WO-HG-WORKING-HOURS (WO-HG-IX) TO TSK-WORK-HOURS
               PERFORM 820-WRITE-TASK-RECORD
           END-IF.

      ******************************************************************
      *    ASSIGNS THE NEXT TASK-ID, SEQUENTIAL ACROSS THE WHOLE RUN.   *
      ******************************************************************
       812-ASSIGN-NEXT-TASK-ID.

      *    WO-NEXT-TASK-ID NEVER RESETS BETWEEN ORDERS - TASK-ID IS
      *    UNIQUE ACROSS THE WHOLE RUN, NOT JUST WITHIN ONE ORDER -
      *    WHILE WO-ORDER-TASK-COUNT RESETS AT EVERY 360-INIT
           ADD 1 TO WO-NEXT-TASK-ID.
           ADD 1 TO WO-ORDER-TASK-COUNT.
       812-EXIT.
           EXIT.

      ******************************************************************
      *    WRITES ONE TASK RECORD AND ITS MATCHING REGISTER LINE.       *
      ******************************************************************
       820-WRITE-TASK-RECORD.

      *    EVERY CALLER (811/813/814/817) FILLS IN TSK-TASK-RECORD
      *    COMPLETELY BEFORE PERFORMING IN HERE - THIS PARAGRAPH JUST
      *    WRITES WHATEVER IS CURRENTLY SET AND ECHOES IT TO THE
      *    REGISTER VIA 870, SO THE TASK FILE AND THE PRINTED TASK
      *    LINE CAN NEVER DRIFT OUT OF STEP WITH EACH OTHER
           WRITE TASKS-OUT-RECORD FROM TSK-TASK-RECORD.
           IF NOT TASKOUT-SUCCESSFUL
               DISPLAY "WRITE ERROR ON TASKS-OUT FOR ORDER "
                   WO-ORDER-ID
               DISPLAY "FILE STATUS CODE IS " TASKOUT-FILE-STATUS
               SET ALL-RECORDS-PROCESSED TO TRUE
           END-IF.
           PERFORM 870-PRINT-TASK-LINE.

      ******************************************************************
      *    ONE ORDER HEADER LINE PER VALIDATED ORDER.                  *
      ******************************************************************
       855-PRINT-ORDER-HEADER-LINE.

      *    896 FIRST, SO THE HEADER LINE NEVER PRINTS AS THE LAST
      *    LINE OF A FULL PAGE WITH NO DETAIL LINES UNDER IT
           PERFORM 896-CHECK-PAGE-BREAK THRU 896-EXIT.
           MOVE SPACES TO RPT-ORDER-HEADER-LINE.
           MOVE WO-ORDER-ID   TO RPT-OH-ORDER-ID.
           MOVE WO-ORDER-NAME TO RPT-OH-ORDER-NAME.
           MOVE WO-CUSTOMER   TO RPT-OH-CUSTOMER.
           PERFORM 856-EDIT-INIT-DATE THRU 856-EXIT.
           MOVE WS-DATE-EDIT-OUT TO RPT-OH-INIT-DATE.
           WRITE REPORT-OUT-RECORD FROM RPT-ORDER-HEADER-LINE.
           PERFORM 898-CHECK-REPORT-STATUS.
           ADD 1 TO WO-LINES-ON-PAGE.

      ******************************************************************
      *    FORMATS WO-INIT-DATE AS MM/DD/YYYY FOR THE HEADER LINE.      *
      ******************************************************************
       856-EDIT-INIT-DATE.

           STRING WO-INIT-MM "/" WO-INIT-DD "/" WO-INIT-CC WO-INIT-YY
               DELIMITED BY SIZE INTO WS-DATE-EDIT-OUT.
       856-EXIT.
           EXIT.

      ******************************************************************
      *    ONE INDENTED DETAIL LINE PER ELEMENT OF THE ORDER.          *
      ******************************************************************
       860-PRINT-ALL-ELEMENT-LINES.

           IF WO-ELEM-COUNT > 0
               PERFORM 861-PRINT-ONE-ELEMENT-LINE
                   VARYING WO-ELEM-IX FROM 1 BY 1
                   UNTIL WO-ELEM-IX > WO-ELEM-COUNT
           END-IF.

      *    RPT-EL-HOURS PRINTS WO-ELEM-NODE-HOURS, NOT THE RAW
      *    WO-ELEM-WORK-HOURS OFF THE 'E' RECORD - A GROUP ELEMENT'S
      *    NODE-HOURS IS THE ROLLED-UP SUM OF EVERYTHING UNDER IT
      *    (800-802), SO THE REGISTER SHOWS TOTALS, NOT INPUT HOURS.
       861-PRINT-ONE-ELEMENT-LINE.

           PERFORM 896-CHECK-PAGE-BREAK THRU 896-EXIT.
           MOVE SPACES TO RPT-ELEMENT-LINE.
           PERFORM 862-BUILD-ELEMENT-INDENT THRU 862-EXIT.
           MOVE WO-ELEM-ID (WO-ELEM-IX)   TO RPT-EL-ELEM-ID.
           MOVE WO-ELEM-KIND (WO-ELEM-IX) TO RPT-EL-KIND.
           MOVE WO-ELEM-NAME (WO-ELEM-IX) TO RPT-EL-NAME.
           MOVE WO-ELEM-NODE-HOURS (WO-ELEM-IX) TO RPT-EL-HOURS.
           WRITE REPORT-OUT-RECORD FROM RPT-ELEMENT-LINE.
           PERFORM 898-CHECK-REPORT-STATUS.
           ADD 1 TO WO-LINES-ON-PAGE.

      ******************************************************************
      *    MARKS THE INDENT COLUMN WITH ONE ">" PER DEPTH LEVEL SO THE  *
      *    PRINTED TREE LINES UP UNDER ITS PARENT.                      *
      ******************************************************************
       862-BUILD-ELEMENT-INDENT.

           MOVE SPACES TO RPT-EL-INDENT.
           IF WO-ELEM-DEPTH (WO-ELEM-IX) > 0

      *        2 COLUMNS PER DEPTH LEVEL, CAPPED AT THE 20-BYTE WIDTH
      *        OF RPT-EL-INDENT - A TREE NESTED DEEPER THAN 9 OR 10
      *        LEVELS JUST PILES UP AGAINST THE RIGHT EDGE OF THE
      *        INDENT COLUMN INSTEAD OF RUNNING INTO THE NAME COLUMN
               COMPUTE WS-INDENT-POSITION =
                   (WO-ELEM-DEPTH (WO-ELEM-IX) * 2) + 1
               IF WS-INDENT-POSITION > 20
                   MOVE 20 TO WS-INDENT-POSITION
               END-IF
               MOVE ">" TO RPT-EL-INDENT-CHAR (WS-INDENT-POSITION)
           END-IF.
       862-EXIT.
           EXIT.

      ******************************************************************
      *    ONE LINE PER GENERATED TASK, PRINTED AS EACH TASK IS        *
      *    WRITTEN BY 820-WRITE-TASK-RECORD.                            *
      ******************************************************************
       870-PRINT-TASK-LINE.

      *    TSK-TASK-RECORD IS STILL SET TO WHATEVER 811/813/814/817
      *    JUST BUILT FOR THE TASK 820 WROTE - THIS PARAGRAPH JUST
      *    RE-EDITS THE SAME VALUES ONTO THE REPORT LINE, NOTHING IS
      *    RE-READ FROM TASKS-OUT
           PERFORM 896-CHECK-PAGE-BREAK THRU 896-EXIT.
           MOVE SPACES TO RPT-TASK-LINE.
           MOVE TSK-TASK-ID    TO RPT-TK-TASK-ID.
           MOVE TSK-TASK-KIND  TO RPT-TK-KIND.
           MOVE TSK-ELEMENT-ID TO RPT-TK-ELEMENT-ID.
           MOVE TSK-WORK-HOURS TO RPT-TK-HOURS.
           WRITE REPORT-OUT-RECORD FROM RPT-TASK-LINE.
           PERFORM 898-CHECK-REPORT-STATUS.
           ADD 1 TO WO-LINES-ON-PAGE.

      ******************************************************************
      *    CONTROL-BREAK TOTAL LINE FOR ONE VALIDATED ORDER.           *
      ******************************************************************
       880-PRINT-ORDER-TOTALS.

      *    WO-ORDER-TOTAL-HOURS WAS SUMMED BY 700-RECALC-ORDER-LINES
      *    (SUM OF THE LINES' OWN WORK-HOURS, NOT THE ROLLED-UP TREE
      *    TOTAL) - IT IS THE ORDER'S SINGLE BOTTOM-LINE HOURS FIGURE
      *    FOR THIS CONTROL-BREAK LINE
           PERFORM 896-CHECK-PAGE-BREAK THRU 896-EXIT.
           MOVE SPACES TO RPT-ORDER-TOTAL-LINE.
           MOVE WO-ORDER-TOTAL-HOURS TO RPT-OT-HOURS.
           MOVE WO-ORDER-TASK-COUNT  TO RPT-OT-TASK-COUNT.
           WRITE REPORT-OUT-RECORD FROM RPT-ORDER-TOTAL-LINE.
           PERFORM 898-CHECK-REPORT-STATUS.
           ADD 1 TO WO-LINES-ON-PAGE.

      ******************************************************************
      *    END-OF-RUN GRAND TOTALS.                                    *
      ******************************************************************
       890-PRINT-GRAND-TOTALS.

      *    TWO PRINT LINES, ONE WRITE EACH - RPTLIN LAYS THE GRAND
      *    TOTALS OUT AS TWO 01-LEVEL RECORDS RATHER THAN ONE WIDE ONE
           PERFORM 896-CHECK-PAGE-BREAK THRU 896-EXIT.
           MOVE SPACES TO RPT-GRAND-TOTAL-LINE-1.
           MOVE WO-ORDERS-ACCEPTED TO RPT-GT-ORDERS-ACCEPTED.
           MOVE WO-ORDERS-REJECTED TO RPT-GT-ORDERS-REJECTED.
           WRITE REPORT-OUT-RECORD FROM RPT-GRAND-TOTAL-LINE-1.
           PERFORM 898-CHECK-REPORT-STATUS.
           ADD 1 TO WO-LINES-ON-PAGE.

      *    WO-GRAND-TOTAL-HOURS/TASK-COUNT/ERROR-COUNT ARE ADDED TO
      *    AT EVERY 350-ORDER-BREAK (ACCEPTED ORDERS ADD TO ALL
      *    THREE; A REJECTED ORDER ADDS ONLY TO THE ERROR COUNT)
           MOVE SPACES TO RPT-GRAND-TOTAL-LINE-2.
           MOVE WO-GRAND-TOTAL-HOURS TO RPT-GT-TOTAL-HOURS.
           MOVE WO-GRAND-TASK-COUNT  TO RPT-GT-TOTAL-TASKS.
           MOVE WO-GRAND-ERROR-COUNT TO RPT-GT-TOTAL-ERRORS.
           WRITE REPORT-OUT-RECORD FROM RPT-GRAND-TOTAL-LINE-2.
           PERFORM 898-CHECK-REPORT-STATUS.
           ADD 1 TO WO-LINES-ON-PAGE.

      ******************************************************************
      *    PRINTS THE 2-LINE PAGE HEADING AND RESETS THE LINE COUNT.    *
      *    CALLED ONCE AT RUN START AND AGAIN BY 896 WHENEVER A PAGE    *
      *    FILLS UP.                                                   *
      ******************************************************************
       895-PRINT-PAGE-HEADING.

           ADD 1 TO WO-PAGE-NUMBER.
           MOVE WS-RUN-DATE-EDIT TO RPT-PH-TITLE-RUN-DATE.
           MOVE WO-PAGE-NUMBER   TO RPT-PH-PAGE-NO.

      *    PAGE 1 WRITES STRAIGHT TO THE TOP OF THE FIRST SHEET;
      *    EVERY LATER PAGE ADVANCES TO C01 (TOP-OF-FORM) FIRST SO
      *    THE HEADING ALWAYS STARTS A FRESH PAGE ON THE PRINTER
           IF WO-PAGE-NUMBER = 1
               WRITE REPORT-OUT-RECORD FROM RPT-PAGE-HEADING-1
           ELSE
               WRITE REPORT-OUT-RECORD FROM RPT-PAGE-HEADING-1
                   AFTER ADVANCING C01
           END-IF.
           PERFORM 898-CHECK-REPORT-STATUS.
           WRITE REPORT-OUT-RECORD FROM RPT-PAGE-HEADING-2.
           PERFORM 898-CHECK-REPORT-STATUS.
           MOVE 2 TO WO-LINES-ON-PAGE.

      ******************************************************************
      *    BREAKS TO A NEW PAGE WHEN THE CURRENT ONE IS FULL.           *
      ******************************************************************
       896-CHECK-PAGE-BREAK.

      *    WS-MAX-LINES-PER-PAGE (55 LINES) IS THIS SHOP'S STANDARD
      *    BODY DEPTH FOR A 66-LINE PRINTER FORM, LEAVING ROOM FOR THE
      *    2-LINE HEADING PLUS MARGIN - EVERY REPORT PARAGRAPH CALLS
      *    THIS BEFORE ITS OWN WRITE SO NO LINE EVER PRINTS PAST THE
      *    BOTTOM OF THE FORM.
           IF WO-LINES-ON-PAGE >= WS-MAX-LINES-PER-PAGE
               PERFORM 895-PRINT-PAGE-HEADING
           END-IF.
       896-EXIT.
           EXIT.

      ******************************************************************
      *    CHECKS THE FILE STATUS AFTER EVERY REPORT-OUT WRITE.         *
      ******************************************************************
       898-CHECK-REPORT-STATUS.

      *    A BAD REPORT-OUT STATUS ABORTS THE WHOLE RUN THE SAME WAY
      *    A BAD TASKS-OUT OR ERRORS-OUT STATUS DOES (SEE 820/900) -
      *    THERE IS NO PARTIAL-REPORT RECOVERY IN THIS JOB
           IF NOT RPTOUT-SUCCESSFUL
               DISPLAY "WRITE ERROR ON REPORT-OUT, FILE STATUS "
                   RPTOUT-FILE-STATUS
               SET ALL-RECORDS-PROCESSED TO TRUE
           END-IF.
